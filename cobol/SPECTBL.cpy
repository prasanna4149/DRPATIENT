000100******************************************************************
000200* SPECTBL -  U7 SPECIALTY-INFERENCE KEYWORD TABLE                *
000300*            13 SPECIALTIES, EVALUATED IN TABLE ORDER.  SCORE IS *
000400*            A COUNT OF SUBSTRING HITS AGAINST THE LOWER-CASED   *
000500*            SYMPTOM TEXT; WINNER IS THE FIRST SPECIALTY WITH    *
000600*            THE STRICTLY HIGHEST SCORE (EMITTED ONLY IF > 0).   *
000700*            BUILT AS A REDEFINES-OVER-VALUES TABLE, SAME HABIT  *
000800*            THIS SHOP USES FOR ITS CODE-VALUE LISTS.            *
000900******************************************************************
001000 01  SPECIALTY-NAME-INIT-TBL.
001100     05  FILLER  PIC X(16)  VALUE "CARDIOLOGY      ".
001200     05  FILLER  PIC X(16)  VALUE "DERMATOLOGY     ".
001300     05  FILLER  PIC X(16)  VALUE "NEUROLOGY       ".
001400     05  FILLER  PIC X(16)  VALUE "PULMONOLOGY     ".
001500     05  FILLER  PIC X(16)  VALUE "ORTHOPEDICS     ".
001600     05  FILLER  PIC X(16)  VALUE "OPHTHALMOLOGY   ".
001700     05  FILLER  PIC X(16)  VALUE "ENT             ".
001800     05  FILLER  PIC X(16)  VALUE "GASTROENTEROLOGY".
001900     05  FILLER  PIC X(16)  VALUE "PSYCHIATRY      ".
002000     05  FILLER  PIC X(16)  VALUE "ENDOCRINOLOGY   ".
002100     05  FILLER  PIC X(16)  VALUE "NEPHROLOGY      ".
002200     05  FILLER  PIC X(16)  VALUE "UROLOGY         ".
002300     05  FILLER  PIC X(16)  VALUE "PEDIATRICS      ".
002400
002500 01  SPECIALTY-NAME-TBL REDEFINES SPECIALTY-NAME-INIT-TBL.
002600     05  SPEC-NAME-ENT   OCCURS 13 TIMES INDEXED BY SPEC-NM-IDX
002700                          PIC X(16).
002800
002900* KEYWORD TABLE -- ONE ROW PER (SPECIALTY-SEQ, KEYWORD) PAIR, IN
003000* THE SAME SPECIALTY ORDER AS SPECIALTY-NAME-TBL ABOVE.  KWORD-SEQ
003100* GIVES THE OWNING SPECIALTY'S POSITION (1-13) IN THAT TABLE.
003200 01  SPECIALTY-KWORD-INIT-TBL.
003300*--- 1 CARDIOLOGY
003400     05  FILLER PIC X(23) VALUE "01HEART                ".
003500     05  FILLER PIC X(23) VALUE "01CHEST PAIN           ".
003600     05  FILLER PIC X(23) VALUE "01PALPITATION          ".
003700     05  FILLER PIC X(23) VALUE "01BP                   ".
003800     05  FILLER PIC X(23) VALUE "01BLOOD PRESSURE       ".
003900     05  FILLER PIC X(23) VALUE "01HYPERTENSION         ".
004000     05  FILLER PIC X(23) VALUE "01STROKE               ".
004100*--- 2 DERMATOLOGY
004200     05  FILLER PIC X(23) VALUE "02SKIN                 ".
004300     05  FILLER PIC X(23) VALUE "02RASH                 ".
004400     05  FILLER PIC X(23) VALUE "02ITCH                 ".
004500     05  FILLER PIC X(23) VALUE "02ACNE                 ".
004600     05  FILLER PIC X(23) VALUE "02PSORIASIS            ".
004700     05  FILLER PIC X(23) VALUE "02ECZEMA               ".
004800     05  FILLER PIC X(23) VALUE "02HAIR                 ".
004900     05  FILLER PIC X(23) VALUE "02NAIL                 ".
005000*--- 3 NEUROLOGY
005100     05  FILLER PIC X(23) VALUE "03HEADACHE             ".
005200     05  FILLER PIC X(23) VALUE "03MIGRAINE             ".
005300     05  FILLER PIC X(23) VALUE "03SEIZURE              ".
005400     05  FILLER PIC X(23) VALUE "03STROKE               ".
005500     05  FILLER PIC X(23) VALUE "03NUMBNESS             ".
005600     05  FILLER PIC X(23) VALUE "03TINGLING             ".
005700     05  FILLER PIC X(23) VALUE "03MEMORY               ".
005800     05  FILLER PIC X(23) VALUE "03BRAIN                ".
005900*--- 4 PULMONOLOGY
006000     05  FILLER PIC X(23) VALUE "04COUGH                ".
006100     05  FILLER PIC X(23) VALUE "04BREATH               ".
006200     05  FILLER PIC X(23) VALUE "04ASTHMA               ".
006300     05  FILLER PIC X(23) VALUE "04WHEEZING             ".
006400     05  FILLER PIC X(23) VALUE "04LUNG                 ".
006500     05  FILLER PIC X(23) VALUE "04CHEST TIGHTNESS      ".
006600*--- 5 ORTHOPEDICS
006700     05  FILLER PIC X(23) VALUE "05JOINT                ".
006800     05  FILLER PIC X(23) VALUE "05KNEE                 ".
006900     05  FILLER PIC X(23) VALUE "05HIP                  ".
007000     05  FILLER PIC X(23) VALUE "05BACK PAIN            ".
007100     05  FILLER PIC X(23) VALUE "05FRACTURE             ".
007200     05  FILLER PIC X(23) VALUE "05BONE                 ".
007300     05  FILLER PIC X(23) VALUE "05SPINE                ".
007400*--- 6 OPHTHALMOLOGY
007500     05  FILLER PIC X(23) VALUE "06EYE                  ".
007600     05  FILLER PIC X(23) VALUE "06VISION               ".
007700     05  FILLER PIC X(23) VALUE "06BLURRY               ".
007800     05  FILLER PIC X(23) VALUE "06RED EYE              ".
007900     05  FILLER PIC X(23) VALUE "06DRY EYE              ".
008000     05  FILLER PIC X(23) VALUE "06CATARACT             ".
008100*--- 7 ENT
008200     05  FILLER PIC X(23) VALUE "07EAR                  ".
008300     05  FILLER PIC X(23) VALUE "07NOSE                 ".
008400     05  FILLER PIC X(23) VALUE "07THROAT               ".
008500     05  FILLER PIC X(23) VALUE "07SINUS                ".
008600     05  FILLER PIC X(23) VALUE "07HEARING              ".
008700     05  FILLER PIC X(23) VALUE "07TONSIL               ".
008800     05  FILLER PIC X(23) VALUE "07RINGING              ".
008900*--- 8 GASTROENTEROLOGY
009000     05  FILLER PIC X(23) VALUE "08STOMACH              ".
009100     05  FILLER PIC X(23) VALUE "08ABDOMEN              ".
009200     05  FILLER PIC X(23) VALUE "08LIVER                ".
009300     05  FILLER PIC X(23) VALUE "08DIGESTION            ".
009400     05  FILLER PIC X(23) VALUE "08ULCER                ".
009500     05  FILLER PIC X(23) VALUE "08VOMIT                ".
009600     05  FILLER PIC X(23) VALUE "08NAUSEA               ".
009700*--- 9 PSYCHIATRY
009800     05  FILLER PIC X(23) VALUE "09ANXIETY              ".
009900     05  FILLER PIC X(23) VALUE "09DEPRESSION           ".
010000     05  FILLER PIC X(23) VALUE "09STRESS               ".
010100     05  FILLER PIC X(23) VALUE "09SLEEP                ".
010200     05  FILLER PIC X(23) VALUE "09MENTAL               ".
010300     05  FILLER PIC X(23) VALUE "09PANIC                ".
010400     05  FILLER PIC X(23) VALUE "09TRAUMA               ".
010500*--- 10 ENDOCRINOLOGY
010600     05  FILLER PIC X(23) VALUE "10DIABETES             ".
010700     05  FILLER PIC X(23) VALUE "10THYROID              ".
010800     05  FILLER PIC X(23) VALUE "10HORMONE              ".
010900     05  FILLER PIC X(23) VALUE "10WEIGHT GAIN          ".
011000     05  FILLER PIC X(23) VALUE "10PCOS                 ".
011100*--- 11 NEPHROLOGY
011200     05  FILLER PIC X(23) VALUE "11KIDNEY               ".
011300     05  FILLER PIC X(23) VALUE "11URINE                ".
011400     05  FILLER PIC X(23) VALUE "11DIALYSIS             ".
011500     05  FILLER PIC X(23) VALUE "11RENAL                ".
011600     05  FILLER PIC X(23) VALUE "11STONES               ".
011700*--- 12 UROLOGY
011800     05  FILLER PIC X(23) VALUE "12URINE                ".
011900     05  FILLER PIC X(23) VALUE "12PROSTATE             ".
012000     05  FILLER PIC X(23) VALUE "12BLADDER              ".
012100     05  FILLER PIC X(23) VALUE "12STONES               ".
012200     05  FILLER PIC X(23) VALUE "12INCONTINENCE         ".
012300*--- 13 PEDIATRICS
012400     05  FILLER PIC X(23) VALUE "13CHILD                ".
012500     05  FILLER PIC X(23) VALUE "13BABY                 ".
012600     05  FILLER PIC X(23) VALUE "13INFANT               ".
012700     05  FILLER PIC X(23) VALUE "13PEDIATRIC            ".
012800
012900 01  SPECIALTY-KWORD-TBL REDEFINES SPECIALTY-KWORD-INIT-TBL.
013000     05  SKW-ENT OCCURS 82 TIMES INDEXED BY SKW-IDX.
013100         10  SKW-SPEC-SEQ    PIC 9(02).
013200         10  SKW-KEYWORD     PIC X(21).
