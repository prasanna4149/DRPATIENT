000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RATELMT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 09/03/11.
000700 DATE-COMPILED. 09/03/11.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          U4 RATE-LIMITER FOR THE DRPATIENT CHAT-MODERATION JOB
001400*          STREAM.  CALLED BY MSGEDIT ONCE PER BLOCKED MESSAGE
001500*          THAT CARRIES A NON-BLANK USER ID (FUNCTION "A" --
001600*          ADD-VIOLATION), AND AGAIN BY MSGEDIT AT END OF FILE,
001700*          ONE CALL PER TRACKED USER (FUNCTION "L" -- LIST), TO
001800*          SPILL THE TABLE TO THE USRWORK HAND-OFF FILE FOR
001900*          MSGRPT.
002000*
002100*          HOUSE RULE PER REQ PII-0091 -- A 60-MINUTE SLIDING
002200*          WINDOW, MAX 3 VIOLATIONS, BEFORE A USER IS RATE-
002300*          LIMITED.  A SINGLE BATCH RUN EXECUTES WELL INSIDE ONE
002400*          WINDOW, SO EVERY VIOLATION POSTED THIS RUN COUNTS --
002500*          THE WINDOW NEVER PURGES.  WS-WINDOW-MINUTES AND
002600*          WS-WINDOW-MAX ARE CARRIED AS NAMED CONSTANTS RATHER
002700*          THAN DROPPED, IN CASE A FUTURE ON-LINE VERSION OF
002800*          THIS JOB NEEDS THEM.
002850*
002900******************************************************************
003000* CHANGE LOG.
003100*
003200* 09/03/11  JON  TKT#11-1184 ORIGINAL PROGRAM.  REBUILT FROM THE  00111184
003300*                OLD CLCLBCST COST-CALC SHELL -- SAME CALLED-
003400*                SUBPROGRAM SHAPE, NEW BUSINESS CONTENT.
003500* 04/17/12  RFT  TKT#12-0560 RAISED TABLE CAPACITY 200 -> 500     00120560
003600*                USERS PER RUN AFTER THE MARCH VOLUME SPIKE.
003700* 02/11/99  DWC  TKT#99-0142 Y2K REVIEW -- NO DATE FIELDS         00990142
003800*                PRESENT, NO CHANGE REQUIRED.  SIGNED OFF.
003900* 08/30/13  JON  TKT#13-2204 ADDED RL-TABLE-COUNT TO THE LINKAGE  00132204
004000*                RECORD SO MSGEDIT CAN REPORT USERS-TRACKED ON
004100*                THE CONTROL-TOTALS LINE WITHOUT A SEPARATE CALL.
004200******************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400
005500 WORKING-STORAGE SECTION.
005600 01  MISC-FIELDS.
005700     05  WS-WINDOW-PARMS.
005800         10  WS-WINDOW-MINUTES       PIC 9(3)  COMP-3 VALUE 60.
005900         10  WS-WINDOW-MAX           PIC 9(3)  COMP-3 VALUE 3.
006000* PARAMETER-SLIP PRINT VIEW -- LETS A DUMP SHOW THE WINDOW PAIR AS
006100* ONE RAW FIELD WHEN OPERATIONS PHONES IN ABOUT A BAD THRESHOLD.
006200     05  WS-WINDOW-PARMS-ALT REDEFINES WS-WINDOW-PARMS
006300                                 PIC X(04).
006400     05  WS-TABLE-COUNT              PIC 9(4)  COMP   VALUE ZERO.
006500     05  WS-SRCH-SW                  PIC X(01) VALUE "N".
006600         88  WS-USER-FOUND                    VALUE "Y".
006700
006800* USER-VIOLATION WORK TABLE -- ONE ENTRY PER DISTINCT NON-BLANK
006900* USER ID SEEN THIS RUN.  FIXED CAPACITY, SEARCHED LINEARLY BY
007000* USER ID (TKT#12-0560 RAISED THE CAPACITY, SEE ABOVE) -- SAME
007010* SHOP HABIT AS EVERY OTHER WORK TABLE IN THIS JOB STREAM.
007100 01  RL-USER-TABLE.
007200     05  RL-USER-ENTRY OCCURS 500 TIMES INDEXED BY RL-IDX.
007300         10  RLT-USER-ID             PIC X(10) VALUE SPACES.
007400         10  RLT-VIOLATION-COUNT     PIC 9(03) COMP-3 VALUE ZERO.
007500
007600* FLAT-BYTE DUMP VIEW OF THE TABLE -- SAME HABIT THE OLD LAB-VALUE
007700* TABLE CARRIED SO A BAD ENTRY COULD BE DISPLAYED RAW UNDER DEBUG.
007800 01  RL-USER-TABLE-ALT REDEFINES RL-USER-TABLE.
007900     05  RL-USER-ENTRY-ALT OCCURS 500 TIMES PIC X(13).
008000
008100 LINKAGE SECTION.
008200 01  RATE-LIMIT-REC.
008300     05  RL-FUNCTION                 PIC X(01).
008400         88  RL-FN-ADD               VALUE "A".
008500         88  RL-FN-LIST              VALUE "L".
008600     05  RL-USER-ID                  PIC X(10).
008700     05  RL-ENTRY-INDEX              PIC 9(04) COMP.
008800     05  RL-VIOLATION-COUNT          PIC 9(03).
008900     05  RL-RATE-LIMITED             PIC X(01).
009000         88  RL-IS-RATE-LIMITED      VALUE "Y".
009100     05  RL-MORE-ENTRIES             PIC X(01).
009200         88  RL-NO-MORE-ENTRIES      VALUE "N".
009300     05  RL-TABLE-COUNT              PIC 9(04) COMP.
009400     05  FILLER                      PIC X(01).
009500
009600* ALTERNATE FUNCTION-PLUS-KEY VIEW OF THE CALLING AREA -- CARRIED
009700* OVER FROM THE OLD LAB-TEST CALL CONVENTION SO A DUMP OF THE
009800* FIRST 11 BYTES SHOWS FUNCTION AND USER-ID TOGETHER ON ONE LINE.
009900 01  RATE-LIMIT-REC-ALT REDEFINES RATE-LIMIT-REC.
010000     05  RL-FN-AND-KEY               PIC X(11).
010100     05  FILLER                      PIC X(19).
010200
010300 01  RETURN-CD                       PIC 9(4) COMP.
010400
010500 PROCEDURE DIVISION USING RATE-LIMIT-REC, RETURN-CD.
010600 000-RATELMT-MAIN.
010700     MOVE ZERO TO RETURN-CD.
010800     IF RL-FN-ADD
010900         PERFORM 100-ADD-VIOLATION THRU 100-EXIT
011000     ELSE IF RL-FN-LIST
011100         PERFORM 200-LIST-ENTRY THRU 200-EXIT
011200     ELSE
011300         MOVE 16 TO RETURN-CD.
011400     MOVE WS-TABLE-COUNT TO RL-TABLE-COUNT.
011500     GOBACK.
011600
011700*----------------------------------------------------------------
011800* 100-ADD-VIOLATION - BUMP (OR CREATE) THE CALLER'S USER ENTRY
011900*                     AND TEST THE RATE-LIMITED 88-LEVEL.
012000*----------------------------------------------------------------
012100 100-ADD-VIOLATION.
012200     MOVE "N" TO WS-SRCH-SW.
012300     IF RL-USER-ID = SPACES
012400         GO TO 100-EXIT.
012500     SET RL-IDX TO 1.
012600     SEARCH RL-USER-ENTRY
012700         AT END
012800             NEXT SENTENCE
012900         WHEN RLT-USER-ID (RL-IDX) = RL-USER-ID
013000             SET WS-USER-FOUND TO TRUE.
013100     IF WS-USER-FOUND
013200         ADD 1 TO RLT-VIOLATION-COUNT (RL-IDX)
013300     ELSE
013400         IF WS-TABLE-COUNT < 500
013500             ADD 1 TO WS-TABLE-COUNT
013600             SET RL-IDX TO WS-TABLE-COUNT
013700             MOVE RL-USER-ID TO RLT-USER-ID (RL-IDX)
013800             MOVE 1 TO RLT-VIOLATION-COUNT (RL-IDX)
013900         ELSE
014000             MOVE 20 TO RETURN-CD
014100             GO TO 100-EXIT.
014200     MOVE RLT-VIOLATION-COUNT (RL-IDX) TO RL-VIOLATION-COUNT.
014300     IF RLT-VIOLATION-COUNT (RL-IDX) >= WS-WINDOW-MAX
014400         SET RL-IS-RATE-LIMITED TO TRUE
014500     ELSE
014600         MOVE "N" TO RL-RATE-LIMITED.
014700 100-EXIT.
014800     EXIT.
014900
015000*----------------------------------------------------------------
015100* 200-LIST-ENTRY - RETURN TABLE ENTRY RL-ENTRY-INDEX (1-BASED)
015200*                  FOR MSGEDIT'S END-OF-FILE USRWORK SPILL.
015300*----------------------------------------------------------------
015400 200-LIST-ENTRY.
015500     MOVE "Y" TO RL-MORE-ENTRIES.
015600     IF RL-ENTRY-INDEX = ZERO OR
015700        RL-ENTRY-INDEX > WS-TABLE-COUNT
015800         SET RL-NO-MORE-ENTRIES TO TRUE
015900         GO TO 200-EXIT.
016000     SET RL-IDX TO RL-ENTRY-INDEX.
016100     MOVE RLT-USER-ID (RL-IDX)         TO RL-USER-ID.
016200     MOVE RLT-VIOLATION-COUNT (RL-IDX) TO RL-VIOLATION-COUNT.
016300     IF RLT-VIOLATION-COUNT (RL-IDX) >= WS-WINDOW-MAX
016400         SET RL-IS-RATE-LIMITED TO TRUE
016500     ELSE
016600         MOVE "N" TO RL-RATE-LIMITED.
016700 200-EXIT.
016800     EXIT.
