000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TXTNORM.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 09/03/11.
000700 DATE-COMPILED. 09/03/11.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          U1 TEXT-NORMALIZER FOR THE DRPATIENT CHAT-MODERATION
001400*          JOB STREAM.  CALLED BY MSGEDIT ONCE PER MESSAGE.
001500*          TAKES THE RAW MESSAGE TEXT AND PRODUCES A COMPACT,
001600*          LOWER-CASE, DIGIT-SUBSTITUTED, SEPARATOR-FREE STRING
001700*          THAT PATDET SCANS FOR OBFUSCATED CONTACT INFORMATION.
001800*
001900*          REBUILT FROM THE OLD PATSRCH EQUIPMENT-TABLE-LOAD
002000*          SHELL -- SAME LOAD-A-TABLE-THEN-SEARCH SHAPE, BUT THE
002100*          TABLE IS NOW A COMPILE-TIME WORD LIST (NO EXTERNAL
002200*          FILE TO LOAD, SINCE THE WORD LIST NEVER CHANGES
002300*          BETWEEN RUNS) AND THE "PATIENT RECORD" BEING SEARCHED
002400*          IS ONE CHAT MESSAGE.
002500*
002600******************************************************************
002700* CHANGE LOG.
002800*
002900* 09/03/11  JON  TKT#11-1184 ORIGINAL PROGRAM.                    00111184
003000* 11/14/11  RFT  TKT#11-1950 ADDED TYPO/LEETSPEAK DIGIT-WORD      00111950
003100*                VARIANTS TO THE SUBSTITUTION TABLE.
003200* 02/11/99  DWC  TKT#99-0142 Y2K REVIEW -- NO DATE FIELDS         00990142
003300*                PRESENT, NO CHANGE REQUIRED.  SIGNED OFF.
003400* 05/02/13  JON  TKT#13-0877 ADDED THE SPANISH/PORTUGUESE/GERMAN/ 00130877
003500*                HINDI-TRANSLITERATION NUMBER-WORD ENTRIES PER
003600*                THE REVISED MULTI-LANGUAGE INTAKE FORM PROJECT.
003700*                NON-LATIN SCRIPTS (RUSSIAN, ETC.) ARE OUT OF
003800*                SCOPE -- THIS IS A SINGLE-BYTE EBCDIC SHOP.
003850* 08/04/14  RFT  TKT#14-0496 NW-ENTRY OCCURS CLAUSE WAS LEFT AT   00140496
003860*                93 WHEN THE 05/02/13 CHANGE ADDED ENTRIES PAST
003870*                THAT COUNT -- SEARCH COULD NEVER REACH THE
003880*                HINDI/PHONETIC ROWS AT THE BOTTOM OF THE TABLE.
003890*                OCCURS RAISED TO MATCH THE ACTUAL ROW COUNT AND
003895*                "FOR" ADDED TO THE PHONETIC SET (WAS MISSING).
003900******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100
005200 WORKING-STORAGE SECTION.
005300*----------------------------------------------------------------
005400* NUMBER-WORD SUBSTITUTION TABLE -- RULE 6/7 OF U1.  PLAIN
005500* SEARCH (NOT SEARCH ALL) SO THE LIST NEEDS NO ALPHA ORDER,
005600* SAME AS THE EQUIPMENT TABLE THIS SHOP USED TO SCAN.
005700*----------------------------------------------------------------
005800 01  NW-INIT-TBL.
005900     05  FILLER PIC X(14) VALUE "ZERO        0 ".
006000     05  FILLER PIC X(14) VALUE "ONE         1 ".
006100     05  FILLER PIC X(14) VALUE "TWO         2 ".
006200     05  FILLER PIC X(14) VALUE "THREE       3 ".
006300     05  FILLER PIC X(14) VALUE "FOUR        4 ".
006400     05  FILLER PIC X(14) VALUE "FIVE        5 ".
006500     05  FILLER PIC X(14) VALUE "SIX         6 ".
006600     05  FILLER PIC X(14) VALUE "SEVEN       7 ".
006700     05  FILLER PIC X(14) VALUE "EIGHT       8 ".
006800     05  FILLER PIC X(14) VALUE "NINE        9 ".
006900     05  FILLER PIC X(14) VALUE "TEN         1 ".
007000     05  FILLER PIC X(14) VALUE "ELEVEN      11".
007100     05  FILLER PIC X(14) VALUE "TWELVE      12".
007200     05  FILLER PIC X(14) VALUE "THIRTEEN    13".
007300     05  FILLER PIC X(14) VALUE "FOURTEEN    14".
007400     05  FILLER PIC X(14) VALUE "FIFTEEN     15".
007500     05  FILLER PIC X(14) VALUE "SIXTEEN     16".
007600     05  FILLER PIC X(14) VALUE "SEVENTEEN   17".
007700     05  FILLER PIC X(14) VALUE "EIGHTEEN    18".
007800     05  FILLER PIC X(14) VALUE "NINETEEN    19".
007900     05  FILLER PIC X(14) VALUE "TWENTY      2 ".
008000     05  FILLER PIC X(14) VALUE "THIRTY      3 ".
008100     05  FILLER PIC X(14) VALUE "FORTY       4 ".
008200     05  FILLER PIC X(14) VALUE "FIFTY       5 ".
008300     05  FILLER PIC X(14) VALUE "SIXTY       6 ".
008400     05  FILLER PIC X(14) VALUE "SEVENTY     7 ".
008500     05  FILLER PIC X(14) VALUE "EIGHTY      8 ".
008600     05  FILLER PIC X(14) VALUE "NINETY      9 ".
008700     05  FILLER PIC X(14) VALUE "FVIE        5 ".
008800     05  FILLER PIC X(14) VALUE "SEVN        7 ".
008900     05  FILLER PIC X(14) VALUE "EGHT        8 ".
009000     05  FILLER PIC X(14) VALUE "THR33       3 ".
009100     05  FILLER PIC X(14) VALUE "F0UR        4 ".
009200     05  FILLER PIC X(14) VALUE "N1N3        9 ".
009300     05  FILLER PIC X(14) VALUE "S3V3N       7 ".
009400     05  FILLER PIC X(14) VALUE "0NE         1 ".
009500     05  FILLER PIC X(14) VALUE "TW0         2 ".
009600     05  FILLER PIC X(14) VALUE "7HR33       3 ".
009700     05  FILLER PIC X(14) VALUE "F1VE        5 ".
009800     05  FILLER PIC X(14) VALUE "S1X         6 ".
009900     05  FILLER PIC X(14) VALUE "53VEN       7 ".
010000     05  FILLER PIC X(14) VALUE "31GHT       8 ".
010100     05  FILLER PIC X(14) VALUE "0N3         1 ".
010200     05  FILLER PIC X(14) VALUE "ZER0        0 ".
010300     05  FILLER PIC X(14) VALUE "Z3R0        0 ".
010400     05  FILLER PIC X(14) VALUE "ONEE        1 ".
010500     05  FILLER PIC X(14) VALUE "OEN         1 ".
010600     05  FILLER PIC X(14) VALUE "TO          2 ".
010700     05  FILLER PIC X(14) VALUE "THRRE       3 ".
010800     05  FILLER PIC X(14) VALUE "FOUE        4 ".
010900     05  FILLER PIC X(14) VALUE "FIEV        5 ".
011000     05  FILLER PIC X(14) VALUE "SXI         6 ".
011100     05  FILLER PIC X(14) VALUE "SEVEB       7 ".
011200     05  FILLER PIC X(14) VALUE "EIGJT       8 ".
011300     05  FILLER PIC X(14) VALUE "E1GHT       8 ".
011400     05  FILLER PIC X(14) VALUE "N1NE        9 ".
011500     05  FILLER PIC X(14) VALUE "7HREE       3 ".
011600     05  FILLER PIC X(14) VALUE "F1V3        5 ".
011700     05  FILLER PIC X(14) VALUE "S1X6        6 ".
011800     05  FILLER PIC X(14) VALUE "I9HT        8 ".
011900     05  FILLER PIC X(14) VALUE "NINETYE     9 ".
012000     05  FILLER PIC X(14) VALUE "NINEGH      9 ".
012100     05  FILLER PIC X(14) VALUE "3I9HT       8 ".
012200     05  FILLER PIC X(14) VALUE "CERO        0 ".
012300     05  FILLER PIC X(14) VALUE "UNO         1 ".
012400     05  FILLER PIC X(14) VALUE "DOS         2 ".
012500     05  FILLER PIC X(14) VALUE "TRES        3 ".
012600     05  FILLER PIC X(14) VALUE "CUATRO      4 ".
012700     05  FILLER PIC X(14) VALUE "CINCO       5 ".
012800     05  FILLER PIC X(14) VALUE "SEIS        6 ".
012900     05  FILLER PIC X(14) VALUE "SIETE       7 ".
013000     05  FILLER PIC X(14) VALUE "OCHO        8 ".
013100     05  FILLER PIC X(14) VALUE "NUEVE       9 ".
013200     05  FILLER PIC X(14) VALUE "UM          1 ".
013300     05  FILLER PIC X(14) VALUE "DOIS        2 ".
013400     05  FILLER PIC X(14) VALUE "QUATRO      4 ".
013500     05  FILLER PIC X(14) VALUE "SETE        7 ".
013600     05  FILLER PIC X(14) VALUE "OITO        8 ".
013700     05  FILLER PIC X(14) VALUE "NOVE        9 ".
013800     05  FILLER PIC X(14) VALUE "NULL        0 ".
013900     05  FILLER PIC X(14) VALUE "EINS        1 ".
014000     05  FILLER PIC X(14) VALUE "ZWEI        2 ".
014100     05  FILLER PIC X(14) VALUE "DREI        3 ".
014200     05  FILLER PIC X(14) VALUE "VIER        4 ".
014300     05  FILLER PIC X(14) VALUE "FUNF        5 ".
014400     05  FILLER PIC X(14) VALUE "SECHS       6 ".
014500     05  FILLER PIC X(14) VALUE "SIEBEN      7 ".
014600     05  FILLER PIC X(14) VALUE "ACHT        8 ".
014700     05  FILLER PIC X(14) VALUE "NEUN        9 ".
014800     05  FILLER PIC X(14) VALUE "SHUNYA      0 ".
014900     05  FILLER PIC X(14) VALUE "EK          1 ".
015000     05  FILLER PIC X(14) VALUE "DO          2 ".
015100     05  FILLER PIC X(14) VALUE "CHAR        4 ".
015200     05  FILLER PIC X(14) VALUE "PAANCH      5 ".
015300     05  FILLER PIC X(14) VALUE "CHHAH       6 ".
015400     05  FILLER PIC X(14) VALUE "SAAT        7 ".
015500     05  FILLER PIC X(14) VALUE "AATH        8 ".
015600     05  FILLER PIC X(14) VALUE "NAU         9 ".
015700     05  FILLER PIC X(14) VALUE "ATE         8 ".
015800     05  FILLER PIC X(14) VALUE "WON         1 ".
015900     05  FILLER PIC X(14) VALUE "TOO         2 ".
016000     05  FILLER PIC X(14) VALUE "OH          0 ".
016100     05  FILLER PIC X(14) VALUE "OWE         0 ".
016150     05  FILLER PIC X(14) VALUE "FOR         4 ".
016200
016300 01  NUMWORD-TBL REDEFINES NW-INIT-TBL.
016400     05  NW-ENTRY OCCURS 104 TIMES INDEXED BY NW-IDX.
016500         10  NW-WORD            PIC X(12).
016600         10  NW-DIGITS          PIC X(02).
016700
016800* RULE 9 SEPARATOR/OBFUSCATION CHARACTERS -- DELETED ENTIRELY.
016900 01  WS-SEP-CHARS               PIC X(40) VALUE
017000     " -_.[](){}*#!@$%^&+=|\/<>~`',:;""".
017100
017200 01  MISC-FIELDS.
017300     05  WS-WORK-TEXT           PIC X(200).
017400* HALVES VIEW OF THE WORK TEXT -- SAME SPLIT-BUFFER HABIT THE OLD
017500* TRMTSRCH SCAN CARRIED FOR ITS EQUIPMENT-CODE PREFIX LOOK-UP.
017600     05  WS-WORK-TEXT-HALVES    REDEFINES WS-WORK-TEXT.
017700         10  WS-WORK-TEXT-FIRST-HALF    PIC X(100).
017800         10  WS-WORK-TEXT-LAST-HALF     PIC X(100).
017900     05  WS-TOKEN-TEXT          PIC X(200).
018000     05  WS-TOKEN-TEXT-CHARS    REDEFINES WS-TOKEN-TEXT.
018100         10  WS-TOKEN-TEXT-CHAR OCCURS 200 TIMES PIC X(01).
018200     05  WS-PTR                 PIC 9(03) COMP.
018300     05  WS-TOKEN                PIC X(20).
018400     05  WS-TOKEN-L              PIC 9(02) COMP.
018500     05  WS-OUT-PTR              PIC 9(03) COMP.
018600     05  WS-I                    PIC 9(03) COMP.
018700     05  WS-C                    PIC X(01).
018800     05  WS-TALLY                PIC 9(03) COMP.
018900     05  WS-FOUND-SW             PIC X(01).
019000         88  WS-WORD-FOUND               VALUE "Y".
019100     05  WS-MORE-TOKENS-SW       PIC X(01) VALUE "Y".
019200         88  WS-NO-MORE-TOKENS            VALUE "N".
019300
019400 LINKAGE SECTION.
019500 01  TXTNORM-REC.
019600     05  TN-RAW-TEXT            PIC X(200).
019700     05  TN-NORMALIZED-TEXT     PIC X(200).
019800
019900 PROCEDURE DIVISION USING TXTNORM-REC.
020000 000-TXTNORM-MAIN.
020100     MOVE SPACES TO TN-NORMALIZED-TEXT, WS-TOKEN-TEXT.
020200     IF TN-RAW-TEXT = SPACES
020300         GO TO 000-EXIT.
020400
020500*    RULE 4 -- LOWER-CASE EVERYTHING.
020600     MOVE TN-RAW-TEXT TO WS-WORK-TEXT.
020700     INSPECT WS-WORK-TEXT CONVERTING
020800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
020900         "abcdefghijklmnopqrstuvwxyz".
021000
021100*    RULES 2/3/5/8 (ZERO-WIDTH/FULLWIDTH/CHINESE-ARABIC-INDIC
021200*    DIGITS/CONFUSABLE LETTERS) ARE VACUOUS ON A SINGLE-BYTE
021300*    EBCDIC/ASCII RECORD -- NOTHING TO CODE.
021400
021500*    RULES 6/7 -- WORD-BY-WORD NUMBER-WORD SUBSTITUTION.
021600     PERFORM 200-SEARCH-RTN THRU 200-EXIT.
021700
021800*    RULE 9 -- STRIP SEPARATOR/OBFUSCATION CHARACTERS.
021900     PERFORM 300-STRIP-SEPARATORS THRU 300-EXIT.
022000
022100*    RULE 10 -- NO DIGIT-TO-LETTER FOLDING.  NOTHING TO CODE.
022200 000-EXIT.
022300     EXIT.
022400     GOBACK.
022500
022600*----------------------------------------------------------------
022700* 200-SEARCH-RTN - TOKENIZE ON SPACE, SEARCH THE NUMBER-WORD
022800*                  TABLE FOR EACH TOKEN, SUBSTITUTE ON A HIT.
022900*----------------------------------------------------------------
023000 200-SEARCH-RTN.
023100     MOVE 1 TO WS-PTR.
023200     MOVE "Y" TO WS-MORE-TOKENS-SW.
023300     PERFORM 210-NEXT-TOKEN THRU 210-EXIT
023400         UNTIL WS-NO-MORE-TOKENS.
023500 200-EXIT.
023600     EXIT.
023700
023800 210-NEXT-TOKEN.
023900     IF WS-PTR > LENGTH OF WS-WORK-TEXT
024000         SET WS-NO-MORE-TOKENS TO TRUE
024100         GO TO 210-EXIT.
024200     UNSTRING WS-WORK-TEXT DELIMITED BY ALL SPACE
024300         INTO WS-TOKEN
024400         WITH POINTER WS-PTR
024500         ON OVERFLOW
024600             SET WS-NO-MORE-TOKENS TO TRUE.
024700     IF WS-TOKEN = SPACES
024800         GO TO 210-EXIT.
024900     MOVE "N" TO WS-FOUND-SW.
025000     SET NW-IDX TO 1.
025100     SEARCH NW-ENTRY
025200         AT END
025300             NEXT SENTENCE
025400         WHEN NW-WORD (NW-IDX) = WS-TOKEN
025500             SET WS-WORD-FOUND TO TRUE.
025600     IF WS-WORD-FOUND
025700         STRING WS-TOKEN-TEXT DELIMITED BY SPACE
025800                " "          DELIMITED BY SIZE
025900                NW-DIGITS (NW-IDX) DELIMITED BY SPACE
026000                INTO WS-TOKEN-TEXT
026100     ELSE
026200         STRING WS-TOKEN-TEXT DELIMITED BY SPACE
026300                " "          DELIMITED BY SIZE
026400                WS-TOKEN     DELIMITED BY SPACE
026500                INTO WS-TOKEN-TEXT.
026600 210-EXIT.
026700     EXIT.
026800
026900*----------------------------------------------------------------
027000* 300-STRIP-SEPARATORS - DELETE EVERY CHARACTER IN WS-SEP-CHARS
027100*                        (INCLUDING THE SPACES 200-SEARCH-RTN
027200*                        JUST REBUILT THE TEXT WITH).
027300*----------------------------------------------------------------
027400 300-STRIP-SEPARATORS.
027500     MOVE ZERO TO WS-OUT-PTR.
027600     PERFORM 310-STRIP-ONE-CHAR THRU 310-EXIT
027700         VARYING WS-I FROM 1 BY 1
027800         UNTIL WS-I > LENGTH OF WS-TOKEN-TEXT.
027900 300-EXIT.
028000     EXIT.
028100
028200 310-STRIP-ONE-CHAR.
028300     MOVE WS-TOKEN-TEXT (WS-I:1) TO WS-C.
028400     MOVE ZERO TO WS-TALLY.
028500     INSPECT WS-SEP-CHARS TALLYING WS-TALLY FOR ALL WS-C.
028600     IF WS-TALLY = ZERO AND WS-C NOT = SPACE
028700         ADD 1 TO WS-OUT-PTR
028800         IF WS-OUT-PTR <= LENGTH OF TN-NORMALIZED-TEXT
028900             MOVE WS-C TO TN-NORMALIZED-TEXT (WS-OUT-PTR:1).
029000 310-EXIT.
029100     EXIT.
