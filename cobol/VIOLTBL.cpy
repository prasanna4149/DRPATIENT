000100******************************************************************
000200* VIOLTBL -  WORKING TABLES SHARED BY PATDET, PIIMASK, MSGEDIT   *
000300*            AND SPCINFR.  FIVE TABLES LIVE HERE:                *
000400*              1. VIOLATION-WORK-TBL   - HITS FOUND IN 1 MSG     *
000500*              2. VIOLATION-WEIGHT-TBL - U5 SEVERITY WEIGHTS     *
000600*              3. REDACT-TAG-TBL       - U6 MASK TAG PER TYPE    *
000700*              4. INTENT-PHRASE-TBL    - U2/U3 CONTACT-INTENT    *
000800*              5. EXCLUD-PHRASE-TBL    - U2 INTENT-EXCLUSION     *
000900*              6. SAFE-CONTEXT-TBL     - U2 FALSE-POSITIVE TEST  *
001000*            TABLES 2-6 ARE STATIC (REDEFINES-OVER-VALUE, THE    *
001100*            SAME HABIT THIS SHOP USES IN SPECTBL AND IN THE     *
001200*            OLD EQUIP-TABLE-REC/LAB-TABLE-REC MEMBERS).         *
001300******************************************************************
001400
001500*----------------------------------------------------------------
001600* 1.  PER-MESSAGE VIOLATION-OCCURRENCE TABLE (VOLATILE, CLEARED
001700*     BY PATDET AT THE TOP OF EVERY MESSAGE -- 290-CLEAR-TBL).
001800*----------------------------------------------------------------
001900 01  VIOLATION-WORK-TBL.
002000     05  VWK-ENTRY-CNT          PIC 9(02)  COMP-3  VALUE ZERO.
002100     05  VWK-ENTRY OCCURS 20 TIMES INDEXED BY VWK-IDX.
002200         10  VWK-TYPE-CODE      PIC X(20).
002300             88  VWK-IS-PHONE-NUMBER   VALUE "PHONE_NUMBER".
002400             88  VWK-IS-EMAIL-ADDRESS  VALUE "EMAIL_ADDRESS".
002500             88  VWK-IS-URL            VALUE "URL".
002600             88  VWK-IS-SOCIAL-HANDLE VALUE "SOCIAL_MEDIA_HANDLE".
002700             88  VWK-IS-DISCORD-TAG    VALUE "DISCORD_TAG".
002800             88  VWK-IS-UPI-ID         VALUE "UPI_ID".
002900             88  VWK-IS-PAYMENT-HANDLE VALUE "PAYMENT_HANDLE".
003000             88  VWK-IS-WHATSAPP-LINK  VALUE "WHATSAPP_LINK".
003100             88  VWK-IS-TELEGRAM-LINK  VALUE "TELEGRAM_LINK".
003200             88  VWK-IS-MEETING-LINK   VALUE "MEETING_LINK".
003300             88  VWK-IS-CALENDAR-LINK  VALUE "CALENDAR_LINK".
003400             88  VWK-IS-SNAPCHAT-LINK  VALUE "SNAPCHAT_LINK".
003500             88  VWK-IS-WECHAT-ID      VALUE "WECHAT_ID".
003600             88  VWK-IS-LINE-ID        VALUE "LINE_ID".
003700             88  VWK-IS-LETTER-SPELL   VALUE "LETTER_SPELLING".
003800             88  VWK-IS-MEETING-CODE   VALUE "MEETING_CODE".
003900             88  VWK-IS-SSN            VALUE "SSN".
004000         10  VWK-PATTERN-TXT    PIC X(40).
004100         10  VWK-START-POS      PIC 9(03)  COMP-3.
004200         10  VWK-PATTERN-LEN    PIC 9(02)  COMP-3.
004300
004400*----------------------------------------------------------------
004500* 2.  U5 SEVERITY-WEIGHT TABLE, KEYED BY VIOLATION TYPE.
004600*----------------------------------------------------------------
004700 01  VWT-INIT-TBL.
004800     05  FILLER PIC X(23) VALUE "PHONE_NUMBER        025".
004900     05  FILLER PIC X(23) VALUE "UPI_ID              025".
005000     05  FILLER PIC X(23) VALUE "EMAIL_ADDRESS       020".
005100     05  FILLER PIC X(23) VALUE "PAYMENT_HANDLE      020".
005200     05  FILLER PIC X(23) VALUE "WHATSAPP_LINK       020".
005300     05  FILLER PIC X(23) VALUE "TELEGRAM_LINK       020".
005400     05  FILLER PIC X(23) VALUE "SNAPCHAT_LINK       020".
005500     05  FILLER PIC X(23) VALUE "WECHAT_ID           020".
005600     05  FILLER PIC X(23) VALUE "LINE_ID             020".
005700     05  FILLER PIC X(23) VALUE "LETTER_SPELLING     018".
005800     05  FILLER PIC X(23) VALUE "URL                 015".
005900     05  FILLER PIC X(23) VALUE "SOCIAL_MEDIA_HANDLE 015".
006000     05  FILLER PIC X(23) VALUE "MEETING_CODE        015".
006100     05  FILLER PIC X(23) VALUE "MEETING_LINK        010".
006200     05  FILLER PIC X(23) VALUE "CALENDAR_LINK       010".
006300     05  FILLER PIC X(23) VALUE "DISCORD_TAG         010".
006400     05  FILLER PIC X(23) VALUE "SSN                 010".
006500
006600 01  VIOLATION-WEIGHT-TBL REDEFINES VWT-INIT-TBL.
006700     05  VWT-ENTRY OCCURS 17 TIMES INDEXED BY VWT-IDX.
006800         10  VWT-TYPE           PIC X(20).
006900         10  VWT-WEIGHT         PIC 9(03).
007000
007100*----------------------------------------------------------------
007200* 3.  U6 REDACTION-TAG TABLE.  A TYPE CODE NOT FOUND HERE TAKES
007300*     THE DEFAULT TAG, WS-DEFAULT-REDACT-TAG, BELOW.
007400*----------------------------------------------------------------
007500 01  RTT-INIT-TBL.
007600     05  FILLER PIC X(40) VALUE
007700         "PHONE_NUMBER        [PHONE_REDACTED]   ".
007800     05  FILLER PIC X(40) VALUE
007900         "EMAIL_ADDRESS       [EMAIL_REDACTED]   ".
008000     05  FILLER PIC X(40) VALUE
008100         "UPI_ID              [UPI_REDACTED]     ".
008200     05  FILLER PIC X(40) VALUE
008300         "PAYMENT_HANDLE      [PAYMENT_REDACTED] ".
008400     05  FILLER PIC X(40) VALUE
008500         "URL                 [LINK_REDACTED]    ".
008600     05  FILLER PIC X(40) VALUE
008700         "MEETING_LINK        [LINK_REDACTED]    ".
008800     05  FILLER PIC X(40) VALUE
008900         "CALENDAR_LINK       [LINK_REDACTED]    ".
009000     05  FILLER PIC X(40) VALUE
009100         "SOCIAL_MEDIA_HANDLE [HANDLE_REDACTED]  ".
009200     05  FILLER PIC X(40) VALUE
009300         "DISCORD_TAG         [HANDLE_REDACTED]  ".
009400
009500 01  REDACT-TAG-TBL REDEFINES RTT-INIT-TBL.
009600     05  RTT-ENTRY OCCURS 9 TIMES INDEXED BY RTT-IDX.
009700         10  RTT-TYPE           PIC X(20).
009800         10  RTT-TAG            PIC X(20).
009900
010000 01  WS-DEFAULT-REDACT-TAG      PIC X(20) VALUE "[PII_REDACTED]".
010100
010200*----------------------------------------------------------------
010300* 4.  CONTACT-SHARING-INTENT PHRASE TABLE.  ITP-U2-SW = "Y" WHEN
010400*     THE PHRASE COUNTS TOWARD THE U2 INTENT HELPER; ITP-U3-SW =
010500*     "Y" WHEN IT COUNTS TOWARD THE U3 WHOLE-MESSAGE INTENT TEST.
010600*     MOST PHRASES SERVE BOTH -- THE SHOP KEEPS ONE TABLE RATHER
010700*     THAN MAINTAIN TWO NEAR-IDENTICAL LISTS (REQ PII-0091).
010800*----------------------------------------------------------------
010900 01  ITP-INIT-TBL.
011000     05  FILLER PIC X(26) VALUE "CALL ME                 YY".
011100     05  FILLER PIC X(26) VALUE "DIAL ME                 YN".
011200     05  FILLER PIC X(26) VALUE "PHONE ME                YN".
011300     05  FILLER PIC X(26) VALUE "CONTACT ME              YY".
011400     05  FILLER PIC X(26) VALUE "REACH ME                YY".
011500     05  FILLER PIC X(26) VALUE "REACH OUT TO ME         NY".
011600     05  FILLER PIC X(26) VALUE "TEXT ME                 YY".
011700     05  FILLER PIC X(26) VALUE "MESSAGE ME              YY".
011800     05  FILLER PIC X(26) VALUE "MY NUMBER               YY".
011900     05  FILLER PIC X(26) VALUE "MY PHONE                YN".
012000     05  FILLER PIC X(26) VALUE "MY EMAIL                YY".
012100     05  FILLER PIC X(26) VALUE "MY CONTACT              YN".
012200     05  FILLER PIC X(26) VALUE "MY UPI                  YN".
012300     05  FILLER PIC X(26) VALUE "MY WHATSAPP             NY".
012400     05  FILLER PIC X(26) VALUE "MY TELEGRAM             NY".
012500     05  FILLER PIC X(26) VALUE "MY INSTA                NY".
012600     05  FILLER PIC X(26) VALUE "MY INSTAGRAM            NY".
012700     05  FILLER PIC X(26) VALUE "MY SNAP                 NY".
012800     05  FILLER PIC X(26) VALUE "MY SNAPCHAT             NY".
012900     05  FILLER PIC X(26) VALUE "ADD ME                  YY".
013000     05  FILLER PIC X(26) VALUE "DM ME                   YY".
013100     05  FILLER PIC X(26) VALUE "PING ME                 YY".
013200     05  FILLER PIC X(26) VALUE "HIT ME UP               YY".
013300     05  FILLER PIC X(26) VALUE "GET IN TOUCH            NY".
013400     05  FILLER PIC X(26) VALUE "SHOOT ME A MESSAGE      NY".
013500     05  FILLER PIC X(26) VALUE "SHOOT ME A TEXT         NY".
013600     05  FILLER PIC X(26) VALUE "SHOOT ME AN EMAIL       NY".
013700     05  FILLER PIC X(26) VALUE "NUMBER SPELLED          YN".
013800     05  FILLER PIC X(26) VALUE "NUMBER IS               YN".
013900     05  FILLER PIC X(26) VALUE "NUMBER HERE             YN".
014000     05  FILLER PIC X(26) VALUE "EMAIL ME                YN".
014100     05  FILLER PIC X(26) VALUE "SEND TO                 YN".
014200     05  FILLER PIC X(26) VALUE "TRANSFER VIA UPI        YN".
014300     05  FILLER PIC X(26) VALUE "STILL MY NUMBER         YN".
014400
014500 01  INTENT-PHRASE-TBL REDEFINES ITP-INIT-TBL.
014600     05  ITP-ENTRY OCCURS 33 TIMES INDEXED BY ITP-IDX.
014700         10  ITP-PHRASE         PIC X(24).
014800         10  ITP-U2-SW          PIC X(01).
014900             88  ITP-IN-U2      VALUE "Y".
015000         10  ITP-U3-SW          PIC X(01).
015100             88  ITP-IN-U3      VALUE "Y".
015200
015300* CONTACT-LABEL + COLON CHECK (U2 STEP 2, "CALL:", "TEL:", ETC.)
015400* IS NOT A FIXED PHRASE -- IT IS TESTED DIRECTLY IN PATDET
015500* AGAINST THIS SHORT LABEL LIST, EACH FOLLOWED BY ":" IN THE TEXT.
015600 01  CLBL-INIT-TBL.
015700     05  FILLER PIC X(10) VALUE "CALL      ".
015800     05  FILLER PIC X(10) VALUE "DIAL      ".
015900     05  FILLER PIC X(10) VALUE "PHONE     ".
016000     05  FILLER PIC X(10) VALUE "CONTACT   ".
016100     05  FILLER PIC X(10) VALUE "REACH     ".
016200     05  FILLER PIC X(10) VALUE "MSG       ".
016300     05  FILLER PIC X(10) VALUE "MESSAGE   ".
016400     05  FILLER PIC X(10) VALUE "WHATSAPP  ".
016500     05  FILLER PIC X(10) VALUE "TELEGRAM  ".
016600     05  FILLER PIC X(10) VALUE "TEL       ".
016700     05  FILLER PIC X(10) VALUE "OFFICE    ".
016800
016900 01  CONTACT-LABEL-TBL REDEFINES CLBL-INIT-TBL.
017000     05  CLBL-ENTRY PIC X(10) OCCURS 11 TIMES INDEXED BY CLBL-IDX.
017100
017200*----------------------------------------------------------------
017300* 5.  INTENT-EXCLUSION TABLE -- PRESENCE OF ANY OF THESE CANCELS
017400*     THE U2 CONTACT-INTENT HELPER'S "YES" (FRONT-DESK / HELPLINE
017500*     CHATTER, NOT A REQUEST FOR A PRIVATE CHANNEL).
017600*----------------------------------------------------------------
017700 01  XPH-INIT-TBL.
017800     05  FILLER PIC X(20) VALUE "CALL FROM           ".
017900     05  FILLER PIC X(20) VALUE "FOR HELP            ".
018000     05  FILLER PIC X(20) VALUE "FOR CUSTOMER CARE   ".
018100     05  FILLER PIC X(20) VALUE "FOR SUPPORT         ".
018200     05  FILLER PIC X(20) VALUE "FOR ASSISTANCE      ".
018300     05  FILLER PIC X(20) VALUE "FOR APPOINTMENTS    ".
018400     05  FILLER PIC X(20) VALUE "PUBLIC              ".
018500     05  FILLER PIC X(20) VALUE "TOLL-FREE           ".
018600     05  FILLER PIC X(20) VALUE "TOLLFREE            ".
018700     05  FILLER PIC X(20) VALUE "HELPLINE            ".
018800     05  FILLER PIC X(20) VALUE "EMERGENCY           ".
018900
019000 01  EXCLUD-PHRASE-TBL REDEFINES XPH-INIT-TBL.
019100     05  XPH-ENTRY PIC X(20) OCCURS 11 TIMES INDEXED BY XPH-IDX.
019200
019300*----------------------------------------------------------------
019400* 6.  SAFE-CONTEXT KEYWORD TABLE -- U2 FALSE-POSITIVE TEST.  A
019500*     HIT AGAINST A DIGIT-HEAVY TOKEN IS DISCARDED WHEN ONE OF
019600*     THESE WORDS SURROUNDS IT (DATES, AMOUNTS, MEASUREMENTS,
019700*     RECORD/CLAIM NUMBERS, ETC. ARE NOT PHONE NUMBERS).
019800*----------------------------------------------------------------
019900 01  SCK-INIT-TBL.
020000     05  FILLER PIC X(20) VALUE "JANUARY             ".
020010     05  FILLER PIC X(20) VALUE "FEBRUARY            ".
020020     05  FILLER PIC X(20) VALUE "MARCH               ".
020030     05  FILLER PIC X(20) VALUE "APRIL               ".
020040     05  FILLER PIC X(20) VALUE "MAY                 ".
020050     05  FILLER PIC X(20) VALUE "JUNE                ".
020060     05  FILLER PIC X(20) VALUE "JULY                ".
020070     05  FILLER PIC X(20) VALUE "AUGUST              ".
020080     05  FILLER PIC X(20) VALUE "SEPTEMBER           ".
020090     05  FILLER PIC X(20) VALUE "OCTOBER             ".
020100     05  FILLER PIC X(20) VALUE "NOVEMBER            ".
020110     05  FILLER PIC X(20) VALUE "DECEMBER            ".
020120     05  FILLER PIC X(20) VALUE "TODAY               ".
020130     05  FILLER PIC X(20) VALUE "YESTERDAY           ".
020140     05  FILLER PIC X(20) VALUE "TOMORROW            ".
020150     05  FILLER PIC X(20) VALUE "AM                  ".
020160     05  FILLER PIC X(20) VALUE "PM                  ".
020170     05  FILLER PIC X(20) VALUE "OCLOCK              ".
020180     05  FILLER PIC X(20) VALUE "MINUTES             ".
020190     05  FILLER PIC X(20) VALUE "HOURS               ".
020200     05  FILLER PIC X(20) VALUE "WEEKS               ".
020210     05  FILLER PIC X(20) VALUE "MONTHS              ".
020220     05  FILLER PIC X(20) VALUE "YEARS               ".
020230     05  FILLER PIC X(20) VALUE "DOLLARS             ".
020240     05  FILLER PIC X(20) VALUE "RUPEES              ".
020250     05  FILLER PIC X(20) VALUE "RS                  ".
020260     05  FILLER PIC X(20) VALUE "PRICE               ".
020270     05  FILLER PIC X(20) VALUE "COST                ".
020280     05  FILLER PIC X(20) VALUE "BILL                ".
020290     05  FILLER PIC X(20) VALUE "INVOICE             ".
020300     05  FILLER PIC X(20) VALUE "PAYMENT             ".
020310     05  FILLER PIC X(20) VALUE "BALANCE             ".
020320     05  FILLER PIC X(20) VALUE "DISCOUNT            ".
020330     05  FILLER PIC X(20) VALUE "PERCENT             ".
020340     05  FILLER PIC X(20) VALUE "ROOM                ".
020350     05  FILLER PIC X(20) VALUE "FLOOR               ".
020360     05  FILLER PIC X(20) VALUE "BUILDING            ".
020370     05  FILLER PIC X(20) VALUE "BLOCK               ".
020380     05  FILLER PIC X(20) VALUE "ADDRESS             ".
020390     05  FILLER PIC X(20) VALUE "VERSION             ".
020400     05  FILLER PIC X(20) VALUE "MODEL               ".
020410     05  FILLER PIC X(20) VALUE "SERIAL              ".
020420     05  FILLER PIC X(20) VALUE "BATCH               ".
020430     05  FILLER PIC X(20) VALUE "LOT                 ".
020440     05  FILLER PIC X(20) VALUE "DOSAGE              ".
020450     05  FILLER PIC X(20) VALUE "DOSE                ".
020460     05  FILLER PIC X(20) VALUE "MG                  ".
020470     05  FILLER PIC X(20) VALUE "ML                  ".
020480     05  FILLER PIC X(20) VALUE "MMHG                ".
020490     05  FILLER PIC X(20) VALUE "KG                  ".
020500     05  FILLER PIC X(20) VALUE "CM                  ".
020510     05  FILLER PIC X(20) VALUE "AGE                 ".
020520     05  FILLER PIC X(20) VALUE "WEIGHT              ".
020530     05  FILLER PIC X(20) VALUE "HEIGHT              ".
020540     05  FILLER PIC X(20) VALUE "TEMPERATURE         ".
020550     05  FILLER PIC X(20) VALUE "PULSE               ".
020560     05  FILLER PIC X(20) VALUE "RECORD              ".
020570     05  FILLER PIC X(20) VALUE "CLAIM               ".
020580     05  FILLER PIC X(20) VALUE "POLICY              ".
020590     05  FILLER PIC X(20) VALUE "REFERENCE           ".
020600     05  FILLER PIC X(20) VALUE "TICKET              ".
020610     05  FILLER PIC X(20) VALUE "CASE                ".
020620     05  FILLER PIC X(20) VALUE "ORDER               ".
020630     05  FILLER PIC X(20) VALUE "INVOICE NUMBER      ".
020640     05  FILLER PIC X(20) VALUE "ACCOUNT NUMBER      ".
020650     05  FILLER PIC X(20) VALUE "FLIGHT              ".
020660     05  FILLER PIC X(20) VALUE "GATE                ".
020670     05  FILLER PIC X(20) VALUE "BUS ROUTE           ".
020680     05  FILLER PIC X(20) VALUE "ROUTE               ".
020690     05  FILLER PIC X(20) VALUE "PAGE                ".
020700     05  FILLER PIC X(20) VALUE "CHAPTER             ".
020710     05  FILLER PIC X(20) VALUE "EXHIBIT             ".
020720     05  FILLER PIC X(20) VALUE "FORM                ".
020730     05  FILLER PIC X(20) VALUE "CODE                ".
020740     05  FILLER PIC X(20) VALUE "EXTENSION           ".
020750     05  FILLER PIC X(20) VALUE "EXT                 ".
020760     05  FILLER PIC X(20) VALUE "HELPLINE            ".
020770     05  FILLER PIC X(20) VALUE "CENTRAL BOOKING     ".
020780     05  FILLER PIC X(20) VALUE "CUSTOMER CARE       ".
020790     05  FILLER PIC X(20) VALUE "FRONT DESK          ".
020800     05  FILLER PIC X(20) VALUE "RECEPTION           ".
020810     05  FILLER PIC X(20) VALUE "DATE                ".
020820     05  FILLER PIC X(20) VALUE "TIME                ".
020830     05  FILLER PIC X(20) VALUE "TIMESTAMP           ".
020840     05  FILLER PIC X(20) VALUE "YEAR                ".
020850     05  FILLER PIC X(20) VALUE "MONTH               ".
020860     05  FILLER PIC X(20) VALUE "DAY                 ".
020870     05  FILLER PIC X(20) VALUE "HOUR                ".
020880     05  FILLER PIC X(20) VALUE "MINUTE              ".
020890     05  FILLER PIC X(20) VALUE "SECOND              ".
020900     05  FILLER PIC X(20) VALUE "DOB                 ".
020910     05  FILLER PIC X(20) VALUE "BIRTH               ".
020920     05  FILLER PIC X(20) VALUE "BORN                ".
020930     05  FILLER PIC X(20) VALUE "BIRTHDATE           ".
020940     05  FILLER PIC X(20) VALUE "BIRTHDAY            ".
020950     05  FILLER PIC X(20) VALUE "JAN                 ".
020960     05  FILLER PIC X(20) VALUE "FEB                 ".
020970     05  FILLER PIC X(20) VALUE "MAR                 ".
020980     05  FILLER PIC X(20) VALUE "APR                 ".
020990     05  FILLER PIC X(20) VALUE "JUN                 ".
021000     05  FILLER PIC X(20) VALUE "JUL                 ".
021010     05  FILLER PIC X(20) VALUE "AUG                 ".
021020     05  FILLER PIC X(20) VALUE "SEP                 ".
021030     05  FILLER PIC X(20) VALUE "OCT                 ".
021040     05  FILLER PIC X(20) VALUE "NOV                 ".
021050     05  FILLER PIC X(20) VALUE "DEC                 ".
021060     05  FILLER PIC X(20) VALUE "MONDAY              ".
021070     05  FILLER PIC X(20) VALUE "TUESDAY             ".
021080     05  FILLER PIC X(20) VALUE "WEDNESDAY           ".
021090     05  FILLER PIC X(20) VALUE "THURSDAY            ".
021100     05  FILLER PIC X(20) VALUE "FRIDAY              ".
021110     05  FILLER PIC X(20) VALUE "SATURDAY            ".
021120     05  FILLER PIC X(20) VALUE "SUNDAY              ".
021130     05  FILLER PIC X(20) VALUE "AMOUNT              ".
021140     05  FILLER PIC X(20) VALUE "$                   ".
021150     05  FILLER PIC X(20) VALUE "USD                 ".
021160     05  FILLER PIC X(20) VALUE "EUR                 ".
021170     05  FILLER PIC X(20) VALUE "INR                 ".
021180     05  FILLER PIC X(20) VALUE "REF                 ".
021190     05  FILLER PIC X(20) VALUE "TRANSACTION         ".
021200     05  FILLER PIC X(20) VALUE "RECEIPT             ".
021210     05  FILLER PIC X(20) VALUE "ERROR               ".
021220     05  FILLER PIC X(20) VALUE "IP                  ".
021230     05  FILLER PIC X(20) VALUE "IPV4                ".
021240     05  FILLER PIC X(20) VALUE "IPV6                ".
021250     05  FILLER PIC X(20) VALUE "PORT                ".
021260     05  FILLER PIC X(20) VALUE "SERVER              ".
021270     05  FILLER PIC X(20) VALUE "API                 ".
021280     05  FILLER PIC X(20) VALUE "SKU                 ".
021290     05  FILLER PIC X(20) VALUE "PRODUCT             ".
021300     05  FILLER PIC X(20) VALUE "ITEM                ".
021310     05  FILLER PIC X(20) VALUE "ID                  ".
021320     05  FILLER PIC X(20) VALUE "NUMBER              ".
021330     05  FILLER PIC X(20) VALUE "NO.                 ".
021340     05  FILLER PIC X(20) VALUE "OTP                 ".
021350     05  FILLER PIC X(20) VALUE "PIN                 ".
021360     05  FILLER PIC X(20) VALUE "PASSWORD            ".
021370     05  FILLER PIC X(20) VALUE "PASSCODE            ".
021380     05  FILLER PIC X(20) VALUE "VERIFICATION        ".
021390     05  FILLER PIC X(20) VALUE "EXPIRES             ".
021400     05  FILLER PIC X(20) VALUE "TEMPORARY           ".
021410     05  FILLER PIC X(20) VALUE "SHORTCODE           ".
021420     05  FILLER PIC X(20) VALUE "SMS                 ".
021430     05  FILLER PIC X(20) VALUE "SUBSCRIBE           ".
021440     05  FILLER PIC X(20) VALUE "SERVICE             ".
021450     05  FILLER PIC X(20) VALUE "PASSPORT            ".
021460     05  FILLER PIC X(20) VALUE "TRAVEL              ".
021470     05  FILLER PIC X(20) VALUE "VACCINE             ".
021480     05  FILLER PIC X(20) VALUE "SECTOR              ".
021490     05  FILLER PIC X(20) VALUE "SUITE               ".
021500     05  FILLER PIC X(20) VALUE "LATITUDE            ".
021510     05  FILLER PIC X(20) VALUE "LONGITUDE           ".
021520     05  FILLER PIC X(20) VALUE "COORDINATES         ".
021530     05  FILLER PIC X(20) VALUE "GEO                 ".
021540     05  FILLER PIC X(20) VALUE "CLINIC              ".
021550     05  FILLER PIC X(20) VALUE "HOSPITAL            ".
021560     05  FILLER PIC X(20) VALUE "APPOINTMENT         ".
021570     05  FILLER PIC X(20) VALUE "PRESCRIPTION        ".
021580     05  FILLER PIC X(20) VALUE "PATIENTS            ".
021590     05  FILLER PIC X(20) VALUE "TEST                ".
021600     05  FILLER PIC X(20) VALUE "LAB                 ".
021610     05  FILLER PIC X(20) VALUE "RESULT              ".
021620     05  FILLER PIC X(20) VALUE "DIAGNOSIS           ".
021630     05  FILLER PIC X(20) VALUE "TREATMENT           ".
021640     05  FILLER PIC X(20) VALUE "MEDICATION          ".
021650     05  FILLER PIC X(20) VALUE "BLOOD               ".
021660     05  FILLER PIC X(20) VALUE "PRESSURE            ".
021670     05  FILLER PIC X(20) VALUE "HEART               ".
021680     05  FILLER PIC X(20) VALUE "RATE                ".
021690     05  FILLER PIC X(20) VALUE "LEVEL               ".
021700     05  FILLER PIC X(20) VALUE "HEMOGLOBIN          ".
021710     05  FILLER PIC X(20) VALUE "WBC                 ".
021720     05  FILLER PIC X(20) VALUE "RBC                 ".
021730     05  FILLER PIC X(20) VALUE "REDACTED            ".
021740     05  FILLER PIC X(20) VALUE "REMOVED             ".
021750     05  FILLER PIC X(20) VALUE "PHI                 ".
021760     05  FILLER PIC X(20) VALUE "PII                 ".
021770     05  FILLER PIC X(20) VALUE "HIPAA               ".
021780     05  FILLER PIC X(20) VALUE "SYMPTOMS            ".
021790     05  FILLER PIC X(20) VALUE "CHEST PAIN          ".
021800     05  FILLER PIC X(20) VALUE "SHORTNESS           ".
021810     05  FILLER PIC X(20) VALUE "BREATH              ".
021820     05  FILLER PIC X(20) VALUE "EXPERIENCING        ".
021830     05  FILLER PIC X(20) VALUE "EQUATION            ".
021840     05  FILLER PIC X(20) VALUE "MATH                ".
021850     05  FILLER PIC X(20) VALUE "CALCULATION         ".
021860     05  FILLER PIC X(20) VALUE "FORMULA             ".
021870     05  FILLER PIC X(20) VALUE "SCORE               ".
021880     05  FILLER PIC X(20) VALUE "POINTS              ".
021890     05  FILLER PIC X(20) VALUE "RATING              ".
021900     05  FILLER PIC X(20) VALUE "PERCENTAGE          ".
021910     05  FILLER PIC X(20) VALUE "SECTION             ".
021920     05  FILLER PIC X(20) VALUE "PARAGRAPH           ".
021930     05  FILLER PIC X(20) VALUE "SUPPORT             ".
021940     05  FILLER PIC X(20) VALUE "1-800               ".
021950     05  FILLER PIC X(20) VALUE "1800                ".
021960     05  FILLER PIC X(20) VALUE "TOLL-FREE           ".
021970     05  FILLER PIC X(20) VALUE "PUBLIC              ".
021980     05  FILLER PIC X(20) VALUE "EMERGENCY           ".
021990     05  FILLER PIC X(20) VALUE "DIAL                ".
022000     05  FILLER PIC X(20) VALUE "HELP                ".
022010     05  FILLER PIC X(20) VALUE "911                 ".
022020     05  FILLER PIC X(20) VALUE "999                 ".
022030     05  FILLER PIC X(20) VALUE "112                 ".
022040     05  FILLER PIC X(20) VALUE "1098                ".
022050     05  FILLER PIC X(20) VALUE "100                 ".
022060     05  FILLER PIC X(20) VALUE "101                 ".
022070     05  FILLER PIC X(20) VALUE "102                 ".
022080     05  FILLER PIC X(20) VALUE "108                 ".
022090     05  FILLER PIC X(20) VALUE "FILE                ".
022100     05  FILLER PIC X(20) VALUE "REPORT              ".
022110     05  FILLER PIC X(20) VALUE "DOCUMENT            ".
022120     05  FILLER PIC X(20) VALUE "LOG                 ".
022130     05  FILLER PIC X(20) VALUE "CSV                 ".
022140     05  FILLER PIC X(20) VALUE "PDF                 ".
022150     05  FILLER PIC X(20) VALUE "XLSX                ".
022160     05  FILLER PIC X(20) VALUE "TIMECODE            ".
022170     05  FILLER PIC X(20) VALUE "DURATION            ".
022180     05  FILLER PIC X(20) VALUE "LENGTH              ".
022190
022290 01  SAFE-CONTEXT-TBL REDEFINES SCK-INIT-TBL.
022390     05  SCK-ENTRY PIC X(20) OCCURS 219 TIMES INDEXED BY SCK-IDX.
