000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PATDET.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 09/10/11.
000700 DATE-COMPILED. 09/10/11.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          U2 PATTERN-DETECTOR AND U3 CONTEXT-ANALYZER FOR THE
001400*          DRPATIENT CHAT-MODERATION JOB STREAM.  CALLED BY
001500*          MSGEDIT ONCE PER MESSAGE WITH THE ORIGINAL TEXT AND
001600*          THE U1-NORMALIZED TEXT; RETURNS THE ORDERED LIST OF
001700*          VIOLATIONS FOUND (TYPE + PATTERN TEXT, UP TO 20 PER
001800*          MESSAGE) AND THE WHOLE-MESSAGE CONTACT-INTENT FLAG.
001900*
002000*          REBUILT FROM THE OLD TRMTSRCH LAB-TABLE-LOAD SHELL --
002100*          SAME LOAD-A-TABLE-THEN-SEARCH SHAPE (VIOLTBL.cpy
002200*          CARRIES THE COMPILE-TIME TABLES IN PLACE OF THE OLD
002300*          LABTEST FILE), PATMSTR'S RANDOM READ DROPPED (THERE
002400*          IS NO MASTER FILE IN THIS JOB), CLCLBCST'S COST CALL
002500*          REPLACED BY NOTHING -- THIS PROGRAM CLASSIFIES TEXT,
002600*          IT DOES NOT PRICE ANYTHING.
002700*
002800*          THERE IS NO REGEX ENGINE ON THIS BOX.  EVERY RULE
002900*          BELOW IS IMPLEMENTED AS A FIXED-SUBSTRING CONTAINMENT
003000*          TEST (INSPECT ... TALLYING FOR ALL) OR A CHARACTER-
003100*          BY-CHARACTER SCAN.  220-PHONE-FALLBACK IS THE DRIVER
003200*          FOR RULE 1'S OBFUSCATION VARIANTS (RULES 2-8, 26 AND
003300*          27 -- ALL OF THEM ALTERNATE WAYS OF CATCHING A HIDDEN
003400*          PHONE NUMBER WHEN THE PLAIN DIGIT-RUN TEST DOESN'T
003500*          FIRE); IT CHAINS NINE SEPARATE RULE PARAGRAPHS
003600*          (230-310), EACH ONE ITS OWN KEYWORD/PATTERN TEST, SO
003700*          THAT NO TWO RULES GET CONFUSED WITH ONE ANOTHER --
003800*          SEE THE TKT#14-0498 CHANGE LOG ENTRY BELOW, WHICH
003900*          REPLACED AN EARLIER SINGLE COMBINED-TEST SHORTCUT
004000*          THAT WAS MISSING MOST OF THESE VARIANTS ENTIRELY.
004010*
004100******************************************************************
004200* CHANGE LOG.
004300*
004400* 09/10/11  JON  TKT#11-1184 ORIGINAL PROGRAM.                    00111184
004500* 10/02/11  RFT  TKT#11-1801 ADDED EMAIL/URL/SOCIAL-HANDLE/UPI/   00111801
004600*                PAYMENT-HANDLE CHECKS.
004700* 11/29/11  RFT  TKT#11-1950 ADDED KEYWORD-LINK TABLE (WHATSAPP,  00111950
004800*                TELEGRAM, ZOOM/MEET/TEAMS/WEBEX, GOOGLE/OUTLOOK
004900*                CALENDAR, SNAPCHAT, WECHAT, LINE) -- ONE TABLE-
005000*                DRIVEN PARAGRAPH INSTEAD OF SEVEN IF-STATEMENTS.
005100* 02/11/99  DWC  TKT#99-0142 Y2K REVIEW -- NO DATE FIELDS         00990142
005200*                PRESENT, NO CHANGE REQUIRED.  SIGNED OFF.
005300* 01/18/12  JON  TKT#12-0091 ADDED LETTER-SPELLING, MEETING-CODE, 00120091
005400*                EXTENSION AND SSN CHECKS PER THE REVISED PII
005500*                CATALOG (REQ PII-0091).
005600* 06/04/13  RFT  TKT#13-1602 ADDED THE SAFE-CONTEXT (FALSE-       00131602
005700*                POSITIVE) TEST.  NOTE -- THIS IS A WHOLE-MESSAGE
005800*                TEST, NOT A PER-MATCH WINDOW TEST, TO AVOID
005900*                TRACKING CHARACTER OFFSETS THROUGH EVERY RULE.
006000*                SIGNED OFF BY J.S. AS "CLOSE ENOUGH FOR BATCH."
006010* 08/04/14  RFT  TKT#14-0498 AUDIT FOUND 215-PHONE-FALLBACK WAS  00140498
006020*                COMPARING RAW-CASE TEXT AGAINST THE UPPERCASE-
006030*                ONLY VIOLTBL TABLES (SAME DEFECT AS TKT#14-0497
006040*                IN SPCINFR) -- NOW BUILDS WS-ORIG-UC/WS-NORM-UC
006050*                ONCE IN 000-PATDET-MAIN AND EVERY RULE TESTS
006060*                AGAINST THOSE.  ALSO SPLIT THE OLD COMBINED
006070*                FALLBACK TEST INTO ITS OWN PARAGRAPH PER RULE
006080*                (230-310, RULES 2-8/26/27, DRIVEN BY THE NEW
006090*                220-PHONE-FALLBACK) -- THE OLD SHORTCUT CAUGHT
006095*                ONLY A PLAIN DIGIT RUN AND MISSED EVERY OTHER
006096*                OBFUSCATION VARIANT IN THE CATALOG.  330-URL-
006097*                CHECK NOW FALLS BACK TO A BARE NAME.TLD SCAN
006098*                (RULE 10), 340-SOCIAL-CHECK NOW SCANS THE NEW
006099*                SOC-TBL TRIGGER WORDS (RULE 11) INSTEAD OF
006100*                THREE LITERAL PHRASES, 360-UPI-CHECK NOW ALSO
006101*                CATCHES THE " AT " VARIANT (RULE 13), 430-
006102*                MEETING-CODE-CHECK NOW REQUIRES A DASH-
006103*                SEPARATED CODE INSTEAD OF A KEYWORD ALONE
006104*                (RULE 23), AND 440-EXTENSION-CHECK NOW
006105*                REQUIRES A TRAILING 2-5 DIGIT RUN INSTEAD OF
006106*                FIRING ON THE BARE WORD "EXTENSION" (RULE 24).
006110******************************************************************
006200
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER. IBM-390.
006600 OBJECT-COMPUTER. IBM-390.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900 INPUT-OUTPUT SECTION.
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300
007400 WORKING-STORAGE SECTION.
007500** COMPILE-TIME TABLES (WEIGHT/TAG TABLES NOT USED HERE -- THOSE
007600** ARE MSGEDIT'S AND PIIMASK'S JOB -- BUT THE COPYBOOK IS ONE
007700** MEMBER, SAME AS THE OLD SHOP KEPT ONE COPYBOOK PER RECORD
007800** FAMILY RATHER THAN SPLITTING IT BY CALLER).
007900 COPY VIOLTBL.
008000
008100** TYPE CODES FOR RULES 15-20, TABLE-DRIVEN (SEE 380-KEYWORD-
008200** LINK-CHECK).
008300 01  KL-INIT-TBL.
008400     05  FILLER PIC X(40) VALUE
008500         "WA.ME                   WHATSAPP_LINK   ".
008600     05  FILLER PIC X(40) VALUE
008700         "WHATSAPP.COM            WHATSAPP_LINK   ".
008800     05  FILLER PIC X(40) VALUE
008900         "WHATSAPP                WHATSAPP_LINK   ".
009000     05  FILLER PIC X(40) VALUE
009100         "TG://                   TELEGRAM_LINK   ".
009200     05  FILLER PIC X(40) VALUE
009300         "T.ME                    TELEGRAM_LINK   ".
009400     05  FILLER PIC X(40) VALUE
009500         "TELEGRAM.ME             TELEGRAM_LINK   ".
009600     05  FILLER PIC X(40) VALUE
009700         "TELEGRAM                TELEGRAM_LINK   ".
009800     05  FILLER PIC X(40) VALUE
009900         "ZOOM.US                 MEETING_LINK    ".
010000     05  FILLER PIC X(40) VALUE
010100         "MEET.GOOGLE.COM         MEETING_LINK    ".
010200     05  FILLER PIC X(40) VALUE
010300         "TEAMS.MICROSOFT.COM     MEETING_LINK    ".
010400     05  FILLER PIC X(40) VALUE
010500         "WEBEX.COM               MEETING_LINK    ".
010600     05  FILLER PIC X(40) VALUE
010700         "CALENDAR.GOOGLE.COM     CALENDAR_LINK   ".
010800     05  FILLER PIC X(40) VALUE
010900         "OUTLOOK.LIVE.COM        CALENDAR_LINK   ".
011000     05  FILLER PIC X(40) VALUE
011100         "SNAP://                 SNAPCHAT_LINK   ".
011200     05  FILLER PIC X(40) VALUE
011300         "SNAPCHAT.COM/ADD/       SNAPCHAT_LINK   ".
011400     05  FILLER PIC X(40) VALUE
011500         "SNAPCHAT                SNAPCHAT_LINK   ".
011600     05  FILLER PIC X(40) VALUE
011700         "WECHAT                  WECHAT_ID       ".
011800     05  FILLER PIC X(40) VALUE
011900         "LINE://                 LINE_ID         ".
012000     05  FILLER PIC X(40) VALUE
012100         "LINE.ME                 LINE_ID         ".
012200
012300 01  KEYWORD-LINK-TBL REDEFINES KL-INIT-TBL.
012400     05  KL-ENTRY OCCURS 19 TIMES INDEXED BY KL-IDX.
012500         10  KL-WORD            PIC X(24).
012600         10  KL-TYPE            PIC X(16).
012700
012800** EMAIL/UPI PROVIDER AND TLD TABLES -- RULE 9 AND RULE 13.
012900 01  TLD-INIT-TBL.
013000     05  FILLER PIC X(06) VALUE "COM   ".
013100     05  FILLER PIC X(06) VALUE "NET   ".
013200     05  FILLER PIC X(06) VALUE "ORG   ".
013300     05  FILLER PIC X(06) VALUE "IN    ".
013400     05  FILLER PIC X(06) VALUE "EDU   ".
013500     05  FILLER PIC X(06) VALUE "GOV   ".
013600     05  FILLER PIC X(06) VALUE "CO    ".
013700     05  FILLER PIC X(06) VALUE "IO    ".
013800     05  FILLER PIC X(06) VALUE "ME    ".
013900     05  FILLER PIC X(06) VALUE "US    ".
014000     05  FILLER PIC X(06) VALUE "INFO  ".
014100     05  FILLER PIC X(06) VALUE "BIZ   ".
014200     05  FILLER PIC X(06) VALUE "LIVE  ".
014300     05  FILLER PIC X(06) VALUE "PRO   ".
014400     05  FILLER PIC X(06) VALUE "LY    ".
014500     05  FILLER PIC X(06) VALUE "GL    ".
014600     05  FILLER PIC X(06) VALUE "LINK  ".
014700     05  FILLER PIC X(06) VALUE "TO    ".
014800 01  TLD-TBL REDEFINES TLD-INIT-TBL.
014900     05  TLD-ENTRY PIC X(06) OCCURS 18 TIMES INDEXED BY TLD-IDX.
015000
015100 01  UPI-INIT-TBL.
015200     05  FILLER PIC X(12) VALUE "PAYTM       ".
015300     05  FILLER PIC X(12) VALUE "PHONEPE     ".
015400     05  FILLER PIC X(12) VALUE "GOOGLEPAY   ".
015500     05  FILLER PIC X(12) VALUE "GPAY        ".
015600     05  FILLER PIC X(12) VALUE "OKAXIS      ".
015700     05  FILLER PIC X(12) VALUE "OKSBI       ".
015800     05  FILLER PIC X(12) VALUE "OKHDFCBANK  ".
015900     05  FILLER PIC X(12) VALUE "OKICICI     ".
016000     05  FILLER PIC X(12) VALUE "YBL         ".
016100     05  FILLER PIC X(12) VALUE "IBL         ".
016200     05  FILLER PIC X(12) VALUE "AXL         ".
016300     05  FILLER PIC X(12) VALUE "BANK        ".
016400     05  FILLER PIC X(12) VALUE "UPI         ".
016500 01  UPI-PROVIDER-TBL REDEFINES UPI-INIT-TBL.
016600     05  UPI-ENTRY PIC X(12) OCCURS 13 TIMES INDEXED BY UPI-IDX.
016700
016800 01  PAY-WORD-INIT-TBL.
016900     05  FILLER PIC X(10) VALUE "PAYPAL.ME ".
017000     05  FILLER PIC X(10) VALUE "VENMO.COM ".
017100     05  FILLER PIC X(10) VALUE "CASH.APP  ".
017200     05  FILLER PIC X(10) VALUE "PAYPAL    ".
017300     05  FILLER PIC X(10) VALUE "VENMO     ".
017400     05  FILLER PIC X(10) VALUE "CASHAPP   ".
017500     05  FILLER PIC X(10) VALUE "ZELLE     ".
017600     05  FILLER PIC X(10) VALUE "STRIPE    ".
017700     05  FILLER PIC X(10) VALUE "BHIM      ".
017800     05  FILLER PIC X(10) VALUE "BHARATPE  ".
017900     05  FILLER PIC X(10) VALUE "IMPS      ".
018000     05  FILLER PIC X(10) VALUE "NEFT      ".
018100     05  FILLER PIC X(10) VALUE "RTGS      ".
018110** ADDED 08/11/14 (TKT#14-0512) -- SERVICE WORDS W/O AN @-SUFFIX
018120** WERE SLIPPING PAST RULE 13, SEE 372-PAY-WORD-SCAN BELOW.
018130     05  FILLER PIC X(10) VALUE "UPI       ".
018140     05  FILLER PIC X(10) VALUE "GPAY      ".
018150     05  FILLER PIC X(10) VALUE "PHONEPE   ".
018160     05  FILLER PIC X(10) VALUE "PAYTM     ".
018170     05  FILLER PIC X(10) VALUE "PP        ".
018200 01  PAY-WORD-TBL REDEFINES PAY-WORD-INIT-TBL.
018300     05  PAY-ENTRY PIC X(10) OCCURS 18 TIMES INDEXED BY PAY-IDX.
018310** PHONE-WITH-CONTEXT KEYWORD TABLE -- RULE 2.
018311 01  PCX-INIT-TBL.
018312     05  FILLER PIC X(10) VALUE "PHONE     ".
018313     05  FILLER PIC X(10) VALUE "CALL      ".
018314     05  FILLER PIC X(10) VALUE "TEL       ".
018315     05  FILLER PIC X(10) VALUE "CONTACT   ".
018316     05  FILLER PIC X(10) VALUE "NUMBER    ".
018317     05  FILLER PIC X(10) VALUE "DIAL      ".
018318     05  FILLER PIC X(10) VALUE "REACH     ".
018319     05  FILLER PIC X(10) VALUE "WHATSAPP  ".
018320     05  FILLER PIC X(10) VALUE "MOBILE    ".
018321     05  FILLER PIC X(10) VALUE "CELL      ".
018322     05  FILLER PIC X(10) VALUE "DIGITS    ".
018323     05  FILLER PIC X(10) VALUE "UPI       ".
018324 01  PCX-TBL REDEFINES PCX-INIT-TBL.
018325     05  PCX-ENTRY PIC X(10) OCCURS 12 TIMES INDEXED BY PCX-IDX.
018326
018327** SOCIAL-TRIGGER-WORD TABLE -- RULE 11.
018328 01  SOC-INIT-TBL.
018329     05  FILLER PIC X(10) VALUE "DM        ".
018330     05  FILLER PIC X(10) VALUE "ADD       ".
018331     05  FILLER PIC X(10) VALUE "FOLLOW    ".
018332     05  FILLER PIC X(10) VALUE "MESSAGE   ".
018333     05  FILLER PIC X(10) VALUE "MSG       ".
018334     05  FILLER PIC X(10) VALUE "PING      ".
018335     05  FILLER PIC X(10) VALUE "TEXT      ".
018336     05  FILLER PIC X(10) VALUE "CONTACT   ".
018337     05  FILLER PIC X(10) VALUE "DISCORD   ".
018338     05  FILLER PIC X(10) VALUE "TELEGRAM  ".
018339     05  FILLER PIC X(10) VALUE "INSTAGRAM ".
018340     05  FILLER PIC X(10) VALUE "TWITTER   ".
018341     05  FILLER PIC X(10) VALUE "X.COM     ".
018342 01  SOC-TBL REDEFINES SOC-INIT-TBL.
018343     05  SOC-ENTRY PIC X(10) OCCURS 13 TIMES INDEXED BY SOC-IDX.
018344
018345** MEETING-CODE TRIGGER-WORD TABLE -- RULE 23.
018346 01  MTG-KW-INIT-TBL.
018347     05  FILLER PIC X(10) VALUE "MEET      ".
018348     05  FILLER PIC X(10) VALUE "ZOOM      ".
018349     05  FILLER PIC X(10) VALUE "CODE      ".
018350     05  FILLER PIC X(10) VALUE "JOIN      ".
018351     05  FILLER PIC X(10) VALUE "MEETING   ".
018352 01  MTG-KW-TBL REDEFINES MTG-KW-INIT-TBL.
018353     05  MTG-KW-ENTRY PIC X(10) OCCURS 5 TIMES INDEXED BY MTG-KW-IDX.
018354
018355** ENGLISH NUMBER-WORD TABLE (RULES 7 AND 8 -- CONCATENATED OR
018356** HYPHENATED NUMBER-WORD RUNS).  A SECOND, SMALLER COPY OF
018357** TXTNORM'S NW-INIT-TBL IDEA -- KEPT HERE SO PATDET DOES NOT HAVE
018358** TO COPY TXTNORM'S WORKING-STORAGE JUST FOR THIS ONE LOOKUP.
018359 01  NUMWD-INIT-TBL.
018360     05  FILLER PIC X(10) VALUE "ONE       ".
018361     05  FILLER PIC X(10) VALUE "TWO       ".
018362     05  FILLER PIC X(10) VALUE "THREE     ".
018363     05  FILLER PIC X(10) VALUE "FOUR      ".
018364     05  FILLER PIC X(10) VALUE "FIVE      ".
018365     05  FILLER PIC X(10) VALUE "SIX       ".
018366     05  FILLER PIC X(10) VALUE "SEVEN     ".
018367     05  FILLER PIC X(10) VALUE "EIGHT     ".
018368     05  FILLER PIC X(10) VALUE "NINE      ".
018369     05  FILLER PIC X(10) VALUE "ZERO      ".
018370     05  FILLER PIC X(10) VALUE "TEN       ".
018371     05  FILLER PIC X(10) VALUE "ELEVEN    ".
018372     05  FILLER PIC X(10) VALUE "TWELVE    ".
018373     05  FILLER PIC X(10) VALUE "THIRTEEN  ".
018374     05  FILLER PIC X(10) VALUE "FOURTEEN  ".
018375     05  FILLER PIC X(10) VALUE "FIFTEEN   ".
018376     05  FILLER PIC X(10) VALUE "SIXTEEN   ".
018377     05  FILLER PIC X(10) VALUE "SEVENTEEN ".
018378     05  FILLER PIC X(10) VALUE "EIGHTEEN  ".
018379     05  FILLER PIC X(10) VALUE "NINETEEN  ".
018380     05  FILLER PIC X(10) VALUE "TWENTY    ".
018381     05  FILLER PIC X(10) VALUE "THIRTY    ".
018382     05  FILLER PIC X(10) VALUE "FORTY     ".
018383     05  FILLER PIC X(10) VALUE "FIFTY     ".
018384     05  FILLER PIC X(10) VALUE "SIXTY     ".
018385     05  FILLER PIC X(10) VALUE "SEVENTY   ".
018386     05  FILLER PIC X(10) VALUE "EIGHTY    ".
018387     05  FILLER PIC X(10) VALUE "NINETY    ".
018388     05  FILLER PIC X(10) VALUE "HUNDRED   ".
018389     05  FILLER PIC X(10) VALUE "THOUSAND  ".
018390 01  NUMWD-TBL REDEFINES NUMWD-INIT-TBL.
018391     05  NUMWD-ENTRY PIC X(10) OCCURS 29 TIMES INDEXED BY NUMWD-IDX.
018450
018500 01  MISC-FIELDS.
018600     05  WS-ORIG-TEXT           PIC X(200).
018700     05  WS-NORM-TEXT           PIC X(200).
018800     05  WS-INTENT-SW           PIC X(01) VALUE "N".
018900         88  WS-INTENT-YES              VALUE "Y".
019000     05  WS-EXCLUDE-SW          PIC X(01) VALUE "N".
019100         88  WS-EXCLUDE-YES              VALUE "Y".
019200     05  WS-FALSEPOS-SW         PIC X(01) VALUE "N".
019300         88  WS-FALSEPOS-YES             VALUE "Y".
019400     05  WS-RULE1-HIT-SW        PIC X(01) VALUE "N".
019500         88  WS-RULE1-HIT                VALUE "Y".
019600     05  WS-CNT                 PIC 9(04) COMP.
019700     05  WS-I                   PIC 9(03) COMP.
019800     05  WS-J                   PIC 9(03) COMP.
019900     05  WS-RUN-LEN             PIC 9(03) COMP.
020000     05  WS-RUN-START           PIC 9(03) COMP.
020100     05  WS-DIGIT-CNT           PIC 9(03) COMP.
020200     05  WS-C                   PIC X(01).
020300     05  WS-TRIM-SRC            PIC X(40).
020400     05  WS-TRIM-REV            PIC X(40).
020500     05  WS-TRIM-TALLY          PIC 9(02) COMP.
020600     05  WS-TRIM-LEN            PIC 9(02) COMP.
020700     05  WS-APPEND-TYPE         PIC X(20).
020800     05  WS-PREV-SP-SW          PIC X(01).
020900         88  WS-PREV-IS-SPACE           VALUE "Y".
021000     05  WS-NEXT-SP-SW          PIC X(01).
021100         88  WS-NEXT-IS-SPACE           VALUE "Y".
021110** ADDED 08/04/14 (TKT#14-0498) -- UPPERCASED WORK COPIES AND THE
021115** FIELDS NEEDED BY THE RULE 2-8/26/27 PHONE-FALLBACK REWRITE.
021120     05  WS-ORIG-UC             PIC X(200).
021130     05  WS-NORM-UC             PIC X(200).
021140     05  WS-WORK-TEXT           PIC X(200).
021150     05  WS-WIN-START           PIC 9(03) COMP.
021160     05  WS-GRP-CNT             PIC 9(02) COMP.
021170     05  WS-LETTER-CNT          PIC 9(03) COMP.
021180     05  WS-TOK-START           PIC 9(03) COMP.
021190     05  WS-TOK-MATCH-CNT       PIC 9(02) COMP.
021200     05  WS-PTR                 PIC 9(03) COMP.
021210     05  WS-MATCH-LEN           PIC 9(02) COMP.
021220     05  WS-ALT-DIGIT-CNT       PIC 9(02) COMP.
021230     05  WS-ALT-START           PIC 9(03) COMP.
021240     05  WS-ZCTX-START          PIC 9(03) COMP.
021250     05  WS-ZCTX-END            PIC 9(03) COMP.
021260     05  WS-BEST-CNT            PIC 9(02) COMP.
021270     05  WS-BEST-START          PIC 9(03) COMP.
021280     05  WS-TOK-FOUND-SW        PIC X(01).
021290         88  WS-TOK-FOUND               VALUE "Y".
021291** ADDED 08/11/14 (TKT#14-0512) -- SHAPE-FOUND SWITCH FOR THE
021292** 450-SSN-CHECK REWRITE, SEE 452-SCAN-SSN-SHAPE BELOW.
021293     05  WS-SSN-SHAPE-SW        PIC X(01) VALUE "N".
021294         88  WS-SSN-SHAPE-YES           VALUE "Y".
021295
021300 LINKAGE SECTION.
021400 01  PATDET-REC.
021500     05  PD-ORIGINAL-TEXT       PIC X(200).
021600     05  PD-NORMALIZED-TEXT     PIC X(200).
021700     05  PD-U3-INTENT-FLAG      PIC X(01).
021800     05  PD-VIOL-CNT            PIC 9(02).
021900     05  PD-VIOL-ENTRY OCCURS 20 TIMES.
022000         10  PD-VIOL-TYPE       PIC X(20).
022100         10  PD-VIOL-PATTERN    PIC X(40).
022200
022300 PROCEDURE DIVISION USING PATDET-REC.
022400 000-PATDET-MAIN.
022500     MOVE PD-ORIGINAL-TEXT   TO WS-ORIG-TEXT.
022600     MOVE PD-NORMALIZED-TEXT TO WS-NORM-TEXT.
022610*    ADDED 08/04/14 (TKT#14-0498) -- UPPERCASED WORK COPIES.  ALL
022620*    PHRASE/KEYWORD TABLES IN THIS PROGRAM (AND IN VIOLTBL.cpy)
022630*    ARE UPPERCASE-ONLY; EVERY CONTAINMENT TEST BELOW RUNS
022640*    AGAINST ONE OF THESE TWO FIELDS, NEVER AGAINST THE RAW-CASE
022650*    WS-ORIG-TEXT/WS-NORM-TEXT, SO A LOWER- OR MIXED-CASE MESSAGE
022660*    SCORES THE SAME AS AN UPPERCASE ONE.
022670     MOVE WS-ORIG-TEXT TO WS-ORIG-UC.
022680     INSPECT WS-ORIG-UC
022690         CONVERTING "abcdefghijklmnopqrstuvwxyz"
022691                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
022692     MOVE WS-NORM-TEXT TO WS-NORM-UC.
022693     INSPECT WS-NORM-UC
022694         CONVERTING "abcdefghijklmnopqrstuvwxyz"
022695                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
022700     MOVE ZERO TO VWK-ENTRY-CNT.
022800     MOVE "N" TO WS-RULE1-HIT-SW.
022900
023000     PERFORM 100-CONTEXT-ANALYZER THRU 100-EXIT.
023100     PERFORM 150-SAFE-CONTEXT-TEST THRU 150-EXIT.
023200
023300     PERFORM 210-PHONE-DIGITS THRU 210-EXIT.
023400     IF NOT WS-RULE1-HIT
023500         PERFORM 220-PHONE-FALLBACK THRU 220-EXIT.
023600
023700     PERFORM 320-EMAIL-CHECK THRU 320-EXIT.
023800     PERFORM 330-URL-CHECK THRU 330-EXIT.
023900     PERFORM 340-SOCIAL-CHECK THRU 340-EXIT.
024000     PERFORM 350-DISCORD-CHECK THRU 350-EXIT.
024100     PERFORM 360-UPI-CHECK THRU 360-EXIT.
024200     PERFORM 370-PAYMENT-CHECK THRU 370-EXIT.
024300     PERFORM 380-KEYWORD-LINK-CHECK THRU 380-EXIT.
024400     PERFORM 400-LETTER-SPELL-CHECK THRU 400-EXIT.
024500     PERFORM 430-MEETING-CODE-CHECK THRU 430-EXIT.
024600     PERFORM 440-EXTENSION-CHECK THRU 440-EXIT.
024700     PERFORM 450-SSN-CHECK THRU 450-EXIT.
024800
024900     MOVE VWK-ENTRY-CNT TO PD-VIOL-CNT.
025000     IF WS-INTENT-YES
025100         MOVE "Y" TO PD-U3-INTENT-FLAG
025200     ELSE
025300         MOVE "N" TO PD-U3-INTENT-FLAG.
025400     PERFORM 900-RETURN-TBL THRU 900-EXIT
025500         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > VWK-ENTRY-CNT.
025600     GOBACK.
025700
025800*----------------------------------------------------------------
025900* 100-CONTEXT-ANALYZER - CONTACT-SHARING-INTENT HELPER (U2) AND
026000*                        U3 MESSAGE-LEVEL INTENT (SAME PHRASE
026100*                        TABLE, SEE VIOLTBL.cpy REMARKS).
026200*----------------------------------------------------------------
026300 100-CONTEXT-ANALYZER.
026400     MOVE "N" TO WS-INTENT-SW, WS-EXCLUDE-SW.
026500     PERFORM 110-EXCLUSION-SCAN THRU 110-EXIT
026600         VARYING XPH-IDX FROM 1 BY 1 UNTIL XPH-IDX > 11.
026700     IF WS-EXCLUDE-YES
026800         GO TO 100-EXIT.
026900     PERFORM 120-INTENT-SCAN THRU 120-EXIT
027000         VARYING ITP-IDX FROM 1 BY 1 UNTIL ITP-IDX > 33.
027100     PERFORM 130-LABEL-COLON-SCAN THRU 130-EXIT
027200         VARYING CLBL-IDX FROM 1 BY 1 UNTIL CLBL-IDX > 11.
027300 100-EXIT.
027400     EXIT.
027500
027600 110-EXCLUSION-SCAN.
027700     MOVE XPH-ENTRY (XPH-IDX) TO WS-TRIM-SRC.
027800     PERFORM 910-TRIM-LEN THRU 910-EXIT.
027900     MOVE ZERO TO WS-CNT.
028000     INSPECT WS-ORIG-UC TALLYING WS-CNT
028100         FOR ALL WS-TRIM-SRC (1:WS-TRIM-LEN).
028200     IF WS-CNT > 0
028300         SET WS-EXCLUDE-YES TO TRUE.
028400 110-EXIT.
028500     EXIT.
028600
028700 120-INTENT-SCAN.
028800     IF NOT ITP-IN-U2 (ITP-IDX)
028900         GO TO 120-EXIT.
029000     MOVE ITP-PHRASE (ITP-IDX) TO WS-TRIM-SRC.
029100     PERFORM 910-TRIM-LEN THRU 910-EXIT.
029200     MOVE ZERO TO WS-CNT.
029300     INSPECT WS-ORIG-UC TALLYING WS-CNT
029400         FOR ALL WS-TRIM-SRC (1:WS-TRIM-LEN).
029500     IF WS-CNT > 0
029600         SET WS-INTENT-YES TO TRUE.
029700 120-EXIT.
029800     EXIT.
029900
030000 130-LABEL-COLON-SCAN.
030100     MOVE CLBL-ENTRY (CLBL-IDX) TO WS-TRIM-SRC.
030200     PERFORM 910-TRIM-LEN THRU 910-EXIT.
030300     ADD 1 TO WS-TRIM-LEN.
030400     MOVE ":" TO WS-TRIM-SRC (WS-TRIM-LEN:1).
030500     MOVE ZERO TO WS-CNT.
030600     INSPECT WS-ORIG-UC TALLYING WS-CNT
030700         FOR ALL WS-TRIM-SRC (1:WS-TRIM-LEN).
030800     IF WS-CNT > 0
030900         SET WS-INTENT-YES TO TRUE.
031000 130-EXIT.
031100     EXIT.
031200
031300*----------------------------------------------------------------
031400* 150-SAFE-CONTEXT-TEST - FALSE-POSITIVE HELPER (U2).  A WHOLE-
031500*                         MESSAGE TEST (SEE CHANGE LOG 06/04/13)
031600*                         RATHER THAN A PER-MATCH WINDOW TEST.
031700*----------------------------------------------------------------
031800 150-SAFE-CONTEXT-TEST.
031900     MOVE "N" TO WS-FALSEPOS-SW.
032000     PERFORM 160-SAFE-KEYWORD-SCAN THRU 160-EXIT
032100         VARYING SCK-IDX FROM 1 BY 1 UNTIL
032200             SCK-IDX > 219 OR WS-FALSEPOS-YES.
032300 150-EXIT.
032400     EXIT.
032500
032600 160-SAFE-KEYWORD-SCAN.
032700     MOVE SCK-ENTRY (SCK-IDX) TO WS-TRIM-SRC.
032800     PERFORM 910-TRIM-LEN THRU 910-EXIT.
032900     MOVE ZERO TO WS-CNT.
033000     INSPECT WS-ORIG-UC TALLYING WS-CNT
033100         FOR ALL WS-TRIM-SRC (1:WS-TRIM-LEN).
033200     IF WS-CNT > 0
033300         SET WS-FALSEPOS-YES TO TRUE.
033400 160-EXIT.
033500     EXIT.
033600
033700*----------------------------------------------------------------
033800* 210-PHONE-DIGITS - RULE 1.  5-15 CONSECUTIVE DIGITS IN THE
033900*                    NORMALIZED TEXT.
034000*----------------------------------------------------------------
034100 210-PHONE-DIGITS.
034200     MOVE ZERO TO WS-RUN-LEN, WS-RUN-START.
034300     PERFORM 212-SCAN-DIGIT-CHAR THRU 212-EXIT
034400         VARYING WS-I FROM 1 BY 1
034500         UNTIL WS-I > LENGTH OF WS-NORM-TEXT OR WS-RULE1-HIT.
034600 210-EXIT.
034700     EXIT.
034800
034900 212-SCAN-DIGIT-CHAR.
035000     MOVE WS-NORM-TEXT (WS-I:1) TO WS-C.
035100     IF WS-C IS NUMERIC
035200         IF WS-RUN-LEN = ZERO
035300             MOVE WS-I TO WS-RUN-START
035400         END-IF
035500         ADD 1 TO WS-RUN-LEN
035600     ELSE
035700         IF WS-RUN-LEN >= 5 AND WS-RUN-LEN <= 15
035800             PERFORM 214-TEST-PHONE-GATE THRU 214-EXIT
035900         END-IF
036000         MOVE ZERO TO WS-RUN-LEN
036100     END-IF.
036200     IF WS-I = LENGTH OF WS-NORM-TEXT
036300        AND WS-RUN-LEN >= 5 AND WS-RUN-LEN <= 15
036400         PERFORM 214-TEST-PHONE-GATE THRU 214-EXIT.
036500 212-EXIT.
036600     EXIT.
036700
036800 214-TEST-PHONE-GATE.
036900     IF (WS-INTENT-YES AND WS-RUN-LEN >= 10)
037000        OR NOT WS-FALSEPOS-YES
037100         MOVE WS-NORM-TEXT (WS-RUN-START:WS-RUN-LEN)
037200             TO WS-TRIM-SRC
037300         MOVE "PHONE_NUMBER        " TO WS-APPEND-TYPE
037400         PERFORM 930-APPEND-VIOLATION THRU 930-EXIT
037500         SET WS-RULE1-HIT TO TRUE.
037600 214-EXIT.
037700     EXIT.
037800
038000 *----------------------------------------------------------------
038010 * 220-PHONE-FALLBACK - RULES 2-8, 26 AND 27.  EACH IS ITS OWN
038020 *                      PARAGRAPH BELOW; ALL NINE ARE "RULE 1 DIDN'T
038030 *                      FIRE, TRY SOMETHING LOOSER" CHECKS FOR THE
038040 *                      SAME phone_number TYPE, SO ONCE ONE OF THEM
038050 *                      RECORDS A HIT THE REST ARE SKIPPED -- ONE
038060 *                      SUSPICIOUS MESSAGE SHOULD NOT POST NINE
038070 *                      DUPLICATE phone_number ENTRIES.
038080 *----------------------------------------------------------------
038090 220-PHONE-FALLBACK.
038100     IF NOT WS-RULE1-HIT
038110         PERFORM 230-RULE2-PHONE-CONTEXT THRU 230-EXIT
038120     END-IF.
038130     IF NOT WS-RULE1-HIT
038140         PERFORM 240-RULE3-MIXED-WORD-DIGIT THRU 240-EXIT
038150     END-IF.
038160     IF NOT WS-RULE1-HIT
038170         PERFORM 250-RULE4-OBFUSCATED-DIGITS THRU 250-EXIT
038180     END-IF.
038190     IF NOT WS-RULE1-HIT
038200         PERFORM 260-RULE5-CONFUSABLE-LETTERS THRU 260-EXIT
038210     END-IF.
038220     IF NOT WS-RULE1-HIT
038230         PERFORM 270-RULE6-LEETSPEAK-TOKENS THRU 270-EXIT
038240     END-IF.
038250     IF NOT WS-RULE1-HIT
038260         PERFORM 280-RULE7-CONCAT-NUMBER-WORDS THRU 280-EXIT
038270     END-IF.
038280     IF NOT WS-RULE1-HIT
038290         PERFORM 290-RULE8-LONG-SPELLED-SEQ THRU 290-EXIT
038300     END-IF.
038310     IF NOT WS-RULE1-HIT
038320         PERFORM 300-RULE26-LEET-MIXED-DIGITS THRU 300-EXIT
038330     END-IF.
038340     IF NOT WS-RULE1-HIT
038350         PERFORM 310-RULE27-ZER0-CONTEXT THRU 310-EXIT
038360     END-IF.
038370 220-EXIT.
038380     EXIT.
038390
038400 *----------------------------------------------------------------
038410 * 230-RULE2-PHONE-CONTEXT - A PHONE-CONTEXT KEYWORD (PCX-TBL)
038420 *                 FOLLOWED SOMEWHERE LATER IN THE MESSAGE BY A RUN
038430 *                 OF 5-15 DIGITS, IN THE ORIGINAL TEXT.  A ":" OR
038440 *                 "+" OR "-" BETWEEN THE KEYWORD AND THE DIGITS
038450 *                 DOES NOT BREAK THE RUN.  "SOMEWHERE LATER" IS
038460 *                 TREATED AS "ANYWHERE IN THE REST OF THE MESSAGE"
038470 *                 RATHER THAN PINNED TO THE VERY NEXT CHARACTER,
038480 *                 SAME LOOSE-WINDOW HABIT AS 150-SAFE-CONTEXT-TEST.
038490 *----------------------------------------------------------------
038500 230-RULE2-PHONE-CONTEXT.
038510     PERFORM 232-PCX-SCAN THRU 232-EXIT
038520         VARYING PCX-IDX FROM 1 BY 1
038530         UNTIL PCX-IDX > 12 OR WS-RULE1-HIT.
038540 230-EXIT.
038550     EXIT.
038560
038570 232-PCX-SCAN.
038580     MOVE PCX-ENTRY (PCX-IDX) TO WS-TRIM-SRC.
038590     PERFORM 910-TRIM-LEN THRU 910-EXIT.
038600     MOVE ZERO TO WS-CNT.
038610     INSPECT WS-ORIG-UC TALLYING WS-CNT
038620         FOR ALL WS-TRIM-SRC (1:WS-TRIM-LEN).
038630     IF WS-CNT > 0
038640         MOVE ZERO TO WS-RUN-LEN, WS-RUN-START
038650         PERFORM 236-DIGIT-RUN-AFTER THRU 236-EXIT
038660             VARYING WS-I FROM 1 BY 1
038670             UNTIL WS-I > LENGTH OF WS-ORIG-TEXT OR WS-RULE1-HIT
038680     END-IF.
038690 232-EXIT.
038700     EXIT.
038710
038720 236-DIGIT-RUN-AFTER.
038730     MOVE WS-ORIG-TEXT (WS-I:1) TO WS-C.
038740     IF WS-C IS NUMERIC
038750         IF WS-RUN-LEN = ZERO
038760             MOVE WS-I TO WS-RUN-START
038770         END-IF
038780         ADD 1 TO WS-RUN-LEN
038790     ELSE
038800         IF WS-C NOT = ":" AND WS-C NOT = "+" AND WS-C NOT = SPACE
038810            AND WS-C NOT = "-"
038820             MOVE ZERO TO WS-RUN-LEN
038830         END-IF
038840     END-IF.
038850     IF WS-RUN-LEN >= 5 AND WS-RUN-LEN <= 15
038860        AND (WS-I = LENGTH OF WS-ORIG-TEXT
038870             OR WS-ORIG-TEXT (WS-I + 1:1) NOT NUMERIC)
038880         MOVE WS-ORIG-TEXT (WS-RUN-START:WS-RUN-LEN) TO WS-TRIM-SRC
038890         MOVE "PHONE_NUMBER        " TO WS-APPEND-TYPE
038900         PERFORM 930-APPEND-VIOLATION THRU 930-EXIT
038910         SET WS-RULE1-HIT TO TRUE
038920     END-IF.
038930 236-EXIT.
038940     EXIT.
038950
038960 *----------------------------------------------------------------
038970 * 240-RULE3-MIXED-WORD-DIGIT - TXTNORM HAS ALREADY COLLAPSED
038980 *                 SPELLED-OUT DIGIT WORDS TO DIGIT CHARACTERS BY
038990 *                 THE TIME THIS PROGRAM SEES WS-NORM-TEXT, SO THE
039000 *                 SPEC'S "DIGITS AND/OR DIGIT-WORDS" RUN SHOWS UP
039010 *                 HERE AS A RUN OF DIGITS AND SPACES -- LENGTH 5
039020 *                 OR MORE WITH AT LEAST 4 ACTUAL DIGITS IN IT.
039030 *----------------------------------------------------------------
039040 240-RULE3-MIXED-WORD-DIGIT.
039050     MOVE ZERO TO WS-RUN-LEN, WS-RUN-START, WS-DIGIT-CNT.
039060     PERFORM 242-SCAN-MIXED-RUN THRU 242-EXIT
039070         VARYING WS-I FROM 1 BY 1
039080         UNTIL WS-I > LENGTH OF WS-NORM-TEXT OR WS-RULE1-HIT.
039090 240-EXIT.
039100     EXIT.
039110
039120 242-SCAN-MIXED-RUN.
039130     MOVE WS-NORM-TEXT (WS-I:1) TO WS-C.
039140     IF WS-C IS NUMERIC OR WS-C = SPACE
039150         IF WS-RUN-LEN = ZERO
039160             MOVE WS-I TO WS-RUN-START
039170         END-IF
039180         ADD 1 TO WS-RUN-LEN
039190         IF WS-C IS NUMERIC
039200             ADD 1 TO WS-DIGIT-CNT
039210         END-IF
039220     ELSE
039230         PERFORM 244-TEST-MIXED-RUN THRU 244-EXIT
039240         MOVE ZERO TO WS-RUN-LEN, WS-DIGIT-CNT
039250     END-IF.
039260     IF WS-I = LENGTH OF WS-NORM-TEXT
039270         PERFORM 244-TEST-MIXED-RUN THRU 244-EXIT
039280     END-IF.
039290 242-EXIT.
039300     EXIT.
039310
039320 244-TEST-MIXED-RUN.
039330     IF WS-RUN-LEN >= 5 AND WS-DIGIT-CNT >= 4
039340        AND (WS-INTENT-YES OR NOT WS-FALSEPOS-YES)
039350         MOVE "MIXED DIGIT RUN DETECTED" TO WS-TRIM-SRC
039360         MOVE "PHONE_NUMBER        " TO WS-APPEND-TYPE
039370         PERFORM 930-APPEND-VIOLATION THRU 930-EXIT
039380         SET WS-RULE1-HIT TO TRUE.
039390 244-EXIT.
039400     EXIT.
039410
039420 *----------------------------------------------------------------
039430 * 250-RULE4-OBFUSCATED-DIGITS - 7 OR MORE DIGITS, EACH OPTIONALLY
039440 *                 SEPARATED BY LETTERS (THE "5O5-1EVEN8" STYLE OF
039450 *                 OBFUSCATION), IN THE NORMALIZED TEXT.  A RUN IS
039460 *                 ANY STRETCH OF LETTERS-AND-DIGITS WITH NO SPACE
039470 *                 OR PUNCTUATION BREAK; 7 OR MORE DIGITS IN THE
039480 *                 RUN FIRES.
039490 *----------------------------------------------------------------
039500 250-RULE4-OBFUSCATED-DIGITS.
039510     MOVE ZERO TO WS-RUN-LEN, WS-RUN-START, WS-ALT-DIGIT-CNT.
039520     PERFORM 252-SCAN-ALT-RUN THRU 252-EXIT
039530         VARYING WS-I FROM 1 BY 1
039540         UNTIL WS-I > LENGTH OF WS-NORM-TEXT OR WS-RULE1-HIT.
039550 250-EXIT.
039560     EXIT.
039570
039580 252-SCAN-ALT-RUN.
039590     MOVE WS-NORM-TEXT (WS-I:1) TO WS-C.
039600     IF WS-C IS NUMERIC OR WS-C IS ALPHABETIC
039610         IF WS-RUN-LEN = ZERO
039620             MOVE WS-I TO WS-RUN-START
039630         END-IF
039640         ADD 1 TO WS-RUN-LEN
039650         IF WS-C IS NUMERIC
039660             ADD 1 TO WS-ALT-DIGIT-CNT
039670         END-IF
039680     ELSE
039690         PERFORM 254-TEST-ALT-RUN THRU 254-EXIT
039700         MOVE ZERO TO WS-RUN-LEN, WS-ALT-DIGIT-CNT
039710     END-IF.
039720     IF WS-I = LENGTH OF WS-NORM-TEXT
039730         PERFORM 254-TEST-ALT-RUN THRU 254-EXIT
039740     END-IF.
039750 252-EXIT.
039760     EXIT.
039770
039780 254-TEST-ALT-RUN.
039790     IF WS-ALT-DIGIT-CNT >= 7
039800        AND (WS-INTENT-YES OR NOT WS-FALSEPOS-YES)
039810         MOVE "OBFUSCATED DIGIT RUN DETECTED" TO WS-TRIM-SRC
039820         MOVE "PHONE_NUMBER        " TO WS-APPEND-TYPE
039830         PERFORM 930-APPEND-VIOLATION THRU 930-EXIT
039840         SET WS-RULE1-HIT TO TRUE.
039850 254-EXIT.
039860     EXIT.
039870
039880 *----------------------------------------------------------------
039890 * 260-RULE5-CONFUSABLE-LETTERS - THREE OR MORE GROUPS OF 3+
039900 *                 CHARACTERS DRAWN FROM O/o/I/l (THE LETTERS MOST
039910 *                 OFTEN SWAPPED FOR 0 AND 1 TO DODGE A DIGIT SCAN),
039920 *                 EACH GROUP SEPARATED FROM THE NEXT BY NOTHING
039930 *                 MORE THAN A DASH OR A SPACE, IN THE ORIGINAL
039940 *                 TEXT.
039950 *----------------------------------------------------------------
039960 260-RULE5-CONFUSABLE-LETTERS.
039970     MOVE ZERO TO WS-GRP-CNT, WS-LETTER-CNT.
039980     PERFORM 262-SCAN-CONFUSABLE THRU 262-EXIT
039990         VARYING WS-I FROM 1 BY 1
040000         UNTIL WS-I > LENGTH OF WS-ORIG-TEXT OR WS-RULE1-HIT.
040010 260-EXIT.
040020     EXIT.
040030
040040 262-SCAN-CONFUSABLE.
040050     MOVE WS-ORIG-TEXT (WS-I:1) TO WS-C.
040060     IF WS-C = "O" OR WS-C = "o" OR WS-C = "I" OR WS-C = "l"
040070         ADD 1 TO WS-LETTER-CNT
040080         IF WS-LETTER-CNT = 3
040090             ADD 1 TO WS-GRP-CNT
040100         END-IF
040110     ELSE
040120         IF WS-C NOT = SPACE AND WS-C NOT = "-"
040130             MOVE ZERO TO WS-GRP-CNT, WS-LETTER-CNT
040140         ELSE
040150             MOVE ZERO TO WS-LETTER-CNT
040160         END-IF
040170     END-IF.
040180     IF WS-GRP-CNT >= 3
040190        AND (WS-INTENT-YES OR NOT WS-FALSEPOS-YES)
040200         MOVE "CONFUSABLE LETTER SEQUENCE DETECTED" TO WS-TRIM-SRC
040210         MOVE "PHONE_NUMBER        " TO WS-APPEND-TYPE
040220         PERFORM 930-APPEND-VIOLATION THRU 930-EXIT
040230         SET WS-RULE1-HIT TO TRUE.
040240 262-EXIT.
040250     EXIT.
040260
040270 *----------------------------------------------------------------
040280 * 270-RULE6-LEETSPEAK-TOKENS - 3 OR MORE SPACE-DELIMITED TOKENS,
040290 *                 EACH CARRYING AT LEAST ONE DIGIT ANYWHERE IN IT,
040300 *                 IN THE ORIGINAL TEXT.
040310 *----------------------------------------------------------------
040320 270-RULE6-LEETSPEAK-TOKENS.
040330     MOVE ZERO TO WS-TOK-MATCH-CNT.
040340     MOVE "N" TO WS-TOK-FOUND-SW.
040350     PERFORM 272-SCAN-TOKEN THRU 272-EXIT
040360         VARYING WS-I FROM 1 BY 1
040370         UNTIL WS-I > LENGTH OF WS-ORIG-TEXT.
040380     IF WS-TOK-FOUND
040390         ADD 1 TO WS-TOK-MATCH-CNT.
040400     IF WS-TOK-MATCH-CNT >= 3
040410        AND (WS-INTENT-YES OR NOT WS-FALSEPOS-YES)
040420         MOVE "TOKENIZED DIGIT SEQUENCE DETECTED" TO WS-TRIM-SRC
040430         MOVE "PHONE_NUMBER        " TO WS-APPEND-TYPE
040440         PERFORM 930-APPEND-VIOLATION THRU 930-EXIT
040450         SET WS-RULE1-HIT TO TRUE.
040460 270-EXIT.
040470     EXIT.
040480
040490 272-SCAN-TOKEN.
040500     MOVE WS-ORIG-TEXT (WS-I:1) TO WS-C.
040510     IF WS-C = SPACE
040520         IF WS-TOK-FOUND
040530             ADD 1 TO WS-TOK-MATCH-CNT
040540         END-IF
040550         MOVE "N" TO WS-TOK-FOUND-SW
040560     ELSE
040570         IF WS-C IS NUMERIC
040580             SET WS-TOK-FOUND TO TRUE
040590         END-IF
040600     END-IF.
040610 272-EXIT.
040620     EXIT.
040630
040640 *----------------------------------------------------------------
040650 * 280-RULE7-CONCAT-NUMBER-WORDS - A RUN OF 7 OR MORE SINGLE-DIGIT
040660 *                 ENGLISH NUMBER WORDS (ONE THROUGH NINE, ZERO) RUN
040670 *                 TOGETHER WITH NO SEPARATOR, IN THE ORIGINAL TEXT.
040680 *                 A RUN OF EXACTLY ONE MATCHED WORD IS TOO WEAK A
040690 *                 SIGNAL TO FLAG ON ITS OWN (ANY MESSAGE CAN DROP
040700 *                 ONE STRAY NUMBER WORD) -- IGNORED HERE.
040710 *----------------------------------------------------------------
040720 280-RULE7-CONCAT-NUMBER-WORDS.
040730     MOVE 1 TO WS-PTR.
040740     MOVE ZERO TO WS-GRP-CNT, WS-BEST-CNT.
040750     PERFORM 282-SCAN-CONCAT-WORD THRU 282-EXIT
040760         UNTIL WS-PTR > LENGTH OF WS-ORIG-UC OR WS-RULE1-HIT.
040770 280-EXIT.
040780     EXIT.
040790
040800 282-SCAN-CONCAT-WORD.
040810     MOVE "N" TO WS-TOK-FOUND-SW.
040820     PERFORM 284-TRY-NUMWORD THRU 284-EXIT
040830         VARYING NUMWD-IDX FROM 1 BY 1
040840         UNTIL NUMWD-IDX > 10 OR WS-TOK-FOUND.
040850     IF WS-TOK-FOUND
040860         ADD 1 TO WS-GRP-CNT
040870         ADD WS-MATCH-LEN TO WS-PTR
040880         IF WS-GRP-CNT > WS-BEST-CNT
040890             MOVE WS-GRP-CNT TO WS-BEST-CNT
040900         END-IF
040910     ELSE
040920         MOVE ZERO TO WS-GRP-CNT
040930         ADD 1 TO WS-PTR
040940     END-IF.
040950     IF WS-BEST-CNT >= 7
040960        AND (WS-INTENT-YES OR NOT WS-FALSEPOS-YES)
040970         MOVE "CONCATENATED NUMBER WORDS DETECTED" TO WS-TRIM-SRC
040980         MOVE "PHONE_NUMBER        " TO WS-APPEND-TYPE
040990         PERFORM 930-APPEND-VIOLATION THRU 930-EXIT
041000         SET WS-RULE1-HIT TO TRUE.
041010 282-EXIT.
041020     EXIT.
041030
041040 284-TRY-NUMWORD.
041050     MOVE NUMWD-ENTRY (NUMWD-IDX) TO WS-TRIM-SRC.
041060     PERFORM 910-TRIM-LEN THRU 910-EXIT.
041070     MOVE WS-TRIM-LEN TO WS-MATCH-LEN.
041080     IF WS-PTR + WS-MATCH-LEN - 1 <= LENGTH OF WS-ORIG-UC
041090        AND WS-ORIG-UC (WS-PTR:WS-MATCH-LEN) =
041100            WS-TRIM-SRC (1:WS-MATCH-LEN)
041110         SET WS-TOK-FOUND TO TRUE.
041120 284-EXIT.
041130     EXIT.
041140
041150 *----------------------------------------------------------------
041160 * 290-RULE8-LONG-SPELLED-SEQ - A RUN OF 5 OR MORE ENGLISH NUMBER
041170 *                 WORDS (ONE THROUGH NINETY, HUNDRED, THOUSAND),
041180 *                 EACH EITHER RUN TOGETHER OR JOINED BY A SINGLE
041190 *                 HYPHEN, IN THE ORIGINAL TEXT.  A RUN OF EXACTLY
041200 *                 ONE MATCHED WORD IS IGNORED, SAME "SKIP IF 1 HIT"
041210 *                 NOTE AS RULE 7.
041220 *----------------------------------------------------------------
041230 290-RULE8-LONG-SPELLED-SEQ.
041240     MOVE 1 TO WS-PTR.
041250     MOVE ZERO TO WS-GRP-CNT, WS-BEST-CNT.
041260     PERFORM 292-SCAN-HYPHEN-WORD THRU 292-EXIT
041270         UNTIL WS-PTR > LENGTH OF WS-ORIG-UC OR WS-RULE1-HIT.
041280 290-EXIT.
041290     EXIT.
041300
041310 292-SCAN-HYPHEN-WORD.
041320     IF WS-ORIG-UC (WS-PTR:1) = "-"
041330         ADD 1 TO WS-PTR
041340     ELSE
041350         MOVE "N" TO WS-TOK-FOUND-SW
041360         PERFORM 294-TRY-LONG-NUMWORD THRU 294-EXIT
041370             VARYING NUMWD-IDX FROM 1 BY 1
041380             UNTIL NUMWD-IDX > 29 OR WS-TOK-FOUND
041390         IF WS-TOK-FOUND
041400             ADD 1 TO WS-GRP-CNT
041410             ADD WS-MATCH-LEN TO WS-PTR
041420             IF WS-GRP-CNT > WS-BEST-CNT
041430                 MOVE WS-GRP-CNT TO WS-BEST-CNT
041440             END-IF
041450         ELSE
041460             MOVE ZERO TO WS-GRP-CNT
041470             ADD 1 TO WS-PTR
041480         END-IF
041490     END-IF.
041500     IF WS-BEST-CNT >= 5
041510        AND (WS-INTENT-YES OR NOT WS-FALSEPOS-YES)
041520         MOVE "SPELLED NUMBER SEQUENCE DETECTED" TO WS-TRIM-SRC
041530         MOVE "PHONE_NUMBER        " TO WS-APPEND-TYPE
041540         PERFORM 930-APPEND-VIOLATION THRU 930-EXIT
041550         SET WS-RULE1-HIT TO TRUE.
041560 292-EXIT.
041570     EXIT.
041580
041590 294-TRY-LONG-NUMWORD.
041600     MOVE NUMWD-ENTRY (NUMWD-IDX) TO WS-TRIM-SRC.
041610     PERFORM 910-TRIM-LEN THRU 910-EXIT.
041620     MOVE WS-TRIM-LEN TO WS-MATCH-LEN.
041630     IF WS-PTR + WS-MATCH-LEN - 1 <= LENGTH OF WS-ORIG-UC
041640        AND WS-ORIG-UC (WS-PTR:WS-MATCH-LEN) =
041650            WS-TRIM-SRC (1:WS-MATCH-LEN)
041660         SET WS-TOK-FOUND TO TRUE.
041670 294-EXIT.
041680     EXIT.
041690
041700 *----------------------------------------------------------------
041710 * 300-RULE26-LEET-MIXED-DIGITS - THE CLASSIC "1A2B3" LEETSPEAK
041720 *                 PATTERN -- A DIGIT, ONE OR MORE LETTERS, A DIGIT,
041730 *                 ONE OR MORE LETTERS, A DIGIT -- IN THE NORMALIZED
041740 *                 TEXT.  THE PATTERN ITSELF ALWAYS RUNS AT LEAST 5
041750 *                 CHARACTERS WITH AT LEAST 3 DIGITS IN IT, SO NO
041755 *                 SEPARATE LENGTH/DIGIT-COUNT CHECK IS NEEDED.
041760 *----------------------------------------------------------------
041770 300-RULE26-LEET-MIXED-DIGITS.
041780     MOVE ZERO TO WS-MATCH-LEN.
041790     PERFORM 302-SCAN-LEET-PATTERN THRU 302-EXIT
041800         VARYING WS-I FROM 1 BY 1
041810         UNTIL WS-I > LENGTH OF WS-NORM-TEXT OR WS-RULE1-HIT.
041820 300-EXIT.
041830     EXIT.
041840
041850 302-SCAN-LEET-PATTERN.
041860     MOVE WS-NORM-TEXT (WS-I:1) TO WS-C.
041870     IF WS-MATCH-LEN = ZERO
041880         IF WS-C IS NUMERIC
041890             MOVE 1 TO WS-MATCH-LEN
041900         END-IF
041910     ELSE
041920         IF WS-MATCH-LEN = 1
041930             IF WS-C IS ALPHABETIC
041940                 MOVE 2 TO WS-MATCH-LEN
041950             ELSE
041960                 IF NOT WS-C IS NUMERIC
041970                     MOVE ZERO TO WS-MATCH-LEN
041980                 END-IF
041990             END-IF
042000         ELSE
042010             IF WS-MATCH-LEN = 2
042020                 IF WS-C IS NUMERIC
042030                     MOVE 3 TO WS-MATCH-LEN
042040                 ELSE
042050                     IF NOT WS-C IS ALPHABETIC
042060                         MOVE ZERO TO WS-MATCH-LEN
042070                     END-IF
042080                 END-IF
042090             ELSE
042100                 IF WS-MATCH-LEN = 3
042110                     IF WS-C IS ALPHABETIC
042120                         MOVE 4 TO WS-MATCH-LEN
042130                     ELSE
042140                         IF WS-C IS NUMERIC
042150                             MOVE 1 TO WS-MATCH-LEN
042160                         ELSE
042170                             MOVE ZERO TO WS-MATCH-LEN
042180                         END-IF
042190                     END-IF
042200                 ELSE
042210                     PERFORM 304-LEET-STATE4 THRU 304-EXIT
042220                 END-IF
042230             END-IF
042240         END-IF
042250     END-IF.
042260 302-EXIT.
042270     EXIT.
042280
042290 304-LEET-STATE4.
042300     IF WS-C IS NUMERIC
042310         IF WS-INTENT-YES OR NOT WS-FALSEPOS-YES
042320             MOVE "LEETSPEAK DIGIT PATTERN DETECTED" TO WS-TRIM-SRC
042330             MOVE "PHONE_NUMBER        " TO WS-APPEND-TYPE
042340             PERFORM 930-APPEND-VIOLATION THRU 930-EXIT
042350             SET WS-RULE1-HIT TO TRUE
042360         END-IF
042370     ELSE
042380         IF NOT WS-C IS ALPHABETIC
042390             MOVE ZERO TO WS-MATCH-LEN
042400         END-IF
042410     END-IF.
042420 304-EXIT.
042430     EXIT.
042440
042450 *----------------------------------------------------------------
042460 * 310-RULE27-ZER0-CONTEXT - "ZER0" OR "Z3R0" SPELLED WITH A ZERO
042470 *                 FOR THE LETTER O SOMEWHERE IN THE NORMALIZED
042480 *                 TEXT.  TAKE THE 10 CHARACTERS EITHER SIDE OF THE
042490 *                 HIT; 3 OR MORE DIGITS IN THAT WINDOW IS TREATED
042500 *                 AS A DISGUISED PHONE NUMBER.
042510 *----------------------------------------------------------------
042520 310-RULE27-ZER0-CONTEXT.
042530     MOVE ZERO TO WS-CNT.
042540     INSPECT WS-NORM-TEXT TALLYING WS-CNT FOR ALL "zer0".
042550     IF WS-CNT = ZERO
042560         INSPECT WS-NORM-TEXT TALLYING WS-CNT FOR ALL "z3r0".
042570     IF WS-CNT = ZERO
042580         GO TO 310-EXIT.
042590     PERFORM 312-FIND-ZERO-HIT THRU 312-EXIT
042600         VARYING WS-I FROM 1 BY 1
042610         UNTIL WS-I > LENGTH OF WS-NORM-TEXT OR WS-RULE1-HIT.
042620 310-EXIT.
042630     EXIT.
042640
042650 312-FIND-ZERO-HIT.
042660     IF WS-I <= LENGTH OF WS-NORM-TEXT - 3
042670        AND (WS-NORM-TEXT (WS-I:4) = "zer0"
042680          OR WS-NORM-TEXT (WS-I:4) = "z3r0")
042690         IF WS-I > 10
042700             COMPUTE WS-ZCTX-START = WS-I - 10
042710         ELSE
042720             MOVE 1 TO WS-ZCTX-START
042730         END-IF
042740         COMPUTE WS-ZCTX-END = WS-I + 13
042750         IF WS-ZCTX-END > LENGTH OF WS-NORM-TEXT
042760             MOVE LENGTH OF WS-NORM-TEXT TO WS-ZCTX-END
042770         END-IF
042780         MOVE ZERO TO WS-DIGIT-CNT
042790         COMPUTE WS-BEST-CNT = WS-ZCTX-END - WS-ZCTX-START + 1
042800         INSPECT WS-NORM-TEXT (WS-ZCTX-START:WS-BEST-CNT)
042810             TALLYING WS-DIGIT-CNT
042820             FOR ALL "0" "1" "2" "3" "4" "5" "6" "7" "8" "9"
042830         IF WS-DIGIT-CNT >= 3
042840             MOVE "ZER0 CONTEXT DIGIT RUN DETECTED" TO WS-TRIM-SRC
042850             MOVE "PHONE_NUMBER        " TO WS-APPEND-TYPE
042860             PERFORM 930-APPEND-VIOLATION THRU 930-EXIT
042870             SET WS-RULE1-HIT TO TRUE
042880         END-IF
042890     END-IF.
042900 312-EXIT.
042910     EXIT.
042920
042930 *----------------------------------------------------------------
042940 * 320-EMAIL-CHECK - RULE 9 (+ FALLBACK 22 ROLLED IN).  LOOK FOR
042950 *                   "@" OR " AT " TOGETHER WITH A KNOWN TLD.
042960 *----------------------------------------------------------------
042970 320-EMAIL-CHECK.
042980     MOVE ZERO TO WS-CNT.
042990     INSPECT WS-ORIG-UC TALLYING WS-CNT FOR ALL "@".
043000     IF WS-CNT = ZERO
043010         INSPECT WS-ORIG-UC TALLYING WS-CNT FOR ALL " AT ".
043020     IF WS-CNT = ZERO
043030         GO TO 320-EXIT.
043040     PERFORM 322-TLD-SCAN THRU 322-EXIT
043050         VARYING TLD-IDX FROM 1 BY 1 UNTIL TLD-IDX > 18.
043060 320-EXIT.
043070     EXIT.
043080
043090 322-TLD-SCAN.
043100     MOVE "." TO WS-TRIM-SRC (1:1).
043110     MOVE TLD-ENTRY (TLD-IDX) TO WS-TRIM-SRC (2:6).
043120     PERFORM 910-TRIM-LEN THRU 910-EXIT.
043130     MOVE ZERO TO WS-CNT.
043140     INSPECT WS-ORIG-UC TALLYING WS-CNT
043150         FOR ALL WS-TRIM-SRC (1:WS-TRIM-LEN).
043160     IF WS-CNT > 0
043170         MOVE "EMAIL ADDRESS DETECTED" TO WS-TRIM-SRC
043180         MOVE "EMAIL_ADDRESS       " TO WS-APPEND-TYPE
043190         PERFORM 930-APPEND-VIOLATION THRU 930-EXIT
043200         MOVE 19 TO TLD-IDX.
043210 322-EXIT.
043220     EXIT.
043230
043240 *----------------------------------------------------------------
043250 * 330-URL-CHECK - RULE 10, PLUS A BARE name.tld FALLBACK FOR A URL
043260 *                 WITH NO LEADING PROTOCOL OR www.
043270 *----------------------------------------------------------------
043280 330-URL-CHECK.
043290     MOVE ZERO TO WS-CNT.
043300     INSPECT WS-ORIG-UC TALLYING WS-CNT FOR ALL "HTTP://".
043310     IF WS-CNT = ZERO
043320         INSPECT WS-ORIG-UC TALLYING WS-CNT FOR ALL "HTTPS://".
043330     IF WS-CNT = ZERO
043340         INSPECT WS-ORIG-UC TALLYING WS-CNT FOR ALL "WWW.".
043350     IF WS-CNT = ZERO
043360         INSPECT WS-ORIG-UC TALLYING WS-CNT FOR ALL "[DOT]".
043370     IF WS-CNT = ZERO
043380         INSPECT WS-ORIG-UC TALLYING WS-CNT FOR ALL "(DOT)".
043390     IF WS-CNT = ZERO
043400         INSPECT WS-ORIG-UC TALLYING WS-CNT FOR ALL "DOT".
043410     IF WS-CNT > 0
043420         MOVE "URL DETECTED" TO WS-TRIM-SRC
043430         MOVE "URL                 " TO WS-APPEND-TYPE
043440         PERFORM 930-APPEND-VIOLATION THRU 930-EXIT
043450         GO TO 330-EXIT.
043460     PERFORM 332-BARE-TLD-SCAN THRU 332-EXIT
043470         VARYING TLD-IDX FROM 1 BY 1 UNTIL TLD-IDX > 18.
043480 330-EXIT.
043490     EXIT.
043500
043510 332-BARE-TLD-SCAN.
043520     MOVE "." TO WS-TRIM-SRC (1:1).
043530     MOVE TLD-ENTRY (TLD-IDX) TO WS-TRIM-SRC (2:6).
043540     PERFORM 910-TRIM-LEN THRU 910-EXIT.
043550     MOVE ZERO TO WS-CNT.
043560     INSPECT WS-ORIG-UC TALLYING WS-CNT
043570         FOR ALL WS-TRIM-SRC (1:WS-TRIM-LEN).
043580     IF WS-CNT > 0
043590         MOVE "URL DETECTED" TO WS-TRIM-SRC
043600         MOVE "URL                 " TO WS-APPEND-TYPE
043610         PERFORM 930-APPEND-VIOLATION THRU 930-EXIT
043620         MOVE 19 TO TLD-IDX.
043630 332-EXIT.
043640     EXIT.
043650
043660 *----------------------------------------------------------------
043670 * 340-SOCIAL-CHECK - RULE 11.  "@" HANDLE, OR A TRIGGER WORD
043680 *                 (SOC-TBL) SUCH AS DM/ADD/FOLLOW/MESSAGE/MSG/PING/
043690 *                 TEXT/CONTACT/DISCORD/TELEGRAM/INSTAGRAM/TWITTER/
043700 *                 X.COM ANYWHERE IN THE ORIGINAL TEXT.
043710 *----------------------------------------------------------------
043720 340-SOCIAL-CHECK.
043730     MOVE ZERO TO WS-CNT.
043740     INSPECT WS-ORIG-UC TALLYING WS-CNT FOR ALL "@".
043750     IF WS-CNT > 0
043760         MOVE "SOCIAL HANDLE DETECTED" TO WS-TRIM-SRC
043770         MOVE "SOCIAL_MEDIA_HANDLE " TO WS-APPEND-TYPE
043780         PERFORM 930-APPEND-VIOLATION THRU 930-EXIT
043790         GO TO 340-EXIT.
043800     PERFORM 342-SOC-SCAN THRU 342-EXIT
043810         VARYING SOC-IDX FROM 1 BY 1 UNTIL SOC-IDX > 13.
043820 340-EXIT.
043830     EXIT.
043840
043850 342-SOC-SCAN.
043860     MOVE SOC-ENTRY (SOC-IDX) TO WS-TRIM-SRC.
043870     PERFORM 910-TRIM-LEN THRU 910-EXIT.
043880     MOVE ZERO TO WS-CNT.
043890     INSPECT WS-ORIG-UC TALLYING WS-CNT
043900         FOR ALL WS-TRIM-SRC (1:WS-TRIM-LEN).
043910     IF WS-CNT > 0
043920         MOVE "SOCIAL HANDLE DETECTED" TO WS-TRIM-SRC
043930         MOVE "SOCIAL_MEDIA_HANDLE " TO WS-APPEND-TYPE
043940         PERFORM 930-APPEND-VIOLATION THRU 930-EXIT
043950         MOVE 14 TO SOC-IDX.
043960 342-EXIT.
043970     EXIT.
043980
043990 *----------------------------------------------------------------
044000 * 350-DISCORD-CHECK - RULE 12.  name#dddd.
044010 *----------------------------------------------------------------
044020 350-DISCORD-CHECK.
044030     PERFORM 352-SCAN-HASH-DIGITS THRU 352-EXIT
044040         VARYING WS-I FROM 1 BY 1
044050         UNTIL WS-I > LENGTH OF WS-ORIG-TEXT.
044060 350-EXIT.
044070     EXIT.
044080
044090 352-SCAN-HASH-DIGITS.
044100     MOVE WS-ORIG-TEXT (WS-I:1) TO WS-C.
044110     IF WS-C = "#" AND WS-I < LENGTH OF WS-ORIG-TEXT - 3
044120         IF WS-ORIG-TEXT (WS-I + 1:4) IS NUMERIC
044130             MOVE "DISCORD TAG DETECTED" TO WS-TRIM-SRC
044140             MOVE "DISCORD_TAG         " TO WS-APPEND-TYPE
044150             PERFORM 930-APPEND-VIOLATION THRU 930-EXIT
044160             MOVE LENGTH OF WS-ORIG-TEXT TO WS-I.
044170 352-EXIT.
044180     EXIT.
044190
044200 *----------------------------------------------------------------
044210 * 360-UPI-CHECK - RULE 13.  handle@provider, OR handle AT provider.
044220 *----------------------------------------------------------------
044230 360-UPI-CHECK.
044240     MOVE ZERO TO WS-CNT.
044250     INSPECT WS-ORIG-UC TALLYING WS-CNT FOR ALL "@".
044260     IF WS-CNT = ZERO
044270         INSPECT WS-NORM-UC TALLYING WS-CNT FOR ALL "@".
044280     IF WS-CNT = ZERO
044290         INSPECT WS-ORIG-UC TALLYING WS-CNT FOR ALL " AT ".
044300     IF WS-CNT = ZERO
044310         GO TO 360-EXIT.
044320     PERFORM 362-UPI-PROVIDER-SCAN THRU 362-EXIT
044330         VARYING UPI-IDX FROM 1 BY 1 UNTIL UPI-IDX > 13.
044340 360-EXIT.
044350     EXIT.
044360
044370 362-UPI-PROVIDER-SCAN.
044380     MOVE UPI-ENTRY (UPI-IDX) TO WS-TRIM-SRC.
044390     PERFORM 910-TRIM-LEN THRU 910-EXIT.
044400     MOVE ZERO TO WS-CNT.
044410     INSPECT WS-ORIG-UC TALLYING WS-CNT
044420         FOR ALL WS-TRIM-SRC (1:WS-TRIM-LEN).
044430     IF WS-CNT > 0
044440         MOVE "UPI ID DETECTED" TO WS-TRIM-SRC
044450         MOVE "UPI_ID              " TO WS-APPEND-TYPE
044460         PERFORM 930-APPEND-VIOLATION THRU 930-EXIT
044470         MOVE 14 TO UPI-IDX.
044480 362-EXIT.
044490     EXIT.
044500
044510 *----------------------------------------------------------------
044520 * 370-PAYMENT-CHECK - RULE 14.
044530 *----------------------------------------------------------------
044540 370-PAYMENT-CHECK.
044550     MOVE ZERO TO WS-CNT.
044560     INSPECT WS-ORIG-UC TALLYING WS-CNT FOR ALL "$".
044570     PERFORM 372-PAY-WORD-SCAN THRU 372-EXIT
044580         VARYING PAY-IDX FROM 1 BY 1 UNTIL PAY-IDX > 18.
044590 370-EXIT.
044600     EXIT.
044610
044620 372-PAY-WORD-SCAN.
044630     MOVE PAY-ENTRY (PAY-IDX) TO WS-TRIM-SRC.
044640     PERFORM 910-TRIM-LEN THRU 910-EXIT.
044650     MOVE ZERO TO WS-CNT.
044660     INSPECT WS-ORIG-UC TALLYING WS-CNT
044670         FOR ALL WS-TRIM-SRC (1:WS-TRIM-LEN).
044680     IF WS-CNT = ZERO
044690         INSPECT WS-NORM-UC TALLYING WS-CNT
044700             FOR ALL WS-TRIM-SRC (1:WS-TRIM-LEN).
044710     IF WS-CNT > 0
044720         MOVE "PAYMENT HANDLE DETECTED" TO WS-TRIM-SRC
044730         MOVE "PAYMENT_HANDLE      " TO WS-APPEND-TYPE
044740         PERFORM 930-APPEND-VIOLATION THRU 930-EXIT
044750         MOVE 14 TO PAY-IDX.
044760 372-EXIT.
044770     EXIT.
044780
044790 *----------------------------------------------------------------
044800 * 380-KEYWORD-LINK-CHECK - RULES 15-20, ONE TABLE-DRIVEN SCAN.
044810 *----------------------------------------------------------------
044820 380-KEYWORD-LINK-CHECK.
044830     PERFORM 382-KL-SCAN THRU 382-EXIT
044840         VARYING KL-IDX FROM 1 BY 1 UNTIL KL-IDX > 19.
044850 380-EXIT.
044860     EXIT.
044870
044880 382-KL-SCAN.
044890     MOVE KL-WORD (KL-IDX) TO WS-TRIM-SRC.
044900     PERFORM 910-TRIM-LEN THRU 910-EXIT.
044910     MOVE ZERO TO WS-CNT.
044920     INSPECT WS-ORIG-UC TALLYING WS-CNT
044930         FOR ALL WS-TRIM-SRC (1:WS-TRIM-LEN).
044940     IF WS-CNT > 0
044950         MOVE KL-WORD (KL-IDX) TO WS-TRIM-SRC
044960         MOVE KL-TYPE (KL-IDX) TO WS-APPEND-TYPE
044970         PERFORM 930-APPEND-VIOLATION THRU 930-EXIT.
044980 382-EXIT.
044990     EXIT.
057400*----------------------------------------------------------------
057500* 400-LETTER-SPELL-CHECK - RULE 21.  4+ SINGLE LETTERS EACH
057600*                          SEPARATED BY A SPACE (E.G. "J O H N").
057700*----------------------------------------------------------------
057800 400-LETTER-SPELL-CHECK.
057900     MOVE ZERO TO WS-RUN-LEN, WS-RUN-START.
058000     PERFORM 402-SCAN-SPACED-LETTER THRU 402-EXIT
058100         VARYING WS-I FROM 1 BY 1
058200         UNTIL WS-I > LENGTH OF WS-ORIG-TEXT.
058300 400-EXIT.
058400     EXIT.
058500
058600 402-SCAN-SPACED-LETTER.
058700     MOVE WS-ORIG-TEXT (WS-I:1) TO WS-C.
058800     MOVE "N" TO WS-PREV-SP-SW.
058900     IF WS-I = 1
059000         SET WS-PREV-IS-SPACE TO TRUE
059100     ELSE
059200         IF WS-ORIG-TEXT (WS-I - 1:1) = SPACE
059300             SET WS-PREV-IS-SPACE TO TRUE
059400         END-IF
059500     END-IF.
059600     MOVE "N" TO WS-NEXT-SP-SW.
059700     IF WS-I = LENGTH OF WS-ORIG-TEXT
059800         SET WS-NEXT-IS-SPACE TO TRUE
059900     ELSE
060000         IF WS-ORIG-TEXT (WS-I + 1:1) = SPACE
060100             SET WS-NEXT-IS-SPACE TO TRUE
060200         END-IF
060300     END-IF.
060400     IF WS-C IS ALPHABETIC AND WS-PREV-IS-SPACE
060500        AND WS-NEXT-IS-SPACE
060600         IF WS-RUN-LEN = ZERO
060700             MOVE WS-I TO WS-RUN-START
060800         END-IF
060900         ADD 1 TO WS-RUN-LEN
061000     ELSE
061100         IF WS-C NOT = SPACE
061200             MOVE ZERO TO WS-RUN-LEN
061300         END-IF
061400     END-IF.
061500     IF WS-RUN-LEN >= 4
061600         MOVE WS-ORIG-TEXT (WS-RUN-START:WS-I - WS-RUN-START + 1)
061700             TO WS-TRIM-SRC
061800         MOVE "LETTER_SPELLING     " TO WS-APPEND-TYPE
061900         PERFORM 930-APPEND-VIOLATION THRU 930-EXIT
062000         MOVE LENGTH OF WS-ORIG-TEXT TO WS-I.
062100 402-EXIT.
062200     EXIT.
062300
062400*----------------------------------------------------------------
062500* 430-MEETING-CODE-CHECK - RULE 23.  A MEETING-CODE KEYWORD
062600*                 (MTG-KW-TBL) TOGETHER WITH A DASH-SEPARATED
062700*                 CODE (THE "xxx-xxxxx-xxx" ZOOM/MEET STYLE
062710*                 ID).  08/04/14 (TKT#14-0498) -- THE FULL
062720*                 GROUP-LENGTH PATTERN ISN'T WORTH A STATE
062730*                 MACHINE FOR A FIELD THIS NARROW; A KEYWORD
062740*                 HIT PLUS 2 OR MORE DASHES IN THE MESSAGE IS
062750*                 "CLOSE ENOUGH FOR BATCH," SAME STANDARD AS
062760*                 150-SAFE-CONTEXT-TEST ABOVE.  WAS LITERAL-
062770*                 PHRASE MATCHING ONLY ("MEETING CODE", "JOIN
062780*                 CODE", "ZOOM CODE") -- MISSED EVERY MESSAGE
062790*                 THAT ACTUALLY CARRIED A CODE.
062800*----------------------------------------------------------------
062810 430-MEETING-CODE-CHECK.
062820     MOVE ZERO TO WS-CNT.
062830     PERFORM 432-MTG-KW-SCAN THRU 432-EXIT
062840         VARYING MTG-KW-IDX FROM 1 BY 1
062850         UNTIL MTG-KW-IDX > 5 OR WS-CNT > 0.
062860     IF WS-CNT = ZERO
062870         GO TO 430-EXIT.
062880     MOVE ZERO TO WS-CNT.
062890     INSPECT WS-ORIG-TEXT TALLYING WS-CNT FOR ALL "-".
062900     IF WS-CNT >= 2
062910         MOVE "MEETING CODE DETECTED" TO WS-TRIM-SRC
062920         MOVE "MEETING_CODE        " TO WS-APPEND-TYPE
062930         PERFORM 930-APPEND-VIOLATION THRU 930-EXIT.
062940 430-EXIT.
062950     EXIT.
062960
062970 432-MTG-KW-SCAN.
062980     MOVE MTG-KW-ENTRY (MTG-KW-IDX) TO WS-TRIM-SRC.
062990     PERFORM 910-TRIM-LEN THRU 910-EXIT.
063000     MOVE ZERO TO WS-CNT.
063010     INSPECT WS-ORIG-UC TALLYING WS-CNT
063020         FOR ALL WS-TRIM-SRC (1:WS-TRIM-LEN).
063030 432-EXIT.
063040     EXIT.
063050
063100*----------------------------------------------------------------
063200* 440-EXTENSION-CHECK - RULE 24.  "EXTENSION"/"EXT" FOLLOWED
063210*                 LATER IN THE MESSAGE BY A RUN OF 2 TO 5
063220*                 DIGITS.  08/04/14 (TKT#14-0498) -- WAS FIRING
063230*                 ON THE KEYWORD ALONE, WITH NO DIGIT CHECK AT
063240*                 ALL (ANY MESSAGE SAYING "EXTENSION" WOULD
063250*                 HAVE BEEN FLAGGED, EVEN "CALL THE BUSINESS
063260*                 OFFICE EXTENSION FOR A COPY OF YOUR RECORDS").
063300*----------------------------------------------------------------
063400 440-EXTENSION-CHECK.
063500     MOVE ZERO TO WS-CNT.
063600     INSPECT WS-ORIG-UC TALLYING WS-CNT FOR ALL "EXTENSION".
063700     IF WS-CNT = ZERO
063800         INSPECT WS-ORIG-UC TALLYING WS-CNT FOR ALL " EXT ".
063900     IF WS-CNT = ZERO
064000         GO TO 440-EXIT.
064100     MOVE ZERO TO WS-RUN-LEN, WS-RUN-START.
064200     PERFORM 442-EXT-DIGIT-SCAN THRU 442-EXIT
064300         VARYING WS-I FROM 1 BY 1
064400         UNTIL WS-I > LENGTH OF WS-ORIG-TEXT OR WS-RULE1-HIT.
064500 440-EXIT.
064600     EXIT.
064700
064800 442-EXT-DIGIT-SCAN.
064900     MOVE WS-ORIG-TEXT (WS-I:1) TO WS-C.
065000     IF WS-C IS NUMERIC
065100         IF WS-RUN-LEN = ZERO
065110             MOVE WS-I TO WS-RUN-START
065120         END-IF
065130         ADD 1 TO WS-RUN-LEN
065140     ELSE
065150         MOVE ZERO TO WS-RUN-LEN
065160     END-IF.
065200     IF WS-RUN-LEN >= 2 AND WS-RUN-LEN <= 5
065210        AND (WS-I = LENGTH OF WS-ORIG-TEXT
065220             OR WS-ORIG-TEXT (WS-I + 1:1) NOT NUMERIC)
065300         MOVE "EXTENSION NUMBER DETECTED" TO WS-TRIM-SRC
065400         MOVE "PHONE_NUMBER        " TO WS-APPEND-TYPE
065500         PERFORM 930-APPEND-VIOLATION THRU 930-EXIT
065510         SET WS-RULE1-HIT TO TRUE.
065520 442-EXIT.
065530     EXIT.
065600
065700*----------------------------------------------------------------
065800* 450-SSN-CHECK - RULE 25.  08/11/14 (TKT#14-0512) -- REWRITTEN.
065810*                 THE OLD LOGIC ONLY TALLIED DIGITS ANYWHERE IN
065820*                 THE MESSAGE AND NEVER LOOKED FOR THE ACTUAL
065830*                 DDD-DD-DDDD SHAPE, SO A REAL SSN BURIED AMONG
065840*                 OTHER DIGITS WAS MISSED AND ANY UNRELATED
065850*                 9-DIGIT MESSAGE WAS FLAGGED.  452-SCAN-SSN-SHAPE
065860*                 NOW LOCATES THE 3-2-4 DIGIT GROUP WITH A "-",
065870*                 "." OR " " SEPARATOR BEFORE THE SSN/SOCIAL
065880*                 SECURITY-OR-NO-DATE-WORD GATE IS EVEN TESTED.
066100*----------------------------------------------------------------
066200 450-SSN-CHECK.
066210     MOVE "N" TO WS-SSN-SHAPE-SW.
066220     PERFORM 452-SCAN-SSN-SHAPE THRU 452-EXIT
066230         VARYING WS-I FROM 1 BY 1
066240         UNTIL WS-I > LENGTH OF WS-ORIG-TEXT OR WS-SSN-SHAPE-YES.
066250     IF NOT WS-SSN-SHAPE-YES
066260         GO TO 450-EXIT.
066300     MOVE ZERO TO WS-CNT.
066700     INSPECT WS-ORIG-UC TALLYING WS-CNT FOR ALL "SSN".
066800     IF WS-CNT = ZERO
066900         INSPECT WS-ORIG-UC TALLYING WS-CNT
067000             FOR ALL "SOCIAL SECURITY".
067010     IF WS-CNT > 0
067020         MOVE "SSN PATTERN DETECTED" TO WS-TRIM-SRC
067030         MOVE "SSN                 " TO WS-APPEND-TYPE
067040         PERFORM 930-APPEND-VIOLATION THRU 930-EXIT
067050         GO TO 450-EXIT.
067100     MOVE ZERO TO WS-DIGIT-CNT.
067110     INSPECT WS-NORM-TEXT TALLYING WS-DIGIT-CNT
067120         FOR ALL "0" "1" "2" "3" "4" "5" "6" "7" "8" "9".
067130     IF WS-DIGIT-CNT NOT = 9
067140         GO TO 450-EXIT.
067150     MOVE ZERO TO WS-J.
067160     INSPECT WS-ORIG-UC TALLYING WS-J FOR ALL "DATE".
067170     IF WS-J = ZERO
067180         INSPECT WS-ORIG-UC TALLYING WS-J FOR ALL "DOB".
067190     IF WS-J = ZERO
067200         INSPECT WS-ORIG-UC TALLYING WS-J FOR ALL "BIRTH".
067210     IF WS-J = ZERO
067220         INSPECT WS-ORIG-UC TALLYING WS-J FOR ALL "BORN".
067230     IF WS-J = ZERO
067240         INSPECT WS-ORIG-UC TALLYING WS-J FOR ALL "APPOINTMENT".
067250     IF WS-J = ZERO
067260         INSPECT WS-ORIG-UC TALLYING WS-J FOR ALL " ON ".
067270     IF WS-J = ZERO
067280         INSPECT WS-ORIG-UC TALLYING WS-J FOR ALL " AT ".
067290     IF WS-J = ZERO
067300         MOVE "SSN PATTERN DETECTED" TO WS-TRIM-SRC
067310         MOVE "SSN                 " TO WS-APPEND-TYPE
067320         PERFORM 930-APPEND-VIOLATION THRU 930-EXIT.
068100 450-EXIT.
068200     EXIT.
068210
068220 452-SCAN-SSN-SHAPE.
068230     IF WS-I + 10 > LENGTH OF WS-ORIG-TEXT
068240         GO TO 452-EXIT.
068250     IF WS-I > 1 AND WS-ORIG-TEXT (WS-I - 1:1) IS NUMERIC
068260         GO TO 452-EXIT.
068270     IF WS-ORIG-TEXT (WS-I:3) NOT NUMERIC
068280         GO TO 452-EXIT.
068290     IF WS-ORIG-TEXT (WS-I + 3:1) NOT = "-"
068291        AND WS-ORIG-TEXT (WS-I + 3:1) NOT = "."
068292        AND WS-ORIG-TEXT (WS-I + 3:1) NOT = SPACE
068300         GO TO 452-EXIT.
068310     IF WS-ORIG-TEXT (WS-I + 4:2) NOT NUMERIC
068320         GO TO 452-EXIT.
068330     IF WS-ORIG-TEXT (WS-I + 6:1) NOT = "-"
068331        AND WS-ORIG-TEXT (WS-I + 6:1) NOT = "."
068332        AND WS-ORIG-TEXT (WS-I + 6:1) NOT = SPACE
068340         GO TO 452-EXIT.
068350     IF WS-ORIG-TEXT (WS-I + 7:4) NOT NUMERIC
068360         GO TO 452-EXIT.
068370     IF WS-I + 11 <= LENGTH OF WS-ORIG-TEXT
068380         AND WS-ORIG-TEXT (WS-I + 11:1) IS NUMERIC
068390         GO TO 452-EXIT.
068400     SET WS-SSN-SHAPE-YES TO TRUE.
068410 452-EXIT.
068420     EXIT.
068430
068440*----------------------------------------------------------------
068450* 900-RETURN-TBL - COPY ONE WORKING-STORAGE VIOLATION ENTRY OUT
068460*                  TO THE CALLER'S LINKAGE RECORD.
068470*----------------------------------------------------------------
068480 900-RETURN-TBL.
068900     MOVE VWK-TYPE-CODE (WS-I)   TO PD-VIOL-TYPE (WS-I).
069000     MOVE VWK-PATTERN-TXT (WS-I) TO PD-VIOL-PATTERN (WS-I).
069100 900-EXIT.
069200     EXIT.
069300
069400*----------------------------------------------------------------
069500* 910-TRIM-LEN - STANDARD REVERSE/TALLY TRIMMED-LENGTH TECHNIQUE,
069600*                INLINED HERE SINCE IT RUNS ONCE PER TABLE ROW
069700*                RATHER THAN ONCE PER MESSAGE.
069800*----------------------------------------------------------------
069900 910-TRIM-LEN.
070000     MOVE ZERO TO WS-TRIM-TALLY.
070100     MOVE FUNCTION REVERSE(WS-TRIM-SRC) TO WS-TRIM-REV.
070200     INSPECT WS-TRIM-REV TALLYING WS-TRIM-TALLY
070300         FOR LEADING SPACES.
070400     COMPUTE WS-TRIM-LEN =
070500         LENGTH OF WS-TRIM-SRC - WS-TRIM-TALLY.
070600     IF WS-TRIM-LEN = ZERO
070700         MOVE 1 TO WS-TRIM-LEN.
070800 910-EXIT.
070900     EXIT.
071000
071100*----------------------------------------------------------------
071200* 930-APPEND-VIOLATION - ADD ONE ENTRY TO THE WORKING VIOLATION
071300*                        TABLE IF ROOM REMAINS.  EVERY CALLING
071400*                        PARAGRAPH LOADS WS-APPEND-TYPE AND
071500*                        WS-TRIM-SRC (THE MATCHED TEXT) BEFORE
071600*                        THE PERFORM, SAME AS THIS SHOP LOADS
071700*                        PARA-NAME BEFORE THE 1000-ABEND-RTN
071800*                        BREADCRUMB MOVE.
071900*----------------------------------------------------------------
072000 930-APPEND-VIOLATION.
072100     IF VWK-ENTRY-CNT < 20
072200         ADD 1 TO VWK-ENTRY-CNT
072300         MOVE WS-APPEND-TYPE TO VWK-TYPE-CODE (VWK-ENTRY-CNT)
072400         MOVE WS-TRIM-SRC    TO VWK-PATTERN-TXT (VWK-ENTRY-CNT).
072500 930-EXIT.
072600     EXIT.
