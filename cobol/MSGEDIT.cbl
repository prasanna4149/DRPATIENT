000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MSGEDIT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 09/03/11.
000700 DATE-COMPILED. 09/03/11.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM EDITS THE INBOUND DRPATIENT CHAT-MESSAGE
001400*          FILE ONE RECORD AT A TIME, RUNS IT THROUGH THE U1-U4/
001500*          U6/U7 SUBPROGRAMS, SCORES AND DECIDES BLOCK-OR-ALLOW
001600*          PER U5, AND WRITES A DECISION RECORD FOR EVERY MESSAGE
001700*          READ.  AT END OF FILE IT SPILLS THE RUN TOTALS AND THE
001800*          PER-USER VIOLATION TABLE TO TWO HAND-OFF FILES FOR THE
001900*          REPORT STEP, MSGRPT, THE SAME WAY DALYEDIT/PATSRCH
002000*          HAND A TRAILER RECORD FORWARD TO THE NEXT JOB STEP --
002100*          HERE AS SEPARATE SMALL DATASETS SINCE MSGRPT IS NOT A
002200*          SORT-MERGE OF THIS STEP'S OUTPUT.
002300*
002400*          INPUT FILE              -   DRPAT.MESSAGE.IN
002500*          OUTPUT FILE             -   DRPAT.DECISION.OUT
002600*          OUTPUT FILE             -   DRPAT.TOTFILE (RUN TOTALS)
002700*          OUTPUT FILE             -   DRPAT.USRWORK (USER CTS)
002800*          DUMP FILE               -   SYSOUT
002900*
003000*          REBUILT FROM THE OLD DALYEDIT DAILY-CHARGES-EDIT
003100*          SHELL -- SAME HOUSEKEEPING/MAINLINE/CLEANUP SKELETON
003200*          AND FIELD-EDIT STYLE, THE PATMSTR/DB2 CROSS-FILE EDITS
003300*          REPLACED BY CALLS TO THE MODERATION SUBPROGRAMS.
003400*
003500******************************************************************
003600* CHANGE LOG.
003700*
003800* 09/03/11  JON  TKT#11-1184 ORIGINAL PROGRAM.                    00111184
003900* 10/02/11  RFT  TKT#11-1190 ADDED U7 SPECIALTY-INFERENCE CALL FOR00111190
004000*                INTAKE MESSAGES.
004100* 02/11/99  DWC  TKT#99-0142 Y2K REVIEW -- NO DATE FIELDS         00990142
004200*                PRESENT, NO CHANGE REQUIRED.  SIGNED OFF.
004300* 08/30/13  JON  TKT#13-2204 PICK UP RL-TABLE-COUNT FROM RATELMT  00132204
004400*                FOR THE USERS-TRACKED CONTROL TOTAL.
004500* 07/02/13  RFT  TKT#13-1703 CALL PIIMASK AFTER SCORING, NOT      00131703
004600*                BEFORE -- THE MASKED TEXT IS FOR DISPLAY ONLY
004700*                AND MUST NOT FEED BACK INTO THE BLOCK DECISION.
004800******************************************************************
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT MSGFILE
005900         ASSIGN TO UT-S-MSGFILE
006000         ORGANIZATION IS SEQUENTIAL
006100         FILE STATUS IS OFCODE.
006200
006300     SELECT DECFILE
006400         ASSIGN TO UT-S-DECFILE
006500         ORGANIZATION IS SEQUENTIAL
006600         FILE STATUS IS OFCODE.
006700
006800     SELECT TOTFILE
006900         ASSIGN TO UT-S-TOTFILE
007000         ORGANIZATION IS SEQUENTIAL
007100         FILE STATUS IS OFCODE.
007200
007300     SELECT USRWORK
007400         ASSIGN TO UT-S-USRWORK
007500         ORGANIZATION IS SEQUENTIAL
007600         FILE STATUS IS OFCODE.
007700
007800     SELECT SYSOUT
007900         ASSIGN TO UT-S-SYSOUT
008000         ORGANIZATION IS SEQUENTIAL.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400
008500 FD  MSGFILE
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 226 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS MSG-IN-FILE-REC.
009100 01  MSG-IN-FILE-REC                PIC X(226).
009200
009300 FD  DECFILE
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 308 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS DEC-OUT-FILE-REC.
009900 01  DEC-OUT-FILE-REC               PIC X(308).
010000
010100****** RUN-TOTALS HAND-OFF REC -- ONE RECORD, WRITTEN AT EOF,
010200****** READ BY MSGRPT FOR THE CONTROL-TOTALS/TYPE-SUMMARY LINES.
010300 FD  TOTFILE
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 482 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS TOTFILE-REC.
010900 01  TOTFILE-REC                    PIC X(482).
011000
011100****** PER-USER RAW VIOLATION COUNT HAND-OFF, ONE RECORD PER
011200****** DISTINCT USER TRACKED THIS RUN -- SAME LAYOUT AS THE
011300****** FINAL USER-VIOLATION FILE MSGRPT WRITES.
011400 FD  USRWORK
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 15 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS USRWORK-REC.
012000 01  USRWORK-REC                    PIC X(15).
012100
012200 FD  SYSOUT
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 130 CHARACTERS
012600     BLOCK CONTAINS 0 RECORDS
012700     DATA RECORD IS SYSOUT-REC.
012800 01  SYSOUT-REC                     PIC X(130).
012900
013000 WORKING-STORAGE SECTION.
013100
013200 01  FILE-STATUS-CODES.
013300     05  OFCODE                     PIC X(2).
013400         88  CODE-WRITE              VALUE SPACES.
013500
013600 01  FLAGS-AND-SWITCHES.
013700     05  MORE-DATA-SW               PIC X(01) VALUE "Y".
013800         88  NO-MORE-DATA           VALUE "N".
013900     05  WS-HAS-HIGH-TYPE-SW        PIC X(01).
014000         88  WS-HAS-HIGH-TYPE       VALUE "Y".
014100     05  WS-HAS-LOW-TYPE-SW         PIC X(01).
014200         88  WS-HAS-LOW-TYPE        VALUE "Y".
014300
014400** QSAM RECORD -- MESSAGE-IN
014500 COPY MSGIN.
014600
014700** QSAM RECORD -- DECISION-OUT
014800 COPY DECOUT.
014900
015000** U5 SEVERITY-WEIGHT TABLE (VIOLATION-WEIGHT-TBL) SHARED WITH
015100** PATDET/PIIMASK -- ONLY THE WEIGHT TABLE IS USED HERE.
015200 COPY VIOLTBL.
015300
015400** RUN-TOTALS HAND-OFF RECORD -- SHARED WITH MSGRPT.
015500 COPY TOTREC.
015600
015700** PATDET LINKAGE IMAGE -- U2/U3.
015800 01  WS-PATDET-REC.
015900     05  WS-PD-ORIGINAL-TEXT        PIC X(200).
016000     05  WS-PD-NORMALIZED-TEXT      PIC X(200).
016100     05  WS-PD-U3-INTENT-FLAG       PIC X(01).
016200         88  WS-PD-U3-INTENT        VALUE "Y".
016300     05  WS-PD-VIOL-CNT             PIC 9(02).
016400     05  WS-PD-VIOL-ENTRY OCCURS 20 TIMES INDEXED BY WS-PD-IDX.
016500         10  WS-PD-VIOL-TYPE        PIC X(20).
016600             88  WS-PD-IS-PHONE     VALUE "PHONE_NUMBER        ".
016700             88  WS-PD-IS-EMAIL     VALUE "EMAIL_ADDRESS       ".
016800             88  WS-PD-IS-UPI       VALUE "UPI_ID              ".
016900             88  WS-PD-IS-PAYMENT   VALUE "PAYMENT_HANDLE      ".
017000         10  WS-PD-VIOL-PATTERN     PIC X(40).
017100
017200** TXTNORM LINKAGE IMAGE -- U1.
017300 01  WS-TXTNORM-REC.
017400     05  WS-TN-RAW-TEXT             PIC X(200).
017500     05  WS-TN-NORMALIZED-TEXT      PIC X(200).
017600
017700** PIIMASK LINKAGE IMAGE -- U6.
017800 01  WS-PIIMASK-REC.
017900     05  WS-PM-TEXT                 PIC X(200).
018000     05  WS-PM-VIOL-CNT             PIC 9(02).
018100     05  WS-PM-VIOL-ENTRY OCCURS 20 TIMES.
018200         10  WS-PM-VIOL-TYPE        PIC X(20).
018300         10  WS-PM-VIOL-PATTERN     PIC X(40).
018400     05  WS-PM-THRESHOLD-MET        PIC X(01).
018500         88  WS-PM-IS-THRESHOLD-MET VALUE "Y".
018600
018700** SPCINFR LINKAGE IMAGE -- U7.
018800 01  WS-SPCINFR-REC.
018900     05  WS-SI-MESSAGE-TEXT         PIC X(200).
019000     05  WS-SI-SPECIALTY-OUT        PIC X(16).
019100
019200** RATELMT LINKAGE IMAGE -- U4.
019300 01  WS-RATE-LIMIT-REC.
019400     05  WS-RL-FUNCTION             PIC X(01).
019500         88  WS-RL-FN-ADD           VALUE "A".
019600         88  WS-RL-FN-LIST          VALUE "L".
019700     05  WS-RL-USER-ID              PIC X(10).
019800     05  WS-RL-ENTRY-INDEX          PIC 9(04) COMP.
019900     05  WS-RL-VIOLATION-COUNT      PIC 9(03).
020000     05  WS-RL-RATE-LIMITED         PIC X(01).
020100         88  WS-RL-IS-RATE-LIMITED  VALUE "Y".
020200     05  WS-RL-MORE-ENTRIES         PIC X(01).
020300         88  WS-RL-NO-MORE-ENTRIES  VALUE "N".
020400     05  WS-RL-TABLE-COUNT          PIC 9(04) COMP.
020500     05  FILLER                     PIC X(01).
020600 01  WS-RL-RETURN-CD                PIC 9(4) COMP.
020700
020800** PER-USER VIOLATION RECORD, SHARED LAYOUT WITH MSGRPT'S FINAL
020900** USER-VIOLATION FILE.
021000 COPY USRVIOL.
021100
021200 01  MISC-FIELDS.
021300     05  WS-SEVERITY                PIC 9(03) COMP.
021400     05  WS-WEIGHT                  PIC 9(03).
021500     05  WS-LOAD-SUB                PIC 9(02) COMP.
021600
021700 COPY ABENDREC.
021800
021900 PROCEDURE DIVISION.
022000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022100     PERFORM 300-MAINLINE THRU 300-EXIT
022200             UNTIL NO-MORE-DATA.
022300     PERFORM 999-CLEANUP THRU 999-EXIT.
022400     MOVE +0 TO RETURN-CODE.
022500     GOBACK.
022600
022700 000-HOUSEKEEPING.
022800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022900     DISPLAY "******** BEGIN JOB MSGEDIT ********".
023000     INITIALIZE WS-RUN-TOTALS-REC.
023100     PERFORM 210-LOAD-TYPE-TABLE THRU 210-EXIT
023200         VARYING WS-LOAD-SUB FROM 1 BY 1 UNTIL WS-LOAD-SUB > 17.
023300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
023400     PERFORM 900-READ-MSGFILE THRU 900-EXIT.
023500 000-EXIT.
023600     EXIT.
023700
023800*----------------------------------------------------------------
023900* 210-LOAD-TYPE-TABLE - PRIME THE RUN-TOTALS TYPE TABLE FROM THE
024000*                       SAME TYPE LIST VIOLTBL.cpy's WEIGHT TABLE
024100*                       CARRIES, SO THE REPORT'S TYPE-SUMMARY
024200*                       LINES COME OUT IN THE SAME ORDER AS THE
024300*                       SEVERITY SCHEDULE.
024400*----------------------------------------------------------------
024500 210-LOAD-TYPE-TABLE.
024600     MOVE VWT-TYPE (WS-LOAD-SUB) TO RT-TYPE-CODE (WS-LOAD-SUB).
024700     MOVE ZERO TO RT-TYPE-COUNT (WS-LOAD-SUB).
024800 210-EXIT.
024900     EXIT.
025000
025100 300-MAINLINE.
025200     MOVE "300-MAINLINE" TO PARA-NAME.
025300     ADD 1 TO RT-MSGS-READ.
025400     PERFORM 250-EDIT-SENSITIVITY THRU 250-EXIT.
025500
025600     MOVE MSG-TEXT TO WS-TN-RAW-TEXT.
025700     CALL "TXTNORM" USING WS-TXTNORM-REC.
025800
025900     MOVE MSG-TEXT              TO WS-PD-ORIGINAL-TEXT.
026000     MOVE WS-TN-NORMALIZED-TEXT TO WS-PD-NORMALIZED-TEXT.
026100     CALL "PATDET" USING WS-PATDET-REC.
026200
026300     PERFORM 400-SCORE-AND-DECIDE THRU 400-EXIT.
026400
026500     MOVE MSG-TEXT TO WS-PM-TEXT.
026600     MOVE WS-PD-VIOL-CNT TO WS-PM-VIOL-CNT.
026700     PERFORM 420-COPY-VIOL-TO-PM THRU 420-EXIT
026800         VARYING WS-PD-IDX FROM 1 BY 1
026900         UNTIL WS-PD-IDX > WS-PD-VIOL-CNT.
027000     CALL "PIIMASK" USING WS-PIIMASK-REC.
027100
027200     MOVE SPACES TO WS-SI-SPECIALTY-OUT.
027300     IF MSG-IS-INTAKE
027400         MOVE MSG-TEXT TO WS-SI-MESSAGE-TEXT
027500         CALL "SPCINFR" USING WS-SPCINFR-REC.
027600
027700     PERFORM 700-WRITE-DECISION THRU 700-EXIT.
027800     PERFORM 450-ACCUM-TOTALS THRU 450-EXIT.
027900
028000     IF DEC-IS-BLOCKED AND MSG-USER-ID NOT = SPACES
028100         MOVE SPACES TO WS-RL-USER-ID
028200         SET WS-RL-FN-ADD TO TRUE
028300         MOVE MSG-USER-ID TO WS-RL-USER-ID
028400         CALL "RATELMT" USING WS-RATE-LIMIT-REC, WS-RL-RETURN-CD.
028500
028600     PERFORM 900-READ-MSGFILE THRU 900-EXIT.
028700 300-EXIT.
028800     EXIT.
028900
029000*----------------------------------------------------------------
029100* 250-EDIT-SENSITIVITY - DEFAULT AN INVALID/BLANK SENSITIVITY TO
029200*                        HIGH, PER U5 STEP 2A.
029300*----------------------------------------------------------------
029400 250-EDIT-SENSITIVITY.
029500     MOVE "250-EDIT-SENSITIVITY" TO PARA-NAME.
029600     IF NOT MSG-SENS-VALID
029700         MOVE "HIGH  " TO MSG-SENSITIVITY.
029800 250-EXIT.
029900     EXIT.
030000
030100 420-COPY-VIOL-TO-PM.
030200     MOVE WS-PD-VIOL-TYPE (WS-PD-IDX)
030300         TO WS-PM-VIOL-TYPE (WS-PD-IDX).
030400     MOVE WS-PD-VIOL-PATTERN (WS-PD-IDX)
030500         TO WS-PM-VIOL-PATTERN (WS-PD-IDX).
030600 420-EXIT.
030700     EXIT.
030800
030900*----------------------------------------------------------------
031000* 400-SCORE-AND-DECIDE - U5 SEVERITY SCORE AND SENSITIVITY-KEYED
031100*                        BLOCK/ALLOW DECISION.
031200*----------------------------------------------------------------
031300 400-SCORE-AND-DECIDE.
031400     MOVE "400-SCORE-AND-DECIDE" TO PARA-NAME.
031500     MOVE ZERO TO WS-SEVERITY.
031600     MOVE "N" TO WS-HAS-HIGH-TYPE-SW, WS-HAS-LOW-TYPE-SW.
031700
031800     PERFORM 430-SUM-ONE-VIOLATION THRU 430-EXIT
031900         VARYING WS-PD-IDX FROM 1 BY 1
032000         UNTIL WS-PD-IDX > WS-PD-VIOL-CNT.
032100
032200     IF WS-PD-U3-INTENT
032300         ADD 15 TO WS-SEVERITY.
032400     IF WS-SEVERITY > 100
032500         MOVE 100 TO WS-SEVERITY.
032600
032700     MOVE MSG-ID     TO DEC-MSG-ID.
032800     MOVE MSG-USER-ID TO DEC-USER-ID.
032900     MOVE WS-PD-VIOL-CNT TO DEC-VIOLATION-COUNT.
033000     MOVE WS-SEVERITY TO DEC-SEVERITY.
033100     IF WS-PD-VIOL-CNT > 0
033200         MOVE WS-PD-VIOL-TYPE (1)    TO DEC-VIOLATION-TYPE
033300         MOVE WS-PD-VIOL-PATTERN (1) TO DEC-PATTERN
033400     ELSE
033500         MOVE SPACES TO DEC-VIOLATION-TYPE, DEC-PATTERN.
033600
033700     IF MSG-SENS-HIGH
033800         PERFORM 460-DECIDE-HIGH THRU 460-EXIT
033900     ELSE IF MSG-SENS-MEDIUM
034000         PERFORM 470-DECIDE-MEDIUM THRU 470-EXIT
034100     ELSE
034200         PERFORM 480-DECIDE-LOW THRU 480-EXIT.
034300 400-EXIT.
034400     EXIT.
034500
034600 430-SUM-ONE-VIOLATION.
034700     PERFORM 435-LOOK-UP-WEIGHT THRU 435-EXIT.
034800     ADD WS-WEIGHT TO WS-SEVERITY.
034900     IF WS-PD-IDX > 1
035000         ADD 10 TO WS-SEVERITY.
035100     IF WS-PD-IS-PHONE (WS-PD-IDX) OR WS-PD-IS-EMAIL (WS-PD-IDX)
035200             OR WS-PD-IS-UPI (WS-PD-IDX)
035300             OR WS-PD-IS-PAYMENT (WS-PD-IDX)
035400         SET WS-HAS-HIGH-TYPE TO TRUE.
035500     IF WS-PD-IS-PHONE (WS-PD-IDX) OR WS-PD-IS-EMAIL (WS-PD-IDX)
035600             OR WS-PD-IS-UPI (WS-PD-IDX)
035700         SET WS-HAS-LOW-TYPE TO TRUE.
035800 430-EXIT.
035900     EXIT.
036000
036100 435-LOOK-UP-WEIGHT.
036200     MOVE 10 TO WS-WEIGHT.
036300     SET VWT-IDX TO 1.
036400     SEARCH VWT-ENTRY
036500         AT END
036600             NEXT SENTENCE
036700         WHEN VWT-TYPE (VWT-IDX) = WS-PD-VIOL-TYPE (WS-PD-IDX)
036800             MOVE VWT-WEIGHT (VWT-IDX) TO WS-WEIGHT.
036900 435-EXIT.
037000     EXIT.
037100
037200 460-DECIDE-HIGH.
037300     IF WS-PD-VIOL-CNT > 0
037400         SET DEC-IS-BLOCKED TO TRUE
037500         IF WS-PD-U3-INTENT OR WS-SEVERITY >= 50
037600             SET DEC-CONF-HIGH TO TRUE
037700         ELSE
037800             SET DEC-CONF-MEDIUM TO TRUE
037900     ELSE
038000         SET DEC-IS-ALLOWED TO TRUE
038100         SET DEC-CONF-LOW TO TRUE.
038200 460-EXIT.
038300     EXIT.
038400
038500 470-DECIDE-MEDIUM.
038600     IF WS-HAS-HIGH-TYPE
038700         SET DEC-IS-BLOCKED TO TRUE
038800         SET DEC-CONF-HIGH TO TRUE
038900     ELSE IF WS-PD-U3-INTENT AND WS-PD-VIOL-CNT >= 1
039000         SET DEC-IS-BLOCKED TO TRUE
039100         SET DEC-CONF-MEDIUM TO TRUE
039200     ELSE IF WS-PD-VIOL-CNT >= 2
039300         SET DEC-IS-BLOCKED TO TRUE
039400         SET DEC-CONF-MEDIUM TO TRUE
039500     ELSE
039600         SET DEC-IS-ALLOWED TO TRUE
039700         SET DEC-CONF-LOW TO TRUE.
039800 470-EXIT.
039900     EXIT.
040000
040100 480-DECIDE-LOW.
040200     IF WS-HAS-LOW-TYPE AND WS-PD-U3-INTENT
040300         SET DEC-IS-BLOCKED TO TRUE
040400         SET DEC-CONF-HIGH TO TRUE
040500     ELSE IF WS-SEVERITY >= 70
040600         SET DEC-IS-BLOCKED TO TRUE
040700         SET DEC-CONF-MEDIUM TO TRUE
040800     ELSE
040900         SET DEC-IS-ALLOWED TO TRUE
041000         SET DEC-CONF-LOW TO TRUE.
041100 480-EXIT.
041200     EXIT.
041300
041400*----------------------------------------------------------------
041500* 700-WRITE-DECISION - MOVE U6/U7 RESULTS INTO DEC-OUT-REC AND
041600*                      WRITE IT.
041700*----------------------------------------------------------------
041800 700-WRITE-DECISION.
041900     MOVE "700-WRITE-DECISION" TO PARA-NAME.
042000     MOVE WS-SI-SPECIALTY-OUT TO DEC-SPECIALTY.
042100     MOVE WS-PM-TEXT          TO DEC-MASKED-TEXT.
042200     IF WS-PM-IS-THRESHOLD-MET
042300         SET DEC-THRESHOLD-YES TO TRUE
042400     ELSE
042500         SET DEC-THRESHOLD-NO TO TRUE.
042600     WRITE DEC-OUT-FILE-REC FROM DEC-OUT-REC.
042700 700-EXIT.
042800     EXIT.
042900
043000*----------------------------------------------------------------
043100* 450-ACCUM-TOTALS - BUMP THE RUN-TOTALS RECORD FOR THIS MESSAGE.
043200*----------------------------------------------------------------
043300 450-ACCUM-TOTALS.
043400     IF DEC-IS-BLOCKED
043500         ADD 1 TO RT-MSGS-BLOCKED
043600     ELSE
043700         ADD 1 TO RT-MSGS-ALLOWED.
043800     ADD WS-PD-VIOL-CNT TO RT-TOTAL-VIOLATIONS.
043900     PERFORM 455-BUMP-TYPE-COUNT THRU 455-EXIT
044000         VARYING WS-PD-IDX FROM 1 BY 1
044100         UNTIL WS-PD-IDX > WS-PD-VIOL-CNT.
044200 450-EXIT.
044300     EXIT.
044400
044500 455-BUMP-TYPE-COUNT.
044600     SET RT-IDX TO 1.
044700     SEARCH RT-TYPE-ENTRY
044800         AT END
044900             NEXT SENTENCE
045000         WHEN RT-TYPE-CODE (RT-IDX) = WS-PD-VIOL-TYPE (WS-PD-IDX)
045100             ADD 1 TO RT-TYPE-COUNT (RT-IDX).
045200 455-EXIT.
045300     EXIT.
045400
045500 800-OPEN-FILES.
045600     MOVE "800-OPEN-FILES" TO PARA-NAME.
045700     OPEN INPUT MSGFILE.
045800     OPEN OUTPUT DECFILE, TOTFILE, USRWORK, SYSOUT.
045900 800-EXIT.
046000     EXIT.
046100
046200 850-CLOSE-FILES.
046300     MOVE "850-CLOSE-FILES" TO PARA-NAME.
046400     CLOSE MSGFILE, DECFILE, TOTFILE, USRWORK, SYSOUT.
046500 850-EXIT.
046600     EXIT.
046700
046800 900-READ-MSGFILE.
046900     READ MSGFILE INTO MSG-IN-REC
047000         AT END MOVE "N" TO MORE-DATA-SW
047100         GO TO 900-EXIT
047200     END-READ.
047300 900-EXIT.
047400     EXIT.
047500
047600*----------------------------------------------------------------
047700* 999-CLEANUP - SPILL THE RATELMT USER TABLE TO USRWORK, WRITE
047800*               THE RUN-TOTALS RECORD, CLOSE FILES, DISPLAY.
047900*----------------------------------------------------------------
048000 999-CLEANUP.
048100     MOVE "999-CLEANUP" TO PARA-NAME.
048200     MOVE ZERO TO WS-RL-ENTRY-INDEX.
048300     PERFORM 950-SPILL-ONE-USER THRU 950-EXIT
048400         UNTIL WS-RL-NO-MORE-ENTRIES.
048500     MOVE WS-RL-TABLE-COUNT TO RT-USERS-TRACKED.
048600
048700     WRITE TOTFILE-REC FROM WS-RUN-TOTALS-REC.
048800
048900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
049000
049100     DISPLAY "** MESSAGES READ **".
049200     DISPLAY RT-MSGS-READ.
049300     DISPLAY "** MESSAGES BLOCKED **".
049400     DISPLAY RT-MSGS-BLOCKED.
049500     DISPLAY "** MESSAGES ALLOWED **".
049600     DISPLAY RT-MSGS-ALLOWED.
049700     DISPLAY "** USERS TRACKED **".
049800     DISPLAY RT-USERS-TRACKED.
049900     DISPLAY "** USERS RATE-LIMITED **".
050000     DISPLAY RT-USERS-RATE-LIMITED.
050100     DISPLAY "******** NORMAL END OF JOB MSGEDIT ********".
050200 999-EXIT.
050300     EXIT.
050400
050500 950-SPILL-ONE-USER.
050600     ADD 1 TO WS-RL-ENTRY-INDEX.
050700     SET WS-RL-FN-LIST TO TRUE.
050800     CALL "RATELMT" USING WS-RATE-LIMIT-REC, WS-RL-RETURN-CD.
050900     IF WS-RL-NO-MORE-ENTRIES
051000         GO TO 950-EXIT.
051100     MOVE WS-RL-USER-ID         TO UV-USER-ID.
051200     MOVE WS-RL-VIOLATION-COUNT TO UV-VIOLATION-COUNT.
051300     IF WS-RL-IS-RATE-LIMITED
051400         SET UV-IS-RATE-LIMITED TO TRUE
051500         ADD 1 TO RT-USERS-RATE-LIMITED
051600     ELSE
051700         MOVE "N" TO UV-RATE-LIMITED.
051800     WRITE USRWORK-REC FROM USER-VIOLATION-REC.
051900 950-EXIT.
052000     EXIT.
052100
052200 1000-ABEND-RTN.
052300     WRITE SYSOUT-REC FROM ABEND-REC.
052400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
052500     DISPLAY "*** ABNORMAL END OF JOB- MSGEDIT ***" UPON CONSOLE.
052600     DIVIDE ZERO-VAL INTO ONE-VAL.
