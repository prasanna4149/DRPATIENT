000100******************************************************************
000200* USRVIOL - PER-USER VIOLATION COUNT (OUTPUT, ONE PER USER WITH  *
000300*           AT LEAST ONE VIOLATION THIS RUN)                     *
000400*           VISIBLE FIELDS RUN 14 BYTES; 1 BYTE RESERVED PAST    *
000500*           THAT FOR FUTURE EXPANSION -- RECORD LENGTH 15.       *
000600******************************************************************
000700 01  USER-VIOLATION-REC.
000800     05  UV-USER-ID                 PIC X(10).
000900     05  UV-VIOLATION-COUNT         PIC 9(03).
001000     05  UV-RATE-LIMITED            PIC X(01).
001100         88  UV-IS-RATE-LIMITED     VALUE "Y".
001200     05  FILLER                     PIC X(01) VALUE SPACE.
001300*    14 VISIBLE BYTES + 1 RESERVED = 15.
