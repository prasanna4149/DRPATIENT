000100******************************************************************
000200* MSGIN  -  INBOUND CHAT MESSAGE RECORD (DRPATIENT MODERATION)   *
000300*           ONE RECORD PER CHAT MESSAGE, ARRIVAL ORDER           *
000400*           VISIBLE FIELDS RUN 225 BYTES; 1 BYTE RESERVED PAST   *
000500*           THAT FOR FUTURE EXPANSION, SAME AS EVERY OTHER       *
000600*           RECORD IN THIS SHOP'S FILES -- RECORD LENGTH 226.    *
000700******************************************************************
000800 01  MSG-IN-REC.
000900     05  MSG-ID                     PIC X(08).
001000     05  MSG-USER-ID                PIC X(10).
001100     05  MSG-SENSITIVITY            PIC X(06).
001200         88  MSG-SENS-HIGH          VALUE "HIGH  ".
001300         88  MSG-SENS-MEDIUM        VALUE "MEDIUM".
001400         88  MSG-SENS-LOW           VALUE "LOW   ".
001500         88  MSG-SENS-VALID         VALUES ARE
001600                 "HIGH  ", "MEDIUM", "LOW   ".
001700     05  MSG-INTAKE-FLAG            PIC X(01).
001800         88  MSG-IS-INTAKE          VALUE "Y".
001900     05  MSG-TEXT                   PIC X(200).
002000     05  FILLER                     PIC X(01) VALUE SPACE.
002100*    08+10+06+01+200 = 225 VISIBLE BYTES + 1 RESERVED = 226.
