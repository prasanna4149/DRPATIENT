000100******************************************************************
000200* TOTREC - RUN-TOTALS HAND-OFF RECORD, ONE RECORD PER RUN.       *
000300*          MSGEDIT WRITES IT AT EOF, MSGRPT READS IT FOR THE     *
000400*          MODERATION-REPORT CONTROL-TOTALS AND VIOLATION-TYPE   *
000500*          SUMMARY LINES -- SAME JOB-STEP-HAND-OFF IDEA AS       *
000600*          PATDALY.cpy BETWEEN DALYEDIT AND PATLIST.             *
000700*          FIXED RECORD LENGTH 482.                              *
000800******************************************************************
000900 01  WS-RUN-TOTALS-REC.
001000     05  RT-MSGS-READ               PIC 9(7)  COMP-3 VALUE ZERO.
001100     05  RT-MSGS-BLOCKED            PIC 9(7)  COMP-3 VALUE ZERO.
001200     05  RT-MSGS-ALLOWED            PIC 9(7)  COMP-3 VALUE ZERO.
001300     05  RT-TOTAL-VIOLATIONS        PIC 9(7)  COMP-3 VALUE ZERO.
001400     05  RT-USERS-TRACKED           PIC 9(5)  COMP-3 VALUE ZERO.
001500     05  RT-USERS-RATE-LIMITED      PIC 9(5)  COMP-3 VALUE ZERO.
001600     05  RT-TYPE-ENTRY OCCURS 17 TIMES INDEXED BY RT-IDX.
001700         10  RT-TYPE-CODE           PIC X(20).
001800         10  RT-TYPE-COUNT          PIC 9(7).
001900     05  FILLER                     PIC X(01) VALUE SPACE.
