000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PIIMASK.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 10/14/11.
000700 DATE-COMPILED. 10/14/11.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          U6 MASKER AND REDACTION-THRESHOLD TEST FOR THE
001400*          DRPATIENT CHAT-MODERATION JOB STREAM.  CALLED BY
001500*          MSGEDIT AFTER PATDET HAS BUILT ITS VIOLATION LIST.
001600*          REPLACES EACH MATCHED PATTERN IN THE MESSAGE TEXT WITH
001700*          A TYPE-SPECIFIC TAG FROM VIOLTBL.cpy'S REDACT-TAG-TBL,
001800*          LONGEST PATTERN FIRST SO A SHORT PATTERN NESTED INSIDE
001900*          A LONGER ONE DOESN'T GET MASKED TWICE, THEN COMPUTES
002000*          WHAT SHARE OF THE MESSAGE WAS REDACTED.
002100*
002200*          A FIXED-LENGTH TEXT FIELD CANNOT GROW OR SHRINK, SO
002300*          THE TAG IS WRITTEN INTO THE SAME SPAN THE PATTERN
002400*          OCCUPIED -- PADDED WITH SPACES IF THE TAG IS SHORTER,
002500*          TRUNCATED IF THE TAG IS LONGER THAN THE SPAN (RARE --
002600*          ONLY HAPPENS FOR A PATTERN SHORTER THAN ITS OWN TAG).
002700*
002800*          REBUILT FROM THE OLD DALYUPDT DAILY-CHARGE-UPDATE
002900*          SHELL -- SAME HOUSEKEEPING/MAINLINE/CLEANUP SKELETON,
003000*          THE PATMSTR REWRITE AND CHARGE ACCUMULATION DROPPED
003100*          SINCE THIS PROGRAM TOUCHES TEXT, NOT MONEY.
003200*
003300******************************************************************
003400* CHANGE LOG.
003500*
003600* 10/14/11  JON  TKT#11-1184 ORIGINAL PROGRAM.                    00111184
003700* 02/11/99  DWC  TKT#99-0142 Y2K REVIEW -- NO DATE FIELDS         00990142
003800*                PRESENT, NO CHANGE REQUIRED.  SIGNED OFF.
003900* 07/02/13  RFT  TKT#13-1703 MASK LONGEST PATTERN FIRST (WAS      00131703
004000*                MASKING IN THE ORDER PATDET FOUND THEM, WHICH
004100*                LEFT A DANGLING TAIL OF DIGITS WHEN A SHORTER
004200*                FALLBACK PATTERN OVERLAPPED A LONGER ONE).
004300******************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500
005600 WORKING-STORAGE SECTION.
005700 COPY VIOLTBL.
005800
005900 01  MISC-FIELDS.
006000     05  WS-TEXT                PIC X(200).
006100     05  WS-UPPER-TEXT          PIC X(200).
006200     05  WS-UPPER-PATTERN       PIC X(40).
006300     05  WS-TAG                 PIC X(20).
006400     05  WS-TAG-LEN             PIC 9(02) COMP.
006500     05  WS-I                   PIC 9(02) COMP.
006600     05  WS-J                   PIC 9(02) COMP.
006700     05  WS-P                   PIC 9(03) COMP.
006800     05  WS-PATLEN              PIC 9(02) COMP.
006900     05  WS-LEN-A               PIC 9(02) COMP.
007000     05  WS-LEN-B               PIC 9(02) COMP.
007100     05  WS-TMP-TYPE            PIC X(20).
007200     05  WS-TMP-PATTERN         PIC X(40).
007300     05  WS-SUM-LEN             PIC 9(04) COMP.
007400     05  WS-TEXT-LEN            PIC 9(03) COMP.
007500     05  WS-PCT-TENTHS          PIC 9(06) COMP.
007600     05  WS-TRIM-SRC            PIC X(40).
007700     05  WS-TRIM-REV            PIC X(40).
007800     05  WS-TRIM-TALLY          PIC 9(02) COMP.
007900     05  WS-TRIM-LEN            PIC 9(02) COMP.
008000     05  WS-TEXT-TRIM-REV       PIC X(200).
008100     05  WS-TEXT-TRIM-TALLY     PIC 9(03) COMP.
008200
008300 LINKAGE SECTION.
008400 01  PIIMASK-REC.
008500     05  PM-TEXT                PIC X(200).
008600     05  PM-VIOL-CNT            PIC 9(02).
008700     05  PM-VIOL-ENTRY OCCURS 20 TIMES.
008800         10  PM-VIOL-TYPE       PIC X(20).
008900         10  PM-VIOL-PATTERN    PIC X(40).
009000     05  PM-THRESHOLD-MET       PIC X(01).
009100         88  PM-IS-THRESHOLD-MET        VALUE "Y".
009200
009300 PROCEDURE DIVISION USING PIIMASK-REC.
009400 000-PIIMASK-MAIN.
009500     MOVE PM-TEXT TO WS-TEXT.
009600     MOVE ZERO TO WS-SUM-LEN.
009700     MOVE "N" TO PM-THRESHOLD-MET.
009800
009900     IF PM-VIOL-CNT > 1
010000         PERFORM 100-SORT-DESCENDING THRU 100-EXIT.
010100
010200     PERFORM 200-MASK-ONE-PATTERN THRU 200-EXIT
010300         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > PM-VIOL-CNT.
010400
010500     MOVE WS-TEXT TO PM-TEXT.
010600     PERFORM 300-THRESHOLD-TEST THRU 300-EXIT.
010700     GOBACK.
010800
010900*----------------------------------------------------------------
011000* 100-SORT-DESCENDING - BUBBLE SORT PM-VIOL-ENTRY BY DESCENDING
011100*                       TRIMMED PATTERN LENGTH.  THE TABLE NEVER
011200*                       HOLDS MORE THAN 20 ROWS SO A BUBBLE SORT
011300*                       IS PLENTY -- NO NEED FOR A SORT VERB OVER
011400*                       A TABLE THIS SMALL.
011500*----------------------------------------------------------------
011600 100-SORT-DESCENDING.
011700     PERFORM 110-OUTER-PASS THRU 110-EXIT
011800         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > PM-VIOL-CNT - 1.
011900 100-EXIT.
012000     EXIT.
012100
012200 110-OUTER-PASS.
012300     PERFORM 120-COMPARE-SWAP THRU 120-EXIT
012400         VARYING WS-J FROM 1 BY 1
012500         UNTIL WS-J > PM-VIOL-CNT - WS-I.
012600 110-EXIT.
012700     EXIT.
012800
012900 120-COMPARE-SWAP.
013000     MOVE PM-VIOL-PATTERN (WS-J) TO WS-TRIM-SRC.
013100     PERFORM 910-TRIM-LEN THRU 910-EXIT.
013200     MOVE WS-TRIM-LEN TO WS-LEN-A.
013300     MOVE PM-VIOL-PATTERN (WS-J + 1) TO WS-TRIM-SRC.
013400     PERFORM 910-TRIM-LEN THRU 910-EXIT.
013500     MOVE WS-TRIM-LEN TO WS-LEN-B.
013600     IF WS-LEN-A < WS-LEN-B
013700         MOVE PM-VIOL-TYPE (WS-J)    TO WS-TMP-TYPE
013800         MOVE PM-VIOL-PATTERN (WS-J) TO WS-TMP-PATTERN
013900         MOVE PM-VIOL-TYPE (WS-J + 1)    TO PM-VIOL-TYPE (WS-J)
014000         MOVE PM-VIOL-PATTERN (WS-J + 1) TO PM-VIOL-PATTERN (WS-J)
014100         MOVE WS-TMP-TYPE    TO PM-VIOL-TYPE (WS-J + 1)
014200         MOVE WS-TMP-PATTERN TO PM-VIOL-PATTERN (WS-J + 1).
014300 120-EXIT.
014400     EXIT.
014500
014600*----------------------------------------------------------------
014700* 200-MASK-ONE-PATTERN - CASE-INSENSITIVE SEARCH FOR PM-VIOL-
014800*                        PATTERN (WS-I) IN THE WORK TEXT; EVERY
014900*                        OCCURRENCE FOUND IS OVERWRITTEN WITH
015000*                        THE TYPE'S REDACTION TAG.
015100*----------------------------------------------------------------
015200 200-MASK-ONE-PATTERN.
015300     MOVE PM-VIOL-PATTERN (WS-I) TO WS-TRIM-SRC.
015400     PERFORM 910-TRIM-LEN THRU 910-EXIT.
015500     MOVE WS-TRIM-LEN TO WS-PATLEN.
015600     IF WS-PATLEN = ZERO
015700         GO TO 200-EXIT.
015800
015900     MOVE PM-VIOL-PATTERN (WS-I) TO WS-UPPER-PATTERN.
016000     INSPECT WS-UPPER-PATTERN
016100         CONVERTING
016200         "abcdefghijklmnopqrstuvwxyz"
016300         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
016400
016500     MOVE WS-TEXT TO WS-UPPER-TEXT.
016600     INSPECT WS-UPPER-TEXT
016700         CONVERTING
016800         "abcdefghijklmnopqrstuvwxyz"
016900         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
017000
017100     PERFORM 220-LOOK-UP-TAG THRU 220-EXIT.
017200
017300     PERFORM 210-SCAN-AND-REPLACE THRU 210-EXIT
017400         VARYING WS-P FROM 1 BY 1
017500         UNTIL WS-P > LENGTH OF WS-TEXT - WS-PATLEN + 1.
017600
017700     ADD WS-PATLEN TO WS-SUM-LEN.
017800 200-EXIT.
017900     EXIT.
018000
018100 210-SCAN-AND-REPLACE.
018200     IF WS-UPPER-TEXT (WS-P:WS-PATLEN) =
018300             WS-UPPER-PATTERN (1:WS-PATLEN)
018400         PERFORM 230-WRITE-TAG THRU 230-EXIT.
018500 210-EXIT.
018600     EXIT.
018700
018800 220-LOOK-UP-TAG.
018900     MOVE WS-DEFAULT-REDACT-TAG TO WS-TAG.
019000     SET RTT-IDX TO 1.
019100     SEARCH RTT-ENTRY
019200         AT END
019300             NEXT SENTENCE
019400         WHEN RTT-TYPE (RTT-IDX) = PM-VIOL-TYPE (WS-I)
019500             MOVE RTT-TAG (RTT-IDX) TO WS-TAG.
019600     MOVE WS-TAG TO WS-TRIM-SRC.
019700     PERFORM 910-TRIM-LEN THRU 910-EXIT.
019800     MOVE WS-TRIM-LEN TO WS-TAG-LEN.
019900 220-EXIT.
020000     EXIT.
020100
020200 230-WRITE-TAG.
020300     IF WS-TAG-LEN >= WS-PATLEN
020400         MOVE WS-TAG (1:WS-PATLEN) TO WS-TEXT (WS-P:WS-PATLEN)
020500     ELSE
020600         MOVE SPACES TO WS-TEXT (WS-P:WS-PATLEN)
020700         MOVE WS-TAG (1:WS-TAG-LEN)
020800             TO WS-TEXT (WS-P:WS-TAG-LEN).
020900     MOVE WS-TEXT (WS-P:WS-PATLEN)
021000         TO WS-UPPER-TEXT (WS-P:WS-PATLEN).
021100     INSPECT WS-UPPER-TEXT (WS-P:WS-PATLEN)
021200         CONVERTING
021300         "abcdefghijklmnopqrstuvwxyz"
021400         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
021500 230-EXIT.
021600     EXIT.
021700
021800*----------------------------------------------------------------
021900* 300-THRESHOLD-TEST - SUM OF REDACTED-PATTERN LENGTHS OVER THE
022000*                      TRIMMED MESSAGE LENGTH, >= 20.0 PERCENT.
022100*----------------------------------------------------------------
022200 300-THRESHOLD-TEST.
022300     MOVE ZERO TO WS-TEXT-TRIM-TALLY.
022400     MOVE FUNCTION REVERSE(PM-TEXT) TO WS-TEXT-TRIM-REV.
022500     INSPECT WS-TEXT-TRIM-REV TALLYING WS-TEXT-TRIM-TALLY
022600         FOR LEADING SPACES.
022700     COMPUTE WS-TEXT-LEN =
022800         LENGTH OF PM-TEXT - WS-TEXT-TRIM-TALLY.
022900     IF WS-TEXT-LEN = ZERO
023000         GO TO 300-EXIT.
023100     COMPUTE WS-PCT-TENTHS =
023200         (WS-SUM-LEN * 1000) / WS-TEXT-LEN.
023300     IF WS-PCT-TENTHS >= 200
023400         SET PM-IS-THRESHOLD-MET TO TRUE.
023500 300-EXIT.
023600     EXIT.
023700
023800*----------------------------------------------------------------
023900* 910-TRIM-LEN - STANDARD REVERSE/TALLY TRIMMED-LENGTH TECHNIQUE,
024000*                INLINED HERE SINCE IT RUNS ONCE PER TABLE ROW
024100*                RATHER THAN ONCE PER CALL.
024200*----------------------------------------------------------------
024300 910-TRIM-LEN.
024400     MOVE ZERO TO WS-TRIM-TALLY.
024500     MOVE FUNCTION REVERSE(WS-TRIM-SRC) TO WS-TRIM-REV.
024600     INSPECT WS-TRIM-REV TALLYING WS-TRIM-TALLY
024700         FOR LEADING SPACES.
024800     COMPUTE WS-TRIM-LEN =
024900         LENGTH OF WS-TRIM-SRC - WS-TRIM-TALLY.
025000 910-EXIT.
025100     EXIT.
