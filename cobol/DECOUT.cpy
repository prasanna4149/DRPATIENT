000100******************************************************************
000200* DECOUT -  MODERATION DECISION RECORD (OUTPUT, ONE PER MESSAGE) *
000300*           VISIBLE FIELDS RUN 307 BYTES; 1 BYTE RESERVED PAST   *
000400*           THAT FOR FUTURE EXPANSION -- RECORD LENGTH 308.      *
000500******************************************************************
000600 01  DEC-OUT-REC.
000700     05  DEC-MSG-ID                 PIC X(08).
000800     05  DEC-USER-ID                PIC X(10).
000900     05  DEC-BLOCKED                PIC X(01).
001000         88  DEC-IS-BLOCKED         VALUE "B".
001100         88  DEC-IS-ALLOWED         VALUE "A".
001200     05  DEC-CONFIDENCE             PIC X(06).
001300         88  DEC-CONF-HIGH          VALUE "HIGH  ".
001400         88  DEC-CONF-MEDIUM        VALUE "MEDIUM".
001500         88  DEC-CONF-LOW           VALUE "LOW   ".
001600     05  DEC-VIOLATION-TYPE         PIC X(20).
001700     05  DEC-PATTERN                PIC X(40).
001800     05  DEC-SEVERITY               PIC 9(03).
001900     05  DEC-VIOLATION-COUNT        PIC 9(02).
002000     05  DEC-THRESHOLD-MET          PIC X(01).
002100         88  DEC-THRESHOLD-YES      VALUE "Y".
002200         88  DEC-THRESHOLD-NO       VALUE "N".
002300     05  DEC-SPECIALTY              PIC X(16).
002400     05  DEC-MASKED-TEXT            PIC X(200).
002500     05  FILLER                     PIC X(01) VALUE SPACE.
002600*    307 VISIBLE BYTES + 1 RESERVED = 308.
