000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SPCINFR.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/18/12.
000700 DATE-COMPILED. 01/18/12.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          U7 SPECIALTY-INFERENCE FOR THE DRPATIENT CHAT-
001400*          MODERATION JOB STREAM.  CALLED BY MSGEDIT ONLY FOR
001500*          MESSAGES WITH MSG-IS-INTAKE SET -- THE WHOLE POINT IS
001600*          TO ROUTE AN INTAKE MESSAGE TO THE RIGHT CLINIC BEFORE
001700*          A HUMAN EVER READS IT.  SCORES THE U1-NORMALIZED TEXT
001800*          AGAINST SPECTBL.cpy'S 13-SPECIALTY KEYWORD TABLE,
001900*          COUNTING ONE POINT PER KEYWORD THAT APPEARS ANYWHERE
002000*          IN THE TEXT (A KEYWORD CAN ONLY SCORE ONCE NO MATTER
002100*          HOW MANY TIMES IT APPEARS), AND RETURNS THE NAME OF
002200*          THE FIRST SPECIALTY TO REACH THE HIGH SCORE.  A
002300*          MESSAGE THAT MATCHES NOTHING COMES BACK WITH SPACES --
002400*          MSGEDIT SIMPLY LEAVES DEC-SPECIALTY BLANK.
002500*
002600*          REBUILT FROM THE OLD TRMTUPDT DIAGNOSTIC-CODE-
002700*          RECONCILIATION SHELL -- THAT PROGRAM ALSO WALKED A
002800*          ROW OF CODES LOOKING FOR THE FIRST OPEN SLOT/HIGHEST
002900*          MATCH; SAME SHAPE, THE OLD PATMSTR REWRITE AND
003000*          CHARGE-ACCUMULATION LOGIC ARE GONE -- THIS PROGRAM
003100*          DOES NOT TOUCH A PATIENT MASTER.
003200*
003300******************************************************************
003400* CHANGE LOG.
003500*
003600* 01/18/12  JON  TKT#12-0091 ORIGINAL PROGRAM.                    00120091
003700* 02/11/99  DWC  TKT#99-0142 Y2K REVIEW -- NO DATE FIELDS         00990142
003800*                PRESENT, NO CHANGE REQUIRED.  SIGNED OFF.
003900* 05/06/13  RFT  TKT#13-1410 A KEYWORD NOW SCORES AT MOST ONCE    00131410
004000*                PER MESSAGE (WAS COUNTING EVERY OCCURRENCE,
004100*                WHICH LET ONE REPEATED WORD OUTWEIGH A SPREAD
004200*                OF DIFFERENT SYMPTOMS).
004250* 08/04/14  RFT  TKT#14-0497 100-SCORE-ONE-KEYWORD WAS COMPARING  00140497
004260*                THE RAW-CASE MESSAGE TEXT AGAINST SPECTBL'S
004270*                UPPERCASE-ONLY KEYWORDS -- A LOWER- OR MIXED-
004280*                CASE INTAKE MESSAGE NEVER SCORED A POINT.  NOW
004290*                FOLDS A WORK COPY OF THE TEXT TO UPPERCASE
004295*                BEFORE EVERY KEYWORD TEST.  ALSO ADDED A NO-
004296*                MATCH CONSOLE LOG (SPLIT OVER TWO HALF-LINE
004297*                DISPLAYS, SAME HABIT AS THE OLD REVERSE-DUMP
004298*                ROUTINES) SO AN UNROUTED INTAKE MESSAGE SHOWS
004299*                UP ON THE RUN LOG FOR THE MORNING REVIEW.
004300******************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500
005600 WORKING-STORAGE SECTION.
005700 COPY SPECTBL.
005800
005900 01  SCORE-TBL.
006000     05  SI-SCORE OCCURS 13 TIMES INDEXED BY SI-SC-IDX
006100                                   PIC 9(03) COMP-3 VALUE ZERO.
006200
006300 01  MISC-FIELDS.
006400     05  WS-TEXT                PIC X(200).
006410* TWO-HALF VIEW OF THE SCORED TEXT -- SAME 80-COLUMN-CONSOLE HABIT
006420* THIS SHOP USES WHENEVER A FULL-WIDTH FIELD HAS TO GO ON A
006430* DISPLAY LINE.  USED BY 210-LOG-NO-MATCH BELOW.
006440     05  WS-TEXT-HALVES REDEFINES WS-TEXT.
006450         10  WS-TEXT-FIRST-HALF  PIC X(100).
006460         10  WS-TEXT-LAST-HALF   PIC X(100).
006470     05  WS-TEXT-UC             PIC X(200).
006500     05  WS-CNT                 PIC 9(04) COMP.
006600     05  WS-TRIM-SRC            PIC X(21).
006700     05  WS-TRIM-REV            PIC X(21).
006800     05  WS-TRIM-TALLY          PIC 9(02) COMP.
006900     05  WS-TRIM-LEN            PIC 9(02) COMP.
007000     05  WS-HIGH-SCORE          PIC 9(03) COMP-3 VALUE ZERO.
007100     05  WS-HIGH-SPEC-IDX       PIC 9(02) COMP   VALUE ZERO.
007200
007300 LINKAGE SECTION.
007400 01  SPCINFR-REC.
007500     05  SI-MESSAGE-TEXT        PIC X(200).
007600     05  SI-SPECIALTY-OUT       PIC X(16).
007700
007800 PROCEDURE DIVISION USING SPCINFR-REC.
007900 000-SPCINFR-MAIN.
008000     MOVE SI-MESSAGE-TEXT TO WS-TEXT.
008010     MOVE SI-MESSAGE-TEXT TO WS-TEXT-UC.
008020     INSPECT WS-TEXT-UC
008030         CONVERTING
008040         "abcdefghijklmnopqrstuvwxyz"
008050         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
008100     MOVE ZERO TO WS-HIGH-SCORE, WS-HIGH-SPEC-IDX.
008200     PERFORM 050-CLEAR-SCORES THRU 050-EXIT
008300         VARYING SI-SC-IDX FROM 1 BY 1 UNTIL SI-SC-IDX > 13.
008400
008500     PERFORM 100-SCORE-ONE-KEYWORD THRU 100-EXIT
008600         VARYING SKW-IDX FROM 1 BY 1 UNTIL SKW-IDX > 82.
008700
008800     PERFORM 200-PICK-WINNER THRU 200-EXIT
008900         VARYING SI-SC-IDX FROM 1 BY 1 UNTIL SI-SC-IDX > 13.
009000
009100     IF WS-HIGH-SCORE > ZERO
009200         MOVE SPEC-NAME-ENT (WS-HIGH-SPEC-IDX) TO SI-SPECIALTY-OUT
009300     ELSE
009310         MOVE SPACES TO SI-SPECIALTY-OUT
009320         PERFORM 210-LOG-NO-MATCH THRU 210-EXIT.
009500     GOBACK.
009600
009700 050-CLEAR-SCORES.
009800     MOVE ZERO TO SI-SCORE (SI-SC-IDX).
009900 050-EXIT.
010000     EXIT.
010100
010200*----------------------------------------------------------------
010300* 100-SCORE-ONE-KEYWORD - ONE POINT TO SKW-SPEC-SEQ'S SPECIALTY
010400*                         IF SKW-KEYWORD APPEARS ANYWHERE IN THE
010500*                         MESSAGE TEXT.
010600*----------------------------------------------------------------
010700 100-SCORE-ONE-KEYWORD.
010800     MOVE SKW-KEYWORD (SKW-IDX) TO WS-TRIM-SRC.
010900     PERFORM 910-TRIM-LEN THRU 910-EXIT.
011000     MOVE ZERO TO WS-CNT.
011100     INSPECT WS-TEXT-UC TALLYING WS-CNT
011200         FOR ALL WS-TRIM-SRC (1:WS-TRIM-LEN).
011300     IF WS-CNT > 0
011400         ADD 1 TO SI-SCORE (SKW-SPEC-SEQ (SKW-IDX)).
011500 100-EXIT.
011600     EXIT.
011700
011800*----------------------------------------------------------------
011900* 200-PICK-WINNER - FIRST SPECIALTY TO HOLD THE HIGHEST SCORE.
012000*----------------------------------------------------------------
012100 200-PICK-WINNER.
012200     IF SI-SCORE (SI-SC-IDX) > WS-HIGH-SCORE
012300         MOVE SI-SCORE (SI-SC-IDX) TO WS-HIGH-SCORE
012400         SET WS-HIGH-SPEC-IDX TO SI-SC-IDX.
012500 200-EXIT.
012600     EXIT.
012650
012660*----------------------------------------------------------------
012670* 210-LOG-NO-MATCH - NO SPECIALTY SCORED -- ECHO THE MESSAGE TO
012680*                    THE RUN LOG (TWO HALF-LINES, 80-COLUMN
012690*                    CONSOLE HABIT) SO THE MORNING REVIEW CAN SEE
012700*                    WHAT DIDN'T ROUTE.
012710*----------------------------------------------------------------
012720 210-LOG-NO-MATCH.
012730     DISPLAY "SPCINFR NO-MATCH TEXT 1: " WS-TEXT-FIRST-HALF.
012740     DISPLAY "SPCINFR NO-MATCH TEXT 2: " WS-TEXT-LAST-HALF.
012750 210-EXIT.
012760     EXIT.
012770
012800*----------------------------------------------------------------
012900* 910-TRIM-LEN - STANDARD REVERSE/TALLY TRIMMED-LENGTH TECHNIQUE,
013000*                INLINED HERE SINCE IT RUNS ONCE PER TABLE ROW
013100*                RATHER THAN ONCE PER MESSAGE.
013200*----------------------------------------------------------------
013300 910-TRIM-LEN.
013400     MOVE ZERO TO WS-TRIM-TALLY.
013500     MOVE FUNCTION REVERSE(WS-TRIM-SRC) TO WS-TRIM-REV.
013600     INSPECT WS-TRIM-REV TALLYING WS-TRIM-TALLY
013700         FOR LEADING SPACES.
013800     COMPUTE WS-TRIM-LEN =
013900         LENGTH OF WS-TRIM-SRC - WS-TRIM-TALLY.
014000     IF WS-TRIM-LEN = ZERO
014100         MOVE 1 TO WS-TRIM-LEN.
014200 910-EXIT.
014300     EXIT.
