000100******************************************************************
000200* ABENDREC - SYSOUT ABEND-DUMP LINE FOR THE TWO DRPATIENT        *
000300*            MODERATION JOB STEPS THAT OWN THEIR OWN FILES AND   *
000400*            CAN ABEND -- MSGEDIT AND MSGRPT.  THE SMALL CALLED  *
000500*            SUBPROGRAMS (PATDET, PIIMASK, SPCINFR, TXTNORM,     *
000600*            RATELMT) TAKE NO FILES AND JUST GOBACK, SO THEY     *
000700*            DO NOT COPY THIS MEMBER.  ALSO CARRIES PARA-NAME,   *
000800*            THE STEP'S LAST-PARAGRAPH BREADCRUMB, AND THE       *
000900*            ZERO-VAL/ONE-VAL PAIR THE ABEND ROUTINE DIVIDES TO  *
001000*            FORCE THE S0C7.                                     *
001100******************************************************************
001200 01  ABEND-REC.
001300     05  ABEND-LIT              PIC X(14) VALUE
001400             "**ABEND** -- ".
001500     05  ABEND-PGM-ID           PIC X(08).
001600     05  FILLER                 PIC X(01) VALUE SPACE.
001700     05  ABEND-REASON           PIC X(40).
001800     05  FILLER                 PIC X(01) VALUE SPACE.
001900     05  ABEND-DETAIL.
002000         10  EXPECTED-VAL       PIC X(10).
002100         10  FILLER             PIC X(01) VALUE SPACE.
002200         10  ACTUAL-VAL         PIC X(10).
002300     05  FILLER                 PIC X(15) VALUE SPACE.
002400
002500 77  PARA-NAME                  PIC X(20) VALUE SPACES.
002600 77  ZERO-VAL                   PIC 9(01) VALUE ZERO.
002700 77  ONE-VAL                    PIC 9(01) VALUE 1.
