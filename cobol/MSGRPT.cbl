000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MSGRPT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 09/12/11.
000700 DATE-COMPILED. 09/12/11.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          SECOND STEP OF THE DRPATIENT CHAT-MODERATION JOB
001400*          STREAM, RUN AFTER MSGEDIT.  READS THE TWO HAND-OFF
001500*          FILES MSGEDIT LEAVES BEHIND (TOTFILE, USRWORK) AND
001600*          OPTIONALLY MSGEDIT'S OWN DECISION-OUT FILE, AND PRINTS
001700*          THE MODERATION-REPORT:
001800*
001900*             - ONE OPTIONAL DETAIL LINE PER MESSAGE, ECHOED
002000*               STRAIGHT FROM DECISION-OUT -- ON ONLY WHEN THIS
002100*               STEP'S UPSI-0 SWITCH IS SET IN THE JCL, SINCE ON
002200*               A BUSY DAY THE DETAIL SECTION CAN RUN TO
002300*               THOUSANDS OF LINES AND MOST RUNS ONLY WANT THE
002400*               SUMMARY;
002500*             - THE VIOLATION-TYPE SUMMARY TABLE, ONE LINE PER
002600*               TYPE IN VIOLTBL.cpy'S WEIGHT-TABLE ORDER;
002700*             - THE CONTROL TOTALS.
002800*
002900*          ALSO WRITES THE FINAL USER-VIOLATION FILE, A STRAIGHT
003000*          COPY-THROUGH OF MSGEDIT'S USRWORK RECORDS -- THE
003100*          RATE-LIMITED TEST ITSELF RUNS IN RATELMT/MSGEDIT, NOT
003200*          HERE.
003300*
003400*          REBUILT FROM THE OLD PATLIST PATIENT-DETAIL-LISTING
003500*          SHELL -- SAME PAGE-HEADER/COLUMN-HEADER/PAGINATION
003600*          STYLE (WS-LINES COUNTER, PAGE BREAK PAST 45 LINES).
003700*          THE PATMSTR/PATINS/PATPERSN VSAM LOOK-UPS AND THE
003800*          TREATMENT/EQUIPMENT DETAIL SECTIONS ARE GONE -- THIS
003900*          REPORT HAS NO CROSS-FILE LOOK-UP, EVERYTHING IT PRINTS
004000*          COMES OFF MSGEDIT'S OWN HAND-OFF FILES.
004100*
004200******************************************************************
004300* CHANGE LOG.
004400*
004500* 09/12/11  JON  TKT#11-1184 ORIGINAL PROGRAM.                    00111184
004600* 02/11/99  DWC  TKT#99-0142 Y2K REVIEW -- NO DATE FIELDS         00990142
004700*                PRESENT, NO CHANGE REQUIRED.  SIGNED OFF.
004800* 11/14/13  RFT  TKT#13-2401 GATE THE PER-MESSAGE DETAIL SECTION  00132401
004900*                BEHIND UPSI-0 -- OPERATIONS ASKED FOR A SHORT
005000*                RUN FOR THE DAILY REVIEW MEETING.
005100******************************************************************
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-390.
005600 OBJECT-COMPUTER. IBM-390.
005700 SPECIAL-NAMES.
005800     C01 IS NEXT-PAGE
005900     UPSI-0 ON  STATUS IS WS-PRINT-DETAIL
006000            OFF STATUS IS WS-SKIP-DETAIL.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT SYSOUT
006500     ASSIGN TO UT-S-SYSOUT
006600       ORGANIZATION IS SEQUENTIAL.
006700
006800     SELECT TOTFILE
006900     ASSIGN TO UT-S-TOTFILE
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS OFCODE.
007200
007300     SELECT USRWORK
007400     ASSIGN TO UT-S-USRWORK
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS OFCODE.
007700
007800     SELECT DECFILE
007900     ASSIGN TO UT-S-DECFILE
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS OFCODE.
008200
008300     SELECT USRVIOL
008400     ASSIGN TO UT-S-USRVIOL
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS OFCODE.
008700
008800     SELECT MODRPT
008900     ASSIGN TO UT-S-MODRPT
009000       ACCESS MODE IS SEQUENTIAL
009100       FILE STATUS IS OFCODE.
009200
009300 DATA DIVISION.
009400 FILE SECTION.
009500
009600 FD  SYSOUT
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 130 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS SYSOUT-REC.
010200 01  SYSOUT-REC                    PIC X(130).
010300
010400 FD  TOTFILE
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 482 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS TOTFILE-REC.
011000 01  TOTFILE-REC                   PIC X(482).
011100
011200 FD  USRWORK
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 15 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS USRWORK-REC.
011800 01  USRWORK-REC                   PIC X(15).
011900
012000 FD  DECFILE
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 308 CHARACTERS
012400     BLOCK CONTAINS 0 RECORDS
012500     DATA RECORD IS DEC-OUT-FILE-REC.
012600 01  DEC-OUT-FILE-REC              PIC X(308).
012700
012800****** FINAL PER-USER VIOLATION FILE -- SAME SHAPE AS USRWORK.
012900 FD  USRVIOL
013000     RECORDING MODE IS F
013100     LABEL RECORDS ARE STANDARD
013200     RECORD CONTAINS 15 CHARACTERS
013300     BLOCK CONTAINS 0 RECORDS
013400     DATA RECORD IS USRVIOL-REC.
013500 01  USRVIOL-REC                   PIC X(15).
013600
013700 FD  MODRPT
013800     RECORDING MODE IS F
013900     LABEL RECORDS ARE STANDARD
014000     RECORD CONTAINS 132 CHARACTERS
014100     BLOCK CONTAINS 0 RECORDS
014200     DATA RECORD IS RPT-REC.
014300 01  RPT-REC                       PIC X(132).
014400
014500 WORKING-STORAGE SECTION.
014600
014700 01  FILE-STATUS-CODES.
014800     05  OFCODE                    PIC X(2).
014900         88  CODE-WRITE             VALUE SPACES.
015000
015100 01  FLAGS-AND-SWITCHES.
015200     05  MORE-TOT-SW               PIC X(01) VALUE "Y".
015300         88  NO-MORE-TOTALS        VALUE "N".
015400     05  MORE-USR-SW               PIC X(01) VALUE "Y".
015500         88  NO-MORE-USERS         VALUE "N".
015600     05  MORE-DEC-SW               PIC X(01) VALUE "Y".
015700         88  NO-MORE-DECISIONS     VALUE "N".
015800
015900** RUN-TOTALS RECORD -- SHARED WITH MSGEDIT.
016000 COPY TOTREC.
016100
016200** PER-USER VIOLATION RECORD, READ FROM USRWORK AND WRITTEN
016300** UNCHANGED TO USRVIOL.
016400 COPY USRVIOL.
016500
016600** DECISION RECORD, READ BACK FOR THE OPTIONAL DETAIL ECHO.
016700 COPY DECOUT.
016800
016900 01  WS-CURRENT-DATE-FIELDS.
017000     05  WS-CURRENT-DATE.
017100         10  WS-CURRENT-YEAR       PIC 9(4).
017200         10  WS-CURRENT-MONTH      PIC 9(2).
017300         10  WS-CURRENT-DAY        PIC 9(2).
017400     05  WS-CURRENT-TIME.
017500         10  WS-CURRENT-HOUR       PIC 9(2).
017600         10  WS-CURRENT-MINUTE     PIC 9(2).
017700         10  WS-CURRENT-SECOND     PIC 9(2).
017800         10  WS-CURRENT-MS         PIC 9(2).
017900     05  WS-DIFF-FROM-GMT          PIC S9(4).
018000
018100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
018200     05  WS-LINES                  PIC 9(02) COMP VALUE ZERO.
018300     05  WS-PAGES                  PIC 9(03) COMP VALUE ZERO.
018400     05  WS-SUM-SUB                PIC 9(02) COMP.
018500
018600 01  WS-HDR-REC.
018700     05  FILLER                    PIC X(01) VALUE SPACE.
018800     05  FILLER                    PIC X(40) VALUE
018900             "DRPATIENT CHAT MODERATION REPORT".
019000     05  FILLER                    PIC X(10) VALUE SPACES.
019100     05  FILLER                    PIC X(08) VALUE "RUN ID: ".
019200     05  HDR-RUN-ID-O              PIC X(14).
019300     05  FILLER                    PIC X(09) VALUE SPACES.
019400     05  FILLER                    PIC X(12)
019500             VALUE "PAGE NUMBER:".
019600     05  PAGE-NBR-O                PIC ZZ9.
019700     05  FILLER                    PIC X(35) VALUE SPACES.
019800
019900* FLAT PRINT-LINE VIEW OF THE PAGE HEADER -- SAME DUMP HABIT THE
020000* OLD PATLIST HEADER CARRIED FOR THE SYSOUT SPACING CHECK.
020100 01  WS-HDR-REC-ALT REDEFINES WS-HDR-REC
020200                           PIC X(132).
020300
020400 01  WS-BLANK-LINE.
020500     05  FILLER                    PIC X(132) VALUE SPACES.
020600
020700 01  WS-COLM-HDR-REC.
020800     05  FILLER                    PIC X(03) VALUE SPACES.
020900     05  FILLER                    PIC X(08) VALUE "MSG-ID".
021000     05  FILLER                    PIC X(03) VALUE SPACES.
021100     05  FILLER                    PIC X(07) VALUE "DECISN".
021200     05  FILLER                    PIC X(03) VALUE SPACES.
021300     05  FILLER                    PIC X(06) VALUE "CONF".
021400     05  FILLER                    PIC X(03) VALUE SPACES.
021500     05  FILLER                  PIC X(20) VALUE "VIOLATION TYPE".
021600     05  FILLER                    PIC X(03) VALUE SPACES.
021700     05  FILLER                    PIC X(03) VALUE "SEV".
021800     05  FILLER                    PIC X(73) VALUE SPACES.
021900
022000 01  WS-DETAIL-LINE.
022100     05  FILLER                    PIC X(03) VALUE SPACES.
022200     05  DTL-MSG-ID-O              PIC X(08).
022300     05  FILLER                    PIC X(03) VALUE SPACES.
022400     05  DTL-DECISION-O            PIC X(07).
022500     05  FILLER                    PIC X(03) VALUE SPACES.
022600     05  DTL-CONFIDENCE-O          PIC X(06).
022700     05  FILLER                    PIC X(03) VALUE SPACES.
022800     05  DTL-TYPE-O                PIC X(20).
022900     05  FILLER                    PIC X(03) VALUE SPACES.
023000     05  DTL-SEVERITY-O            PIC ZZ9.
023100     05  FILLER                    PIC X(73) VALUE SPACES.
023200
023300* SAME FLAT VIEW, FOR THE DETAIL LINE.
023400 01  WS-DETAIL-LINE-ALT REDEFINES WS-DETAIL-LINE
023500                           PIC X(132).
023600
023700 01  WS-TYPE-HDR.
023800     05  FILLER                    PIC X(30)
023900             VALUE "VIOLATION TYPE SUMMARY".
024000     05  FILLER                    PIC X(102) VALUE SPACES.
024100
024200 01  WS-TYPE-LINE.
024300     05  TYP-NAME-O                PIC X(20).
024400     05  TYP-COUNT-O               PIC Z(5)9.
024500     05  FILLER                    PIC X(106) VALUE SPACES.
024600
024700 01  WS-TOTAL-HDR.
024800     05  FILLER                  PIC X(15) VALUE "CONTROL TOTALS".
024900     05  FILLER                    PIC X(117) VALUE SPACES.
025000
025100 01  WS-TOTAL-LINE.
025200     05  TOT-LABEL-O               PIC X(30).
025300     05  TOT-COUNT-O               PIC Z(6)9.
025400     05  FILLER                    PIC X(95) VALUE SPACES.
025500
025600* AND FOR THE CONTROL-TOTALS LINE.
025700 01  WS-TOTAL-LINE-ALT REDEFINES WS-TOTAL-LINE
025800                           PIC X(132).
025900
026000 COPY ABENDREC.
026100
026200 PROCEDURE DIVISION.
026300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
026400     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
026500     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
026600
026700     IF WS-PRINT-DETAIL
026800         PERFORM 300-DETAIL-ECHO THRU 300-EXIT
026900             UNTIL NO-MORE-DECISIONS.
027000
027100     PERFORM 500-LIST-USERS THRU 500-EXIT
027200         UNTIL NO-MORE-USERS.
027300
027400     PERFORM 600-TYPE-SUMMARY THRU 600-EXIT
027500         VARYING WS-SUM-SUB FROM 1 BY 1 UNTIL WS-SUM-SUB > 17.
027600
027700     PERFORM 650-WRITE-CONTROL-TOTALS THRU 650-EXIT.
027800
027900     PERFORM 999-CLEANUP THRU 999-EXIT.
028000     MOVE +0 TO RETURN-CODE.
028100     GOBACK.
028200
028300 000-HOUSEKEEPING.
028400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
028500     DISPLAY "******** BEGIN JOB MSGRPT ********".
028600     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-FIELDS.
028700     MOVE ZERO TO WS-LINES.
028800     MOVE 1 TO WS-PAGES.
028900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
029000
029100     READ TOTFILE INTO WS-RUN-TOTALS-REC
029200         AT END
029300             MOVE "MSGRPT"   TO ABEND-PGM-ID
029400             MOVE "** EMPTY TOTFILE -- MSGEDIT DID NOT RUN"
029500                 TO ABEND-REASON
029600             GO TO 1000-ABEND-RTN
029700     END-READ.
029800
029900     IF WS-PRINT-DETAIL
030000         PERFORM 920-READ-DECFILE THRU 920-EXIT.
030100
030200     PERFORM 940-READ-USRWORK THRU 940-EXIT.
030300 000-EXIT.
030400     EXIT.
030500
030600*----------------------------------------------------------------
030700* 300-DETAIL-ECHO - ONE LINE PER MESSAGE, STRAIGHT OFF
030800*                   DECISION-OUT, ONLY WHEN UPSI-0 IS ON.
030900*----------------------------------------------------------------
031000 300-DETAIL-ECHO.
031100     MOVE "300-DETAIL-ECHO" TO PARA-NAME.
031200     IF WS-LINES > 45
031300         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
031400
031500     MOVE DEC-MSG-ID TO DTL-MSG-ID-O.
031600     IF DEC-IS-BLOCKED
031700         MOVE "BLOCKED" TO DTL-DECISION-O
031800     ELSE
031900         MOVE "ALLOWED" TO DTL-DECISION-O.
032000     MOVE DEC-CONFIDENCE    TO DTL-CONFIDENCE-O.
032100     MOVE DEC-VIOLATION-TYPE TO DTL-TYPE-O.
032200     MOVE DEC-SEVERITY      TO DTL-SEVERITY-O.
032300     WRITE RPT-REC FROM WS-DETAIL-LINE
032400         AFTER ADVANCING 1.
032500     ADD 1 TO WS-LINES.
032600
032700     PERFORM 920-READ-DECFILE THRU 920-EXIT.
032800 300-EXIT.
032900     EXIT.
033000
033100*----------------------------------------------------------------
033200* 500-LIST-USERS - COPY EACH USRWORK ENTRY THROUGH TO THE FINAL
033300*                  USER-VIOLATION FILE.
033400*----------------------------------------------------------------
033500 500-LIST-USERS.
033600     MOVE "500-LIST-USERS" TO PARA-NAME.
033700     WRITE USRVIOL-REC FROM USER-VIOLATION-REC.
033800     PERFORM 940-READ-USRWORK THRU 940-EXIT.
033900 500-EXIT.
034000     EXIT.
034100
034200*----------------------------------------------------------------
034300* 600-TYPE-SUMMARY - ONE LINE PER VIOLATION TYPE, TOTFILE'S
034400*                    OWN TYPE ORDER (SAME AS THE U5 WEIGHT
034500*                    TABLE).
034600*----------------------------------------------------------------
034700 600-TYPE-SUMMARY.
034800     MOVE "600-TYPE-SUMMARY" TO PARA-NAME.
034900     IF WS-SUM-SUB = 1
035000         IF WS-LINES > 40
035100             PERFORM 600-PAGE-BREAK THRU 600-EXIT
035200         END-IF
035300         WRITE RPT-REC FROM WS-BLANK-LINE
035400             AFTER ADVANCING 1
035500         WRITE RPT-REC FROM WS-TYPE-HDR
035600             AFTER ADVANCING 1
035700         ADD 2 TO WS-LINES
035800     END-IF.
035900
036000     IF WS-LINES > 45
036100         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
036200
036300     MOVE RT-TYPE-CODE (WS-SUM-SUB)  TO TYP-NAME-O.
036400     MOVE RT-TYPE-COUNT (WS-SUM-SUB) TO TYP-COUNT-O.
036500     WRITE RPT-REC FROM WS-TYPE-LINE
036600         AFTER ADVANCING 1.
036700     ADD 1 TO WS-LINES.
036800 600-EXIT.
036900     EXIT.
037000
037100*----------------------------------------------------------------
037200* 650-WRITE-CONTROL-TOTALS - MESSAGES READ/BLOCKED/ALLOWED,
037300*                            TOTAL VIOLATIONS, USERS TRACKED,
037400*                            USERS RATE-LIMITED.
037500*----------------------------------------------------------------
037600 650-WRITE-CONTROL-TOTALS.
037700     MOVE "650-WRITE-CONTROL-TOTALS" TO PARA-NAME.
037800     IF WS-LINES > 43
037900         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
038000
038100     WRITE RPT-REC FROM WS-BLANK-LINE
038200         AFTER ADVANCING 1.
038300     WRITE RPT-REC FROM WS-TOTAL-HDR
038400         AFTER ADVANCING 1.
038500     ADD 2 TO WS-LINES.
038600
038700     MOVE "MESSAGES READ"          TO TOT-LABEL-O.
038800     MOVE RT-MSGS-READ             TO TOT-COUNT-O.
038900     WRITE RPT-REC FROM WS-TOTAL-LINE AFTER ADVANCING 1.
039000
039100     MOVE "MESSAGES BLOCKED"       TO TOT-LABEL-O.
039200     MOVE RT-MSGS-BLOCKED          TO TOT-COUNT-O.
039300     WRITE RPT-REC FROM WS-TOTAL-LINE AFTER ADVANCING 1.
039400
039500     MOVE "MESSAGES ALLOWED"       TO TOT-LABEL-O.
039600     MOVE RT-MSGS-ALLOWED          TO TOT-COUNT-O.
039700     WRITE RPT-REC FROM WS-TOTAL-LINE AFTER ADVANCING 1.
039800
039900     MOVE "TOTAL VIOLATIONS FOUND" TO TOT-LABEL-O.
040000     MOVE RT-TOTAL-VIOLATIONS      TO TOT-COUNT-O.
040100     WRITE RPT-REC FROM WS-TOTAL-LINE AFTER ADVANCING 1.
040200
040300     MOVE "USERS TRACKED"          TO TOT-LABEL-O.
040400     MOVE RT-USERS-TRACKED         TO TOT-COUNT-O.
040500     WRITE RPT-REC FROM WS-TOTAL-LINE AFTER ADVANCING 1.
040600
040700     MOVE "USERS RATE-LIMITED"     TO TOT-LABEL-O.
040800     MOVE RT-USERS-RATE-LIMITED    TO TOT-COUNT-O.
040900     WRITE RPT-REC FROM WS-TOTAL-LINE AFTER ADVANCING 1.
041000
041100     ADD 6 TO WS-LINES.
041200 650-EXIT.
041300     EXIT.
041400
041500 600-PAGE-BREAK.
041600     WRITE RPT-REC FROM WS-BLANK-LINE.
041700     ADD 1 TO WS-PAGES.
041800     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
041900     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
042000 600-EXIT.
042100     EXIT.
042200
042300 700-WRITE-PAGE-HDR.
042400     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
042500     MOVE WS-CURRENT-DATE  TO HDR-RUN-ID-O (1:8).
042600     MOVE WS-CURRENT-TIME  TO HDR-RUN-ID-O (9:6).
042700     MOVE WS-PAGES         TO PAGE-NBR-O.
042800     WRITE RPT-REC FROM WS-HDR-REC
042900         AFTER ADVANCING NEXT-PAGE.
043000     WRITE RPT-REC FROM WS-BLANK-LINE
043100         AFTER ADVANCING 1.
043200     MOVE ZERO TO WS-LINES.
043300 700-EXIT.
043400     EXIT.
043500
043600 720-WRITE-COLM-HDR.
043700     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
043800     IF WS-PRINT-DETAIL
043900         WRITE RPT-REC FROM WS-COLM-HDR-REC
044000             AFTER ADVANCING 1
044100         ADD 1 TO WS-LINES.
044200 720-EXIT.
044300     EXIT.
044400
044500 800-OPEN-FILES.
044600     MOVE "800-OPEN-FILES" TO PARA-NAME.
044700     OPEN INPUT TOTFILE, USRWORK.
044800     IF WS-PRINT-DETAIL
044900         OPEN INPUT DECFILE.
045000     OPEN OUTPUT USRVIOL, MODRPT, SYSOUT.
045100 800-EXIT.
045200     EXIT.
045300
045400 850-CLOSE-FILES.
045500     MOVE "850-CLOSE-FILES" TO PARA-NAME.
045600     CLOSE TOTFILE, USRWORK, USRVIOL, MODRPT, SYSOUT.
045700     IF WS-PRINT-DETAIL
045800         CLOSE DECFILE.
045900 850-EXIT.
046000     EXIT.
046100
046200 920-READ-DECFILE.
046300     READ DECFILE INTO DEC-OUT-REC
046400         AT END MOVE "N" TO MORE-DEC-SW
046500         GO TO 920-EXIT
046600     END-READ.
046700 920-EXIT.
046800     EXIT.
046900
047000 940-READ-USRWORK.
047100     READ USRWORK INTO USER-VIOLATION-REC
047200         AT END MOVE "N" TO MORE-USR-SW
047300         GO TO 940-EXIT
047400     END-READ.
047500 940-EXIT.
047600     EXIT.
047700
047800 999-CLEANUP.
047900     MOVE "999-CLEANUP" TO PARA-NAME.
048000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
048100     DISPLAY "******** NORMAL END OF JOB MSGRPT ********".
048200 999-EXIT.
048300     EXIT.
048400
048500 1000-ABEND-RTN.
048600     WRITE SYSOUT-REC FROM ABEND-REC.
048700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
048800     DISPLAY "*** ABNORMAL END OF JOB- MSGRPT ***" UPON CONSOLE.
048900     DIVIDE ZERO-VAL INTO ONE-VAL.
